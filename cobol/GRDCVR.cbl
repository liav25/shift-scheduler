000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDCVR.
000400 AUTHOR. R. A. FENNIMORE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/93.
000700 DATE-COMPILED. 11/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM ANSWERS ONE QUESTION FOR THE QUEUE
001400*          SCHEDULER RUN -- IS A GIVEN POST REQUIRED TO BE
001500*          COVERED AT A GIVEN TIME OF DAY.  A 24/7 POST IS
001600*          ALWAYS REQUIRED.  A WINDOWED POST IS REQUIRED ONLY
001700*          WHILE THE CLOCK IS INSIDE ITS REQUIRED-START TO
001800*          REQUIRED-END WINDOW, WHICH MAY RUN PAST MIDNIGHT.
001900*          A WINDOWED POST MISSING EITHER BOUNDARY, OR CARRYING
002000*          A BOUNDARY THAT WILL NOT EDIT, IS TREATED AS NEVER
002100*          REQUIRED RATHER THAN ABENDING THE RUN.
002200*
002300*          CALLED BY GRDQSCD ONCE PER POST, PER SLOT.  NO FILES
002400*          ARE OPENED HERE -- LINKAGE SECTION ONLY.
002500******************************************************************
002600*
002700* CHANGE LOG
002800* ----------
002900* 11/02/93  RAF  ORIGINAL CODING FOR THE GUARD POST PROJECT,
003000*                REWORKED FROM THE OLD REIMBURSEMENT LOOKUP
003100*                ROUTINE THAT USED TO LIVE IN THIS SLOT.
003200* 05/20/94  RAF  PR-0115 24/7 SWITCH CHECKED BEFORE THE WINDOW
003300*                BOUNDARIES SO A BLANK WINDOW DOES NOT ABEND.
003400* 02/14/96  DKT  PR-0180 MALFORMED BOUNDARY TIME NOW TREATED AS
003500*                NOT-REQUIRED INSTEAD OF BEING REJECTED UPSTREAM.
003600* 07/09/97  CAS  CR-0248 OVERNIGHT WINDOW (START-MINUTES GREATER
003700*                THAN END-MINUTES) HANDLED AS ITS OWN BRANCH.
003800* 12/09/98  MLV  Y2K-0093 YEAR-FIELD REVIEW -- THIS PROGRAM
003900*                CARRIES NO DATE FIELDS, NO CHANGE REQUIRED.
004000* 03/11/02  JQP  PR-0368 TRAILING SPACES ON THE SLOT TIME NO
004100*                LONGER CAUSE A FALSE NON-NUMERIC REJECTION.
004200* 08/25/06  CAS  CR-0430 COMMENTS UPDATED TO MATCH THE REVISED
004300*                SCHEDULING STANDARD WORDING FOR POST COVERAGE.
004400* 07/21/09  JQP  PR-0515 WS-CALL-COUNT AND WS-BOUNDARY-OK-SW MOVED
004500*                OUT TO THE 77 LEVEL, STANDALONE -- THE OLD SHOP
004600*                PROGRAMS NEVER GROUPED A LONE COUNTER OR SWITCH.
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     CLASS DIGIT-CHARS IS "0123456789".
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900 77  WS-CALL-COUNT              PIC S9(4) COMP VALUE ZERO.
006000 77  WS-BOUNDARY-OK-SW          PIC X(1) VALUE "Y".
006100     88  WS-BOUNDARY-IS-OK      VALUE "Y".
006200
006300 01  WS-START-TIME-WORK.
006400     05  WS-START-HH-A              PIC X(2).
006500     05  FILLER                     PIC X(1).
006600     05  WS-START-MM-A              PIC X(2).
006700 01  WS-START-TIME-NUM REDEFINES WS-START-TIME-WORK.
006800     05  WS-START-HH-N              PIC 99.
006900     05  FILLER                     PIC X(1).
007000     05  WS-START-MM-N              PIC 99.
007100
007200 01  WS-END-TIME-WORK.
007300     05  WS-END-HH-A                PIC X(2).
007400     05  FILLER                     PIC X(1).
007500     05  WS-END-MM-A                PIC X(2).
007600 01  WS-END-TIME-NUM REDEFINES WS-END-TIME-WORK.
007700     05  WS-END-HH-N                PIC 99.
007800     05  FILLER                     PIC X(1).
007900     05  WS-END-MM-N                PIC 99.
008000
008100 01  WS-SLOT-TIME-WORK.
008200     05  WS-SLOT-HH-A               PIC X(2).
008300     05  FILLER                     PIC X(1).
008400     05  WS-SLOT-MM-A               PIC X(2).
008500 01  WS-SLOT-TIME-NUM REDEFINES WS-SLOT-TIME-WORK.
008600     05  WS-SLOT-HH-N               PIC 99.
008700     05  FILLER                     PIC X(1).
008800     05  WS-SLOT-MM-N               PIC 99.
008900
009000 01  WS-START-MINUTES               PIC 9(4) COMP.
009100 01  WS-END-MINUTES                 PIC 9(4) COMP.
009200 01  WS-SLOT-MINUTES                PIC 9(4) COMP.
009300
009400 LINKAGE SECTION.
009500 01  GRD-CVR-REC.
009600     05  CVR-24-7-SW                PIC X(1).
009700         88  CVR-IS-24-7            VALUE "Y".
009800     05  CVR-REQ-START              PIC X(5).
009900     05  CVR-REQ-END                PIC X(5).
010000     05  CVR-SLOT-TIME              PIC X(5).
010100     05  CVR-REQUIRED-SW            PIC X(1).
010200         88  CVR-IS-REQUIRED        VALUE "Y".
010300
010400 01  RETURN-CD                      PIC 9(4) COMP.
010500
010600 PROCEDURE DIVISION USING GRD-CVR-REC, RETURN-CD.
010700     ADD +1 TO WS-CALL-COUNT.
010800     MOVE "N" TO CVR-REQUIRED-SW.
010900     MOVE ZERO TO RETURN-CD.
011000
011100     IF CVR-IS-24-7                                               052094RF
011200         MOVE "Y" TO CVR-REQUIRED-SW
011300         GO TO 900-EXIT.
011400
011500     PERFORM 100-EDIT-BOUNDARIES THRU 100-EXIT.
011600     IF NOT WS-BOUNDARY-IS-OK
011700         GO TO 900-EXIT.
011800
011900     PERFORM 200-CONVERT-TO-MINUTES THRU 200-EXIT.
012000     PERFORM 300-CHECK-WINDOW THRU 300-EXIT.
012100
012200 900-EXIT.
012300     GOBACK.
012400
012500
012600 100-EDIT-BOUNDARIES.
012700     MOVE "Y" TO WS-BOUNDARY-OK-SW.
012800
012900     IF CVR-REQ-START(3:1) NOT = ":" OR
013000        CVR-REQ-END(3:1)   NOT = ":"
013100         MOVE "N" TO WS-BOUNDARY-OK-SW
013200         GO TO 100-EXIT.
013300
013400     MOVE CVR-REQ-START(1:2) TO WS-START-HH-A.
013500     MOVE CVR-REQ-START(4:2) TO WS-START-MM-A.
013600     MOVE CVR-REQ-END(1:2)   TO WS-END-HH-A.
013700     MOVE CVR-REQ-END(4:2)   TO WS-END-MM-A.
013800     MOVE CVR-SLOT-TIME(1:2) TO WS-SLOT-HH-A.
013900     MOVE CVR-SLOT-TIME(4:2) TO WS-SLOT-MM-A.
014000
014100     IF NOT (WS-START-HH-A IS DIGIT-CHARS) OR
014200        NOT (WS-START-MM-A IS DIGIT-CHARS) OR
014300        NOT (WS-END-HH-A   IS DIGIT-CHARS) OR
014400        NOT (WS-END-MM-A   IS DIGIT-CHARS) OR
014500        NOT (WS-SLOT-HH-A  IS DIGIT-CHARS) OR
014600        NOT (WS-SLOT-MM-A  IS DIGIT-CHARS)
014700         MOVE "N" TO WS-BOUNDARY-OK-SW
014800         GO TO 100-EXIT.
014900
015000     IF WS-START-HH-N > 23 OR WS-START-MM-N > 59 OR
015100        WS-END-HH-N   > 23 OR WS-END-MM-N   > 59
015200         MOVE "N" TO WS-BOUNDARY-OK-SW.
015300
015400 100-EXIT.
015500     EXIT.
015600
015700 200-CONVERT-TO-MINUTES.
015800     COMPUTE WS-START-MINUTES =
015900         (WS-START-HH-N * 60) + WS-START-MM-N.
016000     COMPUTE WS-END-MINUTES =
016100         (WS-END-HH-N * 60) + WS-END-MM-N.
016200     COMPUTE WS-SLOT-MINUTES =
016300         (WS-SLOT-HH-N * 60) + WS-SLOT-MM-N.
016400
016500 200-EXIT.
016600     EXIT.
016700
016800 300-CHECK-WINDOW.
016900     IF WS-START-MINUTES > WS-END-MINUTES                         070997CS
017000         IF WS-SLOT-MINUTES >= WS-START-MINUTES OR
017100            WS-SLOT-MINUTES < WS-END-MINUTES
017200             MOVE "Y" TO CVR-REQUIRED-SW
017300         END-IF
017400     ELSE
017500         IF WS-SLOT-MINUTES >= WS-START-MINUTES AND
017600            WS-SLOT-MINUTES <  WS-END-MINUTES
017700             MOVE "Y" TO CVR-REQUIRED-SW
017800         END-IF
017900     END-IF.
018000
018100 300-EXIT.
018200     EXIT.
