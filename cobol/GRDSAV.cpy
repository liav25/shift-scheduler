000100******************************************************************
000200* GRDSAV  --  CONTINUATION STATE RECORD (SAVESTATE FILE)
000300*
000400* ONE TAGGED RECORD LAYOUT CARRIES THREE KINDS OF DATA SO A
000500* LATER RUN CAN PICK UP WHERE THIS ONE LEFT OFF:
000600*   TAG "M"  -  ONE-TIME RUN METADATA (SCHED END, SHIFT LENGTHS,
000700*               NIGHT RANGE, MAX CONSECUTIVE NIGHTS)
000800*   TAG "G"  -  ONE PER GUARD, CURRENT GUARD STATE
000900*   TAG "Q"  -  ONE PER POST/QUEUE-POSITION, CURRENT QUEUE ORDER
001000* TOTAL-HOURS CARRIES ONE DECIMAL PLACE, THE SAME AS THE SHIFT
001100* HOURS FIELDS IT ACCUMULATES -- SEE PR-0512.  CR-0421 WIDENED
001200* IT TO TWO DECIMALS FOR THE ANNUAL REBUILD RUN, BUT THAT WAS
001300* NEVER CARRIED THROUGH TO ANY READER OF THIS FILE OUTSIDE
001400* THIS SUITE, SO IT WAS BACKED OUT.
001500******************************************************************
001600 01  GRD-SAVE-REC.
001700     05  GRD-SAVE-TAG            PIC X(1).
001800         88  GRD-SAVE-IS-META    VALUE "M".
001900         88  GRD-SAVE-IS-GUARD   VALUE "G".
002000         88  GRD-SAVE-IS-QUEUE   VALUE "Q".
002100     05  GRD-SAVE-DATA            PIC X(59).
002200
002300 01  GRD-SAVE-META-VIEW REDEFINES GRD-SAVE-REC.
002400     05  FILLER                  PIC X(1).
002500     05  GRD-SM-SCHED-END        PIC X(16).
002600     05  GRD-SM-DAY-SHIFT-HRS    PIC 9(2)V9(2).
002700     05  GRD-SM-NIGHT-SHIFT-HRS  PIC 9(2)V9(2).
002800     05  GRD-SM-NIGHT-RNG-START  PIC X(5).
002900     05  GRD-SM-NIGHT-RNG-END    PIC X(5).
003000     05  GRD-SM-MAX-CONSEC-NTS   PIC 9(2).
003100     05  FILLER                  PIC X(23).
003200
003300 01  GRD-SAVE-GUARD-VIEW REDEFINES GRD-SAVE-REC.
003400     05  FILLER                  PIC X(1).
003500     05  GRD-GS-GUARD-ID         PIC X(20).
003600     05  GRD-GS-LAST-SHIFT-END   PIC X(16).
003700     05  GRD-GS-CONSEC-NIGHTS    PIC 9(3).
003800     05  GRD-GS-TOTAL-SHIFTS     PIC 9(5).
003900     05  GRD-GS-TOTAL-HOURS      PIC 9(5)V9(1).
004000     05  FILLER                  PIC X(9).
004100
004200 01  GRD-SAVE-QUEUE-VIEW REDEFINES GRD-SAVE-REC.
004300     05  FILLER                  PIC X(1).
004400     05  GRD-QS-POST-ID          PIC X(20).
004500     05  GRD-QS-SEQ              PIC 9(3).
004600     05  GRD-QS-GUARD-ID         PIC X(20).
004700     05  FILLER                  PIC X(16).
