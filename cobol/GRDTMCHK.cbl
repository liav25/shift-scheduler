000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDTMCHK.
000400 AUTHOR. R. A. FENNIMORE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/93.
000700 DATE-COMPILED. 11/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM CHECKS A SINGLE HH:MM TIME-OF-DAY
001400*          VALUE FOR THE HALF-HOUR BOUNDARY RULE USED BY THE
001500*          GUARD POST SCHEDULING SYSTEM.  EVERY SLOT BOUNDARY
001600*          THE SCHEDULING ENGINE EMITS MUST LAND ON THE HOUR
001700*          OR THE HALF HOUR.  WHEN A TIME IS MALFORMED
001800*          OR OUT OF RANGE THE CALLER IS TOLD SO.  WHEN A TIME
001900*          IS IN RANGE BUT NOT ON A HALF-HOUR BOUNDARY THE
002000*          NEAREST VALID TIME IS HANDED BACK FOR THE CALLER TO
002100*          USE OR TO REPORT.
002200*
002300*          CALLED BY GRDSCHD AND GRDQSCD WHILE GENERATING SLOTS,
002400*          ONCE PER SLOT BOUNDARY.  NO FILES ARE OPENED HERE --
002500*          LINKAGE SECTION ONLY.
002600******************************************************************
002700*
002800* CHANGE LOG
002900* ----------
003000* 11/02/93  RAF  ORIGINAL CODING FOR THE GUARD POST PROJECT.
003100* 04/18/94  RAF  PR-0109 WRAP NEXT-HOUR FROM 23 BACK TO 00.
003200* 09/30/95  DKT  PR-0161 REJECT HOUR OR MINUTE WITH EMBEDDED
003300*                SPACES INSTEAD OF ABENDING THE CALLING JOB.
003400* 02/11/97  CAS  CR-0240 MESSAGE TEXT REWORDED FOR THE NIGHT
003500*                SHIFT SUPERVISOR'S ERROR LISTING.
003600* 12/09/98  MLV  Y2K-0093 YEAR-FIELD REVIEW -- THIS PROGRAM
003700*                CARRIES NO DATE FIELDS, NO CHANGE REQUIRED.
003800* 06/02/00  DKT  PR-0318 MISSING COLON NOW DIAGNOSED SEPARATELY
003900*                FROM A NON-NUMERIC HOUR OR MINUTE.
004000* 10/14/03  JQP  CR-0402 CLOSEST-VALID-TIME RULE RE-CHECKED
004100*                AGAINST REVISED SCHEDULING STANDARD 4.2.
004200* 05/19/07  CAS  PR-0477 CLEANED UP REDUNDANT MOVE IN 200-CLOSEST.
004300* 03/02/09  JQP  CR-0501 CALLING POINT MOVED FROM REQUEST
004400*                VALIDATION TO SLOT GENERATION -- THE NIGHT-RANGE
004500*                EDIT NEVER NEEDED THE HALF-HOUR RULE, ONLY THE
004600*                SLOTS THEMSELVES DO.
004700* 06/15/09  JQP  PR-0509 WS-NEXT-HOUR-WORK AND WS-ROUNDED-MIN-WORK
004800*                WERE DECLARED COMP -- THEIR ALPHA REDEFINES WAS
004900*                HANDING TM-TIME-OUT RAW BINARY BYTES INSTEAD OF
005000*                DIGIT TEXT ON EVERY ROUNDED BOUNDARY.  BACK TO
005100*                DISPLAY USAGE, SAME AS WS-HH-NUM/WS-MM-NUM ABOVE.
005200* 07/21/09  JQP  PR-0515 WS-CALL-COUNT MOVED OUT TO THE 77 LEVEL,
005300*                STANDALONE -- IT NEVER NEEDED A ONE-FIELD GROUP.
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     CLASS DIGIT-CHARS IS "0123456789".
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500
006600 01  WS-TIME-IN-WORK.
006700     05  WS-HH-ALPHA             PIC X(2).
006800     05  WS-COLON-CHAR           PIC X(1).
006900     05  WS-MM-ALPHA             PIC X(2).
007000
007100 01  WS-TIME-IN-NUMERIC REDEFINES WS-TIME-IN-WORK.
007200     05  WS-HH-NUM               PIC 99.
007300     05  FILLER                  PIC X(1).
007400     05  WS-MM-NUM               PIC 99.
007500
007600*** THESE TWO STAY DISPLAY USAGE, NOT COMP -- THE ALPHA REDEFINES
007700*** BELOW IS MOVED STRAIGHT INTO TM-TIME-OUT AS TEXT, THE SAME AS
007800*** WS-HH-ALPHA/WS-MM-ALPHA ABOVE.  A COMP (BINARY) OVERLAY HERE
007900*** HANDS THE CALLER RAW BINARY BYTES INSTEAD OF DIGIT CHARACTERS.
008000 01  WS-NEXT-HOUR-WORK           PIC 99.
008100 01  WS-NEXT-HOUR-ALPHA REDEFINES WS-NEXT-HOUR-WORK.
008200     05  FILLER                  PIC X(2).
008300
008400 01  WS-ROUNDED-MIN-WORK         PIC 99.
008500 01  WS-ROUNDED-MIN-ALPHA REDEFINES WS-ROUNDED-MIN-WORK.
008600     05  FILLER                  PIC X(2).
008700
008800 77  WS-CALL-COUNT           PIC S9(4) COMP VALUE ZERO.
008900
009000 LINKAGE SECTION.
009100 01  TM-TIME-IN                  PIC X(5).
009200 01  TM-TIME-VALID-SW            PIC X(1).
009300     88  TM-TIME-IS-VALID        VALUE "Y".
009400     88  TM-TIME-IS-INVALID      VALUE "N".
009500 01  TM-TIME-OUT                 PIC X(5).
009600 01  TM-ERROR-MSG                PIC X(40).
009700
009800 PROCEDURE DIVISION USING TM-TIME-IN, TM-TIME-VALID-SW,
009900          TM-TIME-OUT, TM-ERROR-MSG.
010000
010100 000-HOUSEKEEPING.
010200     ADD +1 TO WS-CALL-COUNT.
010300     MOVE SPACES TO TM-ERROR-MSG.
010400     MOVE TM-TIME-IN TO TM-TIME-OUT.
010500     MOVE "N" TO TM-TIME-VALID-SW.
010600
010700 100-EDIT-FORMAT.
010800******** REJECT A TIME WITHOUT THE SEPARATING COLON FIRST
010900     IF TM-TIME-IN(3:1) NOT = ":"
011000         MOVE "*** MISSING COLON IN TIME-OF-DAY VALUE" TO         060200DT
011100             TM-ERROR-MSG
011200         GO TO 900-EXIT.
011300
011400     MOVE TM-TIME-IN(1:2) TO WS-HH-ALPHA.
011500     MOVE TM-TIME-IN(4:2) TO WS-MM-ALPHA.
011600
011700     IF NOT (WS-HH-ALPHA IS DIGIT-CHARS)
011800         MOVE "*** NON-NUMERIC HOUR IN TIME-OF-DAY VALUE" TO
011900             TM-ERROR-MSG
012000         GO TO 900-EXIT.
012100
012200     IF NOT (WS-MM-ALPHA IS DIGIT-CHARS)
012300         MOVE "*** NON-NUMERIC MINUTE IN TIME-OF-DAY VALUE" TO
012400             TM-ERROR-MSG
012500         GO TO 900-EXIT.
012600
012700 150-EDIT-RANGE.
012800     IF WS-HH-NUM > 23
012900         MOVE "*** HOUR OUTSIDE RANGE 0-23" TO TM-ERROR-MSG
013000         GO TO 900-EXIT.
013100
013200     IF WS-MM-NUM > 59
013300         MOVE "*** MINUTE OUTSIDE RANGE 0-59" TO TM-ERROR-MSG
013400         GO TO 900-EXIT.
013500
013600 200-CHECK-HALF-HOUR.
013700     IF WS-MM-NUM = 00 OR WS-MM-NUM = 30
013800         MOVE "Y" TO TM-TIME-VALID-SW
013900         GO TO 900-EXIT.
014000
014100     MOVE "*** TIME NOT ON A HALF-HOUR BOUNDARY" TO TM-ERROR-MSG
014200     PERFORM 250-CLOSEST-VALID-TIME THRU 250-EXIT.
014300
014400 200-EXIT.
014500     EXIT.
014600
014700 250-CLOSEST-VALID-TIME.
014800     IF WS-MM-NUM < 15
014900         MOVE WS-HH-NUM TO WS-NEXT-HOUR-WORK
015000         MOVE 00 TO WS-ROUNDED-MIN-WORK
015100     ELSE
015200         IF WS-MM-NUM < 45
015300             MOVE WS-HH-NUM TO WS-NEXT-HOUR-WORK
015400             MOVE 30 TO WS-ROUNDED-MIN-WORK
015500         ELSE
015600             IF WS-HH-NUM = 23
015700                 MOVE 00 TO WS-NEXT-HOUR-WORK                     041894RF
015800             ELSE
015900                 ADD +1 TO WS-HH-NUM GIVING WS-NEXT-HOUR-WORK
016000             END-IF
016100             MOVE 00 TO WS-ROUNDED-MIN-WORK
016200         END-IF
016300     END-IF.
016400
016500     MOVE WS-NEXT-HOUR-ALPHA TO TM-TIME-OUT(1:2).
016600     MOVE ":"                TO TM-TIME-OUT(3:1).
016700     MOVE WS-ROUNDED-MIN-ALPHA TO TM-TIME-OUT(4:2).
016800
016900 250-EXIT.
017000     EXIT.
017100
017200 900-EXIT.
017300     GOBACK.
