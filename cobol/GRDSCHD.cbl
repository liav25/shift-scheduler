000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDSCHD.
000400 AUTHOR. R. A. FENNIMORE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GUARD POST SCHEDULER -- MAIN SCHEDULING ENGINE.
001400*
001500*          READS THE EDITED CONTROL, ROSTER, POST AND UNAVAILABIL-
001600*          ITY FILES (GRDEDIT HAS ALREADY CLEANED THEM UP), OPTION-
001700*          ALLY PICKS UP A SAVED-STATE FILE FROM A PRIOR RUN, THEN
001800*          WALKS THE SCHEDULE PERIOD ONE SLOT AT A TIME, ASSIGNING
001900*          A GUARD TO EVERY POST OUT OF THAT POST'S OWN QUEUE.
002000*          WRITES THE ASSIGNMENT FILE AND A NEW SAVED-STATE FILE SO
002100*          THE NEXT PERIOD CAN PICK UP WHERE THIS ONE LEFT OFF.
002200*
002300*          INPUT FILES:  CONTROL, GUARDS, POSTS, UNAVAIL, SAVESTATE
002400*                        (SAVESTATE IS OPTIONAL -- A FIRST RUN HAS
002500*                        NONE).
002600*          OUTPUT FILES: ASSIGNMENTS, SAVESTATE (NEW).
002700*
002800*          CALLS GRDPICK FOR NIGHT CLASSIFICATION, AVAILABILITY AND
002900*          PENALTY SCORING;  GRDQSET TO ROLL A CHOSEN GUARD'S STATE
003000*          FORWARD AND TO ROTATE THE QUEUE;  GRDTMCHK TO ROUND EACH
003100*          GENERATED SLOT BOUNDARY TO THE HALF HOUR.
003200******************************************************************
003300*
003400* CHANGE LOG
003500* ----------
003600* 03/14/89  RAF  ORIGINAL CODING FOR THE GUARD POST PROJECT.
003700* 08/02/89  RAF  PR-0041 POST QUEUE NOW A TABLE-OF-TABLES INSTEAD OF
003800*                ONE FLAT ARRAY PER POST -- TOO MANY POSTS ON THE
003900*                CAMPUS CONTRACT TO KEEP SEPARATE 01-LEVELS.
004000* 02/19/90  DKT  PR-0066 FIRST SLOT OF A CONTINUED RUN NO LONGER
004100*                RE-USES THE OLD PERIOD'S START TIME BY MISTAKE.
004200* 11/07/91  TGD  CR-0098 MEAN TOTAL-SHIFTS RECOMPUTED BEFORE EVERY
004300*                POST'S EXAMINATION PASS, NOT ONCE PER SLOT.
004400* 06/23/93  RAF  PR-0121 DATE ROLLOVER ACROSS A MONTH BOUNDARY WAS
004500*                DROPPING A DAY ON 31-DAY MONTHS.
004600* 04/02/96  CAS  CR-0214 FAILED SLOTS NOW COUNTED SEPARATELY SO THE
004700*                OPERATOR LISTING SHOWS COVERAGE GAPS AT A GLANCE.
004800* 12/09/98  MLV  Y2K-0093 YEAR-FIELD REVIEW -- SCHED-START/END AND
004900*                ALL SAVED-STATE DATE-TIMES CARRY A FULL 4-DIGIT
005000*                YEAR AS RECEIVED, NO 2-DIGIT YEAR LOGIC ANYWHERE
005100*                IN THIS PROGRAM.
005200* 06/14/01  JQP  PR-0359 MAX-CONSEC-NIGHTS DEFAULTED TO 1 HERE ON
005300*                LOAD WHEN THE CONTROL RECORD CARRIES ZERO -- SEE
005400*                THE MATCHING NOTE IN GRDEDIT'S CHANGE LOG.
005500* 09/19/05  CAS  CR-0421 SAVED QUEUE ORDER IS NOW KEPT AS-IS ON A
005600*                CONTINUATION RUN; ONLY A FRESH RUN DEFAULTS EVERY
005700*                POST'S QUEUE TO ROSTER ORDER.  A POST ADDED SINCE
005800*                THE LAST SAVE STILL GETS ROSTER ORDER.
005900* 02/11/09  JQP  CR-0421 TOTAL-HOURS FIELDS WIDENED TO TWO DECIMAL
006000*                PLACES HERE TO MATCH GRDQSET AND THE SAVESTATE
006100*                COPYBOOK -- SEE THEIR CHANGE LOGS FOR THE SAME DATE.
006200* 03/02/09  JQP  CR-0501 ADDED THE CALL TO GRDTMCHK SO EVERY SLOT
006300*                BOUNDARY LANDS ON THE HOUR OR HALF HOUR EVEN WHEN
006400*                SHIFT LENGTHS CARRY ODD HUNDREDTHS OF AN HOUR.
006500* 07/02/09  JQP  PR-0512 TOTAL-HOURS FIELDS NARROWED BACK TO ONE
006600*                DECIMAL TO MATCH GRDQSET AND THE SAVESTATE LAYOUT
006700*                -- THE SECOND DECIMAL ADDED BY CR-0421 WAS NEVER
006800*                CARRIED TO ANY READER OUTSIDE THIS SUITE.
006900* 07/20/09  JQP  PR-0513 STOP-EARLY CHECK WAS BURIED INSIDE THE
007000*                AVAILABLE-GUARD BRANCH IN 420-EXAMINE-ONE-GUARD --
007100*                AN UNAVAILABLE GUARD AT OR PAST THE EXAMINE LIMIT
007200*                NEVER TRIPPED THE FLAG.  CHECK NOW RUNS ON EVERY
007300*                GUARD EXAMINED, AVAILABLE OR NOT.
007400* 08/04/09  JQP  PR-0516 TWO FIXES IN THE QUEUE WALK: (1) THE
007500*                STOP-EARLY TEST NOW REQUIRES A CANDIDATE BE FOUND
007600*                FIRST -- WS-BEST-PENALTY'S PACKED ZERO DEFAULT WAS
007700*                TRIPPING STOP-EARLY ON A POST'S FIRST, UNAVAILABLE
007800*                GUARD. (2) 410 NOW ROTATES ONE MORE STEP AFTER 440
007900*                SO THE CHOSEN GUARD LANDS AT THE BACK OF THE QUEUE
008000*                INSTEAD OF STAYING AT THE FRONT.
008100******************************************************************
008200
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER. IBM-390.
008600 OBJECT-COMPUTER. IBM-390.
008700 SPECIAL-NAMES.
008800     CLASS DIGIT-CHARS IS "0123456789".
008900
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT SYSOUT         ASSIGN TO SYSOUT
009300         ORGANIZATION LINE SEQUENTIAL.
009400     SELECT GRDCTL-IN      ASSIGN TO GRDCTLI
009500         ORGANIZATION LINE SEQUENTIAL
009600         FILE STATUS IS CTL-STATUS.
009700     SELECT GRDGRD-IN      ASSIGN TO GRDGRDI
009800         ORGANIZATION LINE SEQUENTIAL
009900         FILE STATUS IS GRD-STATUS.
010000     SELECT GRDPST-IN      ASSIGN TO GRDPSTI
010100         ORGANIZATION LINE SEQUENTIAL
010200         FILE STATUS IS PST-STATUS.
010300     SELECT GRDUNV-IN      ASSIGN TO GRDUNVI
010400         ORGANIZATION LINE SEQUENTIAL
010500         FILE STATUS IS UNV-STATUS.
010600     SELECT OPTIONAL GRDSAV-IN ASSIGN TO GRDSAVI
010700         ORGANIZATION LINE SEQUENTIAL
010800         FILE STATUS IS SAVI-STATUS.
010900     SELECT GRDASG-OUT     ASSIGN TO GRDASGO
011000         ORGANIZATION LINE SEQUENTIAL
011100         FILE STATUS IS ASG-STATUS.
011200     SELECT GRDSAV-OUT     ASSIGN TO GRDSAVO
011300         ORGANIZATION LINE SEQUENTIAL
011400         FILE STATUS IS SAVO-STATUS.
011500
011600 DATA DIVISION.
011700 FILE SECTION.
011800
011900 FD  SYSOUT
012000     RECORD CONTAINS 130 CHARACTERS.
012100 01  SYSOUT-REC                     PIC X(130).
012200
012300 FD  GRDCTL-IN
012400     RECORD CONTAINS 64 CHARACTERS.
012500     COPY GRDCTL.
012600
012700 FD  GRDGRD-IN
012800     RECORD CONTAINS 30 CHARACTERS.
012900     COPY GRDGRD.
013000
013100 FD  GRDPST-IN
013200     RECORD CONTAINS 40 CHARACTERS.
013300     COPY GRDPST.
013400
013500 FD  GRDUNV-IN
013600     RECORD CONTAINS 60 CHARACTERS.
013700     COPY GRDUNV.
013800
013900 FD  GRDSAV-IN
014000     RECORD CONTAINS 60 CHARACTERS.
014100     COPY GRDSAV.
014200
014300 FD  GRDASG-OUT
014400     RECORD CONTAINS 80 CHARACTERS.
014500     COPY GRDASG.
014600
014700 FD  GRDSAV-OUT
014800     RECORD CONTAINS 60 CHARACTERS.
014900     01  GRD-SAVE-OUT-REC       PIC X(60).
015000
015100 WORKING-STORAGE SECTION.
015200
015300 01  FILE-STATUS-CODES.
015400     05  CTL-STATUS                 PIC X(2).
015500     05  GRD-STATUS                 PIC X(2).
015600     05  PST-STATUS                 PIC X(2).
015700     05  UNV-STATUS                 PIC X(2).
015800     05  SAVI-STATUS                PIC X(2).
015900     05  ASG-STATUS                 PIC X(2).
016000     05  SAVO-STATUS                PIC X(2).
016100
016200 01  FLAGS-AND-SWITCHES.
016300     05  MORE-GRD-SW                PIC X(1) VALUE "Y".
016400         88  MORE-GRD                VALUE "Y".
016500     05  MORE-PST-SW                PIC X(1) VALUE "Y".
016600         88  MORE-PST                VALUE "Y".
016700     05  MORE-UNV-SW                PIC X(1) VALUE "Y".
016800         88  MORE-UNV                 VALUE "Y".
016900     05  MORE-SAV-SW                PIC X(1) VALUE "Y".
017000         88  MORE-SAV                VALUE "Y".
017100     05  WS-CONTINUE-SW             PIC X(1) VALUE "N".
017200         88  WS-CONTINUING            VALUE "Y".
017300     05  WS-FOUND-SW                PIC X(1).
017400         88  WS-FOUND-CANDIDATE       VALUE "Y".
017500     05  WS-STOP-EARLY-SW           PIC X(1).
017600         88  WS-STOP-EARLY             VALUE "Y".
017700     05  WS-SLOT-IS-NIGHT-SW        PIC X(1).
017800         88  WS-SLOT-IS-NIGHT         VALUE "Y".
017900     05  WS-MATCH-SW                PIC X(1).
018000         88  WS-MATCH-FOUND            VALUE "Y".
018100
018200 01  COUNTERS-AND-ACCUMULATORS.
018300     05  WS-GS-COUNT                PIC 9(3)  COMP.
018400     05  WS-POST-COUNT              PIC 9(3)  COMP.
018500     05  WS-UN-COUNT                PIC 9(4)  COMP.
018600     05  WS-SLOT-COUNT               PIC 9(7) COMP.
018700     05  WS-ASSIGN-COUNT             PIC 9(7) COMP.
018800     05  WS-FAILED-COUNT             PIC 9(7) COMP.
018900     05  WS-EXAMINE-COUNT            PIC 9(3) COMP.
019000     05  WS-EXAMINE-LIMIT            PIC 9(3) COMP.
019100     05  WS-WIN-COUNT                PIC 9(3) COMP.
019200
019300 01  WS-GUARD-STATE-TABLE.
019400     05  WS-GS-ENTRY OCCURS 200 TIMES
019500             INDEXED BY WS-GS-IDX WS-GS-SRCH-IDX.
019600         10  WS-GS-GUARD-ID          PIC X(20).
019700         10  WS-GS-LAST-SHIFT-END    PIC X(16).
019800         10  WS-GS-CONSEC-NIGHTS     PIC 9(3) COMP-3.
019900         10  WS-GS-TOTAL-SHIFTS      PIC 9(5) COMP-3.
020000         10  WS-GS-TOTAL-HOURS       PIC 9(5)V9(1) COMP-3.
020100
020200 01  WS-QUEUE-TABLE.
020300     05  WS-QP-ENTRY OCCURS 50 TIMES INDEXED BY WS-QP-IDX.
020400         10  WS-QP-POST-ID           PIC X(20).
020500         10  WS-QP-LENGTH            PIC 9(3) COMP.
020600         10  WS-QP-GUARD OCCURS 200 TIMES INDEXED BY WS-QG-IDX.
020700             15  WS-QG-GUARD-ID      PIC X(20).
020800
020900 01  WS-UNAVAIL-TABLE.
021000     05  WS-UN-ENTRY OCCURS 2000 TIMES
021100             INDEXED BY WS-UN-IDX WS-UN-SRCH-IDX.
021200         10  WS-UN-GUARD-ID          PIC X(20).
021300         10  WS-UN-START             PIC X(16).
021400         10  WS-UN-END               PIC X(16).
021500
021600 01  WS-ROTATE-WORK.
021700     05  WS-ROTATE-HOLD              PIC X(20).
021800     05  WS-ROTATE-SUB                PIC 9(3) COMP.
021900
022000***  PACKED-FIELD DIAGNOSTIC VIEW -- REDEFINED SO THE ABEND DUMP
022100***  ROUTINE CAN SHOW THE ASSIGNMENT COUNT IN HEX IF THE RUN
022200***  TOTAL ON THE CONSOLE LOOKS WRONG.
022300 01  WS-ASSIGN-DIAG-WORK             PIC 9(7) COMP-3.
022400 01  WS-ASSIGN-DIAG-BYTES REDEFINES WS-ASSIGN-DIAG-WORK
022500                                    PIC X(4).
022600 01  WS-BEST-CANDIDATE.
022700     05  WS-BEST-GUARD-ID             PIC X(20).
022800     05  WS-BEST-PENALTY              PIC 9(5)V99 COMP-3.
022900     05  WS-CAND-GUARD-ID             PIC X(20).
023000     05  WS-CAND-PENALTY              PIC 9(5)V99 COMP-3.
023100     05  WS-MEAN-TOTAL-SHIFTS         PIC 9(5)V99 COMP-3.
023200     05  WS-SUM-TOTAL-SHIFTS          PIC 9(7) COMP-3.
023300
023400 01  WS-SCHED-START-USED             PIC X(16).
023500 01  WS-CURRENT-DT                   PIC X(16).
023600 01  WS-SLOT-END-DT                  PIC X(16).
023700 01  WS-SLOT-HOURS                   PIC 9(3)V9(2) COMP-3.
023800
023900*** DUAL VIEW OF A DATE-TIME STRING FOR SLOT ARITHMETIC -- NUMERIC
024000*** SUBFIELDS LET THE ADVANCE ROUTINE ADD MINUTES WITHOUT UNSTRING.
024100 01  WS-DT-WORK                      PIC X(16).
024200 01  WS-DT-NUM REDEFINES WS-DT-WORK.
024300     05  WS-DT-YYYY                  PIC 9(4).
024400     05  FILLER                      PIC X(1).
024500     05  WS-DT-MM                    PIC 99.
024600     05  FILLER                      PIC X(1).
024700     05  WS-DT-DD                    PIC 99.
024800     05  FILLER                      PIC X(1).
024900     05  WS-DT-HH                    PIC 99.
025000     05  FILLER                      PIC X(1).
025100     05  WS-DT-MI                    PIC 99.
025200
025300 01  WS-ADD-MINUTES                  PIC 9(4) COMP.
025400 01  WS-TOTAL-MI                     PIC 9(5) COMP.
025500 01  WS-CARRY-HOURS                  PIC 9(3) COMP.
025600 01  WS-TOTAL-HH                     PIC 9(4) COMP.
025700 01  WS-CARRY-DAYS                   PIC 9(3) COMP.
025800
025900*** CLASSIC FILLER-TABLE TRICK -- TWELVE ELEMENTARY ITEMS WITH
026000*** DISTINCT VALUES, REDEFINED AS A SUBSCRIPTED TABLE.  STANDARD
026100*** COBOL HAS NO OTHER WAY TO LOAD AN OCCURS TABLE WITH DIFFERENT
026200*** VALUES AT COMPILE TIME.
026300 01  WS-DAYS-IN-MONTH-LIT.
026400     05  FILLER  PIC 9(2) VALUE 31.
026500     05  FILLER  PIC 9(2) VALUE 28.
026600     05  FILLER  PIC 9(2) VALUE 31.
026700     05  FILLER  PIC 9(2) VALUE 30.
026800     05  FILLER  PIC 9(2) VALUE 31.
026900     05  FILLER  PIC 9(2) VALUE 30.
027000     05  FILLER  PIC 9(2) VALUE 31.
027100     05  FILLER  PIC 9(2) VALUE 31.
027200     05  FILLER  PIC 9(2) VALUE 30.
027300     05  FILLER  PIC 9(2) VALUE 31.
027400     05  FILLER  PIC 9(2) VALUE 30.
027500     05  FILLER  PIC 9(2) VALUE 31.
027600 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-LIT.
027700     05  WS-DIM-ENTRY PIC 9(2) OCCURS 12 TIMES.
027800
027900 01  WS-LEAP-WORK.
028000     05  WS-LEAP-REM-4               PIC 9(3) COMP.
028100     05  WS-LEAP-REM-100             PIC 9(3) COMP.
028200     05  WS-LEAP-REM-400             PIC 9(3) COMP.
028300     05  WS-LEAP-QUOT                PIC 9(4) COMP.
028400     05  WS-LEAP-SW                  PIC X(1).
028500         88  WS-IS-LEAP-YEAR            VALUE "Y".
028600
028700 01  ZERO-VAL                        PIC 9 VALUE ZERO.
028800 01  ONE-VAL                         PIC 9 VALUE 1.
028900
029000*** CALL-PARAMETER WORKING STORAGE -- EACH SUBPROGRAM CARRIES ITS OWN
029100*** LINKAGE SECTION, NO COPYBOOK IS SHARED, SO THE CALLER MUST MIRROR
029200*** EACH LAYOUT HERE FIELD FOR FIELD.
029300 01  GRD-PICK-REC.
029400     05  PICK-OP-SW                  PIC X(1).
029500         88  PICK-CLASSIFY-NIGHT      VALUE "N".
029600         88  PICK-CHECK-AVAIL         VALUE "A".
029700         88  PICK-CALC-PENALTY        VALUE "P".
029800     05  PICK-NIGHT-RNG-START         PIC X(5).
029900     05  PICK-NIGHT-RNG-END           PIC X(5).
030000     05  PICK-SLOT-TOD                PIC X(5).
030100     05  PICK-IS-NIGHT-SW             PIC X(1).
030200         88  PICK-IS-NIGHT             VALUE "Y".
030300     05  PICK-SLOT-START-DT           PIC X(16).
030400     05  PICK-SLOT-END-DT             PIC X(16).
030500     05  PICK-WINDOW-COUNT            PIC 9(3) COMP.
030600     05  PICK-WINDOW-TABLE OCCURS 50 TIMES INDEXED BY PICK-WIN-IDX.
030700         10  PICK-WIN-START-DT         PIC X(16).
030800         10  PICK-WIN-END-DT           PIC X(16).
030900     05  PICK-IS-AVAIL-SW             PIC X(1).
031000         88  PICK-IS-AVAILABLE         VALUE "Y".
031100     05  PICK-MAX-CONSEC-NIGHTS       PIC 9(2) COMP.
031200     05  PICK-GUARD-CONSEC-NIGHTS     PIC 9(3) COMP.
031300     05  PICK-GUARD-TOTAL-SHIFTS      PIC 9(5) COMP.
031400     05  PICK-MEAN-TOTAL-SHIFTS       PIC 9(5)V99 COMP-3.
031500     05  PICK-PENALTY-SCORE           PIC 9(5)V99 COMP-3.
031600
031700 01  GRD-QSET-REC.
031800     05  QSET-OP-SW                   PIC X(1).
031900         88  QSET-UPDATE-GUARD         VALUE "G".
032000         88  QSET-ROTATE-QUEUE         VALUE "Q".
032100     05  QSET-IS-NIGHT-SW              PIC X(1).
032200         88  QSET-IS-NIGHT              VALUE "Y".
032300     05  QSET-SHIFT-HOURS              PIC 9(3)V9(2) COMP-3.
032400     05  QSET-SHIFT-END                PIC X(16).
032500     05  QSET-CONSEC-NIGHTS            PIC 9(3) COMP-3.
032600     05  QSET-TOTAL-SHIFTS             PIC 9(5) COMP-3.
032700     05  QSET-TOTAL-HOURS              PIC 9(5)V9(1) COMP-3.
032800     05  QSET-LAST-SHIFT-END           PIC X(16).
032900     05  QSET-OLD-SEQ                  PIC 9(3) COMP-3.
033000     05  QSET-QUEUE-SIZE               PIC 9(3) COMP-3.
033100     05  QSET-NEW-SEQ                  PIC 9(3) COMP-3.
033200
033300 01  RETURN-CD                       PIC 9(4) COMP.
033400
033500 01  TM-TIME-IN                      PIC X(5).
033600 01  TM-TIME-VALID-SW                PIC X(1).
033700     88  TM-TIME-IS-VALID             VALUE "Y".
033800     88  TM-TIME-IS-INVALID           VALUE "N".
033900 01  TM-TIME-OUT                     PIC X(5).
034000 01  TM-ERROR-MSG                    PIC X(40).
034100
034200 COPY GRDABN.
034300
034400 LINKAGE SECTION.
034500
034600 PROCEDURE DIVISION.
034700
034800 000-HOUSEKEEPING.
034900     MOVE "GRDSCHD" TO ABEND-PGM.
035000     OPEN INPUT  GRDCTL-IN GRDGRD-IN GRDPST-IN GRDUNV-IN.
035100     OPEN INPUT  GRDSAV-IN.
035200     OPEN OUTPUT GRDASG-OUT GRDSAV-OUT.
035300     OPEN OUTPUT SYSOUT.
035400     IF SAVI-STATUS = "00"
035500         MOVE "Y" TO WS-CONTINUE-SW                               021990DT
035600     ELSE
035700         MOVE "N" TO WS-CONTINUE-SW.
035800     PERFORM 100-LOAD-CONTROL THRU 100-EXIT.
035900     PERFORM 150-LOAD-ROSTER THRU 150-EXIT.
036000     PERFORM 170-LOAD-POSTS THRU 170-EXIT.
036100     PERFORM 190-LOAD-UNAVAIL THRU 190-EXIT.
036200     PERFORM 200-LOAD-SAVESTATE THRU 200-EXIT.
036300     PERFORM 250-DEFAULT-QUEUES THRU 250-EXIT.
036400
036500 000-EXIT.
036600     EXIT.
036700
036800 100-LOAD-CONTROL.
036900     MOVE "100-LOAD-CONTROL" TO PARA-NAME.
037000     READ GRDCTL-IN
037100         AT END
037200             MOVE "*** CONTROL FILE IS EMPTY" TO ABEND-REASON
037300             GO TO 1000-ABEND-RTN.
037400     IF GRD-MAX-CONSEC-NIGHTS = ZERO
037500         MOVE 1 TO GRD-MAX-CONSEC-NIGHTS.
037600     MOVE GRD-SCHED-START TO WS-SCHED-START-USED.
037700
037800 100-EXIT.
037900     EXIT.
038000
038100 150-LOAD-ROSTER.
038200     MOVE "150-LOAD-ROSTER" TO PARA-NAME.
038300     MOVE ZERO TO WS-GS-COUNT.
038400     PERFORM 155-READ-ONE-GUARD THRU 155-EXIT
038500         UNTIL NOT MORE-GRD.
038600
038700 150-EXIT.
038800     EXIT.
038900
039000 155-READ-ONE-GUARD.
039100     READ GRDGRD-IN
039200         AT END
039300             MOVE "N" TO MORE-GRD-SW
039400             GO TO 155-EXIT.
039500     ADD 1 TO WS-GS-COUNT.
039600     SET WS-GS-IDX TO WS-GS-COUNT.
039700     MOVE GRD-GUARD-ID       TO WS-GS-GUARD-ID(WS-GS-IDX).
039800     MOVE SPACES             TO WS-GS-LAST-SHIFT-END(WS-GS-IDX).
039900     MOVE ZERO               TO WS-GS-CONSEC-NIGHTS(WS-GS-IDX).
040000     MOVE ZERO               TO WS-GS-TOTAL-SHIFTS(WS-GS-IDX).
040100     MOVE ZERO               TO WS-GS-TOTAL-HOURS(WS-GS-IDX).
040200
040300 155-EXIT.
040400     EXIT.
040500
040600 170-LOAD-POSTS.
040700     MOVE "170-LOAD-POSTS" TO PARA-NAME.
040800     MOVE ZERO TO WS-POST-COUNT.
040900     PERFORM 175-READ-ONE-POST THRU 175-EXIT
041000         UNTIL NOT MORE-PST.
041100
041200 170-EXIT.
041300     EXIT.
041400
041500 175-READ-ONE-POST.
041600     READ GRDPST-IN
041700         AT END
041800             MOVE "N" TO MORE-PST-SW
041900             GO TO 175-EXIT.
042000     ADD 1 TO WS-POST-COUNT.
042100     SET WS-QP-IDX TO WS-POST-COUNT.
042200     MOVE GRD-POST-ID TO WS-QP-POST-ID(WS-QP-IDX).
042300     MOVE ZERO        TO WS-QP-LENGTH(WS-QP-IDX).
042400
042500 175-EXIT.
042600     EXIT.
042700
042800 190-LOAD-UNAVAIL.
042900     MOVE "190-LOAD-UNAVAIL" TO PARA-NAME.
043000     MOVE ZERO TO WS-UN-COUNT.
043100     PERFORM 195-READ-ONE-UNAVAIL THRU 195-EXIT
043200         UNTIL NOT MORE-UNV.
043300
043400 190-EXIT.
043500     EXIT.
043600
043700 195-READ-ONE-UNAVAIL.
043800     READ GRDUNV-IN
043900         AT END
044000             MOVE "N" TO MORE-UNV-SW
044100             GO TO 195-EXIT.
044200     ADD 1 TO WS-UN-COUNT.
044300     SET WS-UN-IDX TO WS-UN-COUNT.
044400     MOVE GRD-UNAV-GUARD-ID TO WS-UN-GUARD-ID(WS-UN-IDX).
044500     MOVE GRD-UNAV-START    TO WS-UN-START(WS-UN-IDX).
044600     MOVE GRD-UNAV-END      TO WS-UN-END(WS-UN-IDX).
044700
044800 195-EXIT.
044900     EXIT.
045000
045100 200-LOAD-SAVESTATE.
045200     MOVE "200-LOAD-SAVESTATE" TO PARA-NAME.
045300     IF WS-CONTINUING
045400         PERFORM 210-READ-SAVE-RECS THRU 210-EXIT
045500             UNTIL NOT MORE-SAV
045600         PERFORM 245-VALIDATE-RESTORED-QUEUES THRU 245-EXIT.
045700
045800 200-EXIT.
045900     EXIT.
046000
046100 210-READ-SAVE-RECS.
046200     READ GRDSAV-IN
046300         AT END
046400             MOVE "N" TO MORE-SAV-SW
046500             GO TO 210-EXIT.
046600     IF GRD-SAVE-IS-META
046700         PERFORM 220-RESTORE-META THRU 220-EXIT
046800     ELSE IF GRD-SAVE-IS-GUARD
046900         PERFORM 230-RESTORE-GUARD THRU 230-EXIT
047000     ELSE IF GRD-SAVE-IS-QUEUE
047100         PERFORM 240-RESTORE-QUEUE THRU 240-EXIT.
047200
047300 210-EXIT.
047400     EXIT.
047500
047600 220-RESTORE-META.
047700     MOVE GRD-SM-SCHED-END TO WS-SCHED-START-USED.
047800
047900 220-EXIT.
048000     EXIT.
048100
048200 230-RESTORE-GUARD.
048300     SET WS-GS-SRCH-IDX TO 1.
048400     MOVE "N" TO WS-MATCH-SW.
048500     PERFORM 235-SEARCH-ONE-GUARD THRU 235-EXIT
048600         UNTIL WS-MATCH-FOUND OR WS-GS-SRCH-IDX > WS-GS-COUNT.
048700
048800 230-EXIT.
048900     EXIT.
049000
049100 235-SEARCH-ONE-GUARD.
049200     IF WS-GS-GUARD-ID(WS-GS-SRCH-IDX) = GRD-GS-GUARD-ID
049300         MOVE "Y" TO WS-MATCH-SW
049400         MOVE GRD-GS-LAST-SHIFT-END
049500             TO WS-GS-LAST-SHIFT-END(WS-GS-SRCH-IDX)
049600         MOVE GRD-GS-CONSEC-NIGHTS
049700             TO WS-GS-CONSEC-NIGHTS(WS-GS-SRCH-IDX)
049800         MOVE GRD-GS-TOTAL-SHIFTS
049900             TO WS-GS-TOTAL-SHIFTS(WS-GS-SRCH-IDX)
050000         MOVE GRD-GS-TOTAL-HOURS
050100             TO WS-GS-TOTAL-HOURS(WS-GS-SRCH-IDX)
050200     ELSE
050300         SET WS-GS-SRCH-IDX UP BY 1.
050400
050500 235-EXIT.
050600     EXIT.
050700
050800 240-RESTORE-QUEUE.
050900     SET WS-QP-SRCH-IDX TO 1.
051000     MOVE "N" TO WS-MATCH-SW.
051100     PERFORM 242-SEARCH-ONE-POST THRU 242-EXIT
051200         UNTIL WS-MATCH-FOUND OR WS-QP-SRCH-IDX > WS-POST-COUNT.
051300
051400 240-EXIT.
051500     EXIT.
051600
051700 242-SEARCH-ONE-POST.
051800     IF WS-QP-POST-ID(WS-QP-SRCH-IDX) = GRD-QS-POST-ID
051900         MOVE "Y" TO WS-MATCH-SW
052000         SET WS-QG-IDX TO GRD-QS-SEQ
052100         MOVE GRD-QS-GUARD-ID TO WS-QG-GUARD-ID(WS-QP-SRCH-IDX,
052200                                                 WS-QG-IDX)
052300         IF GRD-QS-SEQ > WS-QP-LENGTH(WS-QP-SRCH-IDX)
052400             MOVE GRD-QS-SEQ TO WS-QP-LENGTH(WS-QP-SRCH-IDX)
052500         END-IF
052600     ELSE
052700         SET WS-QP-SRCH-IDX UP BY 1.
052800
052900 242-EXIT.
053000     EXIT.
053100
053200 245-VALIDATE-RESTORED-QUEUES.
053300     MOVE "245-VALIDATE-RESTORED-QUEUES" TO PARA-NAME.
053400     SET WS-QP-IDX TO 1.
053500     PERFORM 247-VALIDATE-ONE-POST THRU 247-EXIT
053600         UNTIL WS-QP-IDX > WS-POST-COUNT.
053700
053800 245-EXIT.
053900     EXIT.
054000
054100 247-VALIDATE-ONE-POST.
054200     IF WS-QP-LENGTH(WS-QP-IDX) NOT = ZERO AND
054300        WS-QP-LENGTH(WS-QP-IDX) NOT = WS-GS-COUNT
054400         MOVE "*** SAVED QUEUE DOES NOT MATCH ROSTER" TO ABEND-REASON
054500         MOVE WS-QP-POST-ID(WS-QP-IDX) TO EXPECTED-VAL
054600         GO TO 1000-ABEND-RTN.
054700     SET WS-QP-IDX UP BY 1.
054800
054900 247-EXIT.
055000     EXIT.
055100
055200 250-DEFAULT-QUEUES.
055300     MOVE "250-DEFAULT-QUEUES" TO PARA-NAME.
055400     SET WS-QP-IDX TO 1.
055500     PERFORM 255-DEFAULT-ONE-QUEUE THRU 255-EXIT
055600         UNTIL WS-QP-IDX > WS-POST-COUNT.
055700
055800 250-EXIT.
055900     EXIT.
056000
056100 255-DEFAULT-ONE-QUEUE.
056200     IF WS-QP-LENGTH(WS-QP-IDX) = ZERO
056300         SET WS-GS-IDX TO 1
056400         PERFORM 257-COPY-ONE-ROSTER-SLOT THRU 257-EXIT
056500             WS-GS-COUNT TIMES
056600         MOVE WS-GS-COUNT TO WS-QP-LENGTH(WS-QP-IDX).
056700     SET WS-QP-IDX UP BY 1.
056800
056900 255-EXIT.
057000     EXIT.
057100
057200 257-COPY-ONE-ROSTER-SLOT.
057300     SET WS-QG-IDX TO WS-GS-IDX.
057400     MOVE WS-GS-GUARD-ID(WS-GS-IDX)
057500         TO WS-QG-GUARD-ID(WS-QP-IDX, WS-QG-IDX).
057600     SET WS-GS-IDX UP BY 1.
057700
057800 257-EXIT.
057900     EXIT.
058000
058100 300-GENERATE-SLOTS.
058200     MOVE "300-GENERATE-SLOTS" TO PARA-NAME.
058300     MOVE WS-SCHED-START-USED TO WS-CURRENT-DT.
058400     PERFORM 310-GENERATE-ONE-SLOT THRU 310-EXIT
058500         UNTIL WS-CURRENT-DT NOT < GRD-SCHED-END.
058600
058700 300-EXIT.
058800     EXIT.
058900
059000 310-GENERATE-ONE-SLOT.
059100     ADD 1 TO WS-SLOT-COUNT.
059200     PERFORM 320-CLASSIFY-SLOT THRU 320-EXIT.
059300     PERFORM 330-ROUND-SLOT-TIME THRU 330-EXIT.
059400     MOVE WS-CURRENT-DT TO WS-SLOT-END-DT.
059500     IF WS-SLOT-IS-NIGHT
059600         MOVE GRD-NIGHT-SHIFT-HRS TO WS-SLOT-HOURS
059700     ELSE
059800         MOVE GRD-DAY-SHIFT-HRS TO WS-SLOT-HOURS.
059900     COMPUTE WS-ADD-MINUTES = WS-SLOT-HOURS * 60.
060000     PERFORM 350-ADVANCE-DATETIME THRU 350-EXIT.
060100     PERFORM 400-ASSIGN-SLOT THRU 400-EXIT.
060200     MOVE WS-SLOT-END-DT TO WS-CURRENT-DT.
060300
060400 310-EXIT.
060500     EXIT.
060600
060700 320-CLASSIFY-SLOT.
060800*** NIGHT/DAY CLASSIFICATION IS GRDPICK'S RULE, NOT OURS -- THE RULE
060900*** IS CODED ONCE THERE SO THE SCHEDULER AND THE QUEUE-SCHEDULER
061000*** NEVER DRIFT APART ON WHAT COUNTS AS A NIGHT SHIFT.
061100     MOVE "N" TO PICK-OP-SW.
061200     MOVE GRD-NIGHT-RANGE-START TO PICK-NIGHT-RNG-START.
061300     MOVE GRD-NIGHT-RANGE-END   TO PICK-NIGHT-RNG-END.
061400     MOVE WS-CURRENT-DT(12:5)   TO PICK-SLOT-TOD.
061500     CALL "GRDPICK" USING GRD-PICK-REC, RETURN-CD.
061600     MOVE PICK-IS-NIGHT-SW TO WS-SLOT-IS-NIGHT-SW.
061700
061800 320-EXIT.
061900     EXIT.
062000
062100 330-ROUND-SLOT-TIME.
062200*** LEAVE THE DATE ALONE, ONLY ROUND THE TIME-OF-DAY PORTION.
062300     MOVE WS-CURRENT-DT(12:5) TO TM-TIME-IN.
062400     CALL "GRDTMCHK" USING TM-TIME-IN, TM-TIME-VALID-SW,          030209JP
062500                            TM-TIME-OUT, TM-ERROR-MSG.
062600     IF TM-TIME-IS-INVALID
062700         MOVE TM-TIME-OUT TO WS-CURRENT-DT(12:5).
062800
062900 330-EXIT.
063000     EXIT.
063100
063200 350-ADVANCE-DATETIME.
063300*** ADD WS-ADD-MINUTES TO WS-SLOT-END-DT, CARRYING THROUGH HOURS,
063400*** DAYS, MONTHS AND YEARS.  NO INTRINSIC FUNCTIONS -- CLASSIC
063500*** DIVIDE/REMAINDER CARRY ARITHMETIC ONLY.
063600     MOVE WS-SLOT-END-DT TO WS-DT-WORK.
063700     COMPUTE WS-TOTAL-MI = WS-DT-MI + WS-ADD-MINUTES.
063800     DIVIDE WS-TOTAL-MI BY 60 GIVING WS-CARRY-HOURS
063900         REMAINDER WS-DT-MI.
064000     COMPUTE WS-TOTAL-HH = WS-DT-HH + WS-CARRY-HOURS.
064100     DIVIDE WS-TOTAL-HH BY 24 GIVING WS-CARRY-DAYS
064200         REMAINDER WS-DT-HH.
064300     ADD WS-CARRY-DAYS TO WS-DT-DD.
064400     PERFORM 360-NORMALIZE-MONTH THRU 360-EXIT
064500         UNTIL WS-DT-DD <= WS-DIM-ENTRY(WS-DT-MM)
064600             OR (WS-DT-MM = 2 AND WS-IS-LEAP-YEAR
064700                 AND WS-DT-DD <= 29).
064800     MOVE WS-DT-WORK TO WS-SLOT-END-DT.
064900
065000 350-EXIT.
065100     EXIT.
065200
065300 360-NORMALIZE-MONTH.
065400     PERFORM 365-CHECK-LEAP-YEAR THRU 365-EXIT.
065500     IF WS-DT-MM = 2 AND WS-IS-LEAP-YEAR AND WS-DT-DD <= 29
065600         GO TO 360-EXIT.
065700     IF WS-DT-DD <= WS-DIM-ENTRY(WS-DT-MM)
065800         GO TO 360-EXIT.
065900     IF WS-DT-MM = 2 AND WS-IS-LEAP-YEAR
066000         SUBTRACT 29 FROM WS-DT-DD
066100     ELSE
066200         SUBTRACT WS-DIM-ENTRY(WS-DT-MM) FROM WS-DT-DD.
066300     IF WS-DT-MM = 12
066400         MOVE 1 TO WS-DT-MM
066500         ADD 1 TO WS-DT-YYYY
066600     ELSE
066700         ADD 1 TO WS-DT-MM.
066800
066900 360-EXIT.
067000     EXIT.
067100
067200 365-CHECK-LEAP-YEAR.
067300     MOVE "N" TO WS-LEAP-SW.
067400     DIVIDE WS-DT-YYYY BY 4   GIVING WS-LEAP-QUOT
067500         REMAINDER WS-LEAP-REM-4.
067600     DIVIDE WS-DT-YYYY BY 100 GIVING WS-LEAP-QUOT
067700         REMAINDER WS-LEAP-REM-100.
067800     DIVIDE WS-DT-YYYY BY 400 GIVING WS-LEAP-QUOT
067900         REMAINDER WS-LEAP-REM-400.
068000     IF WS-LEAP-REM-4 = ZERO AND
068100            (WS-LEAP-REM-100 NOT = ZERO OR WS-LEAP-REM-400 = ZERO)
068200         MOVE "Y" TO WS-LEAP-SW.
068300
068400 365-EXIT.
068500     EXIT.
068600
068700 400-ASSIGN-SLOT.
068800     SET WS-QP-IDX TO 1.
068900     PERFORM 410-ASSIGN-ONE-POST THRU 410-EXIT
069000         UNTIL WS-QP-IDX > WS-POST-COUNT.
069100
069200 400-EXIT.
069300     EXIT.
069400
069500 410-ASSIGN-ONE-POST.
069600     PERFORM 470-COMPUTE-MEAN-SHIFTS THRU 470-EXIT.
069700     MOVE "N" TO WS-FOUND-SW.
069800     MOVE "N" TO WS-STOP-EARLY-SW.
069900     MOVE ZERO TO WS-EXAMINE-COUNT.
070000     IF WS-QP-LENGTH(WS-QP-IDX) < 5
070100         MOVE WS-QP-LENGTH(WS-QP-IDX) TO WS-EXAMINE-LIMIT
070200     ELSE
070300         MOVE 5 TO WS-EXAMINE-LIMIT.
070400
070500     PERFORM 420-EXAMINE-ONE-GUARD THRU 420-EXIT
070600         UNTIL WS-STOP-EARLY
070700            OR WS-EXAMINE-COUNT >= WS-QP-LENGTH(WS-QP-IDX).
070800
070900     IF WS-FOUND-CANDIDATE
071000***      PR-0516 -- 440 ONLY BRINGS THE CHOSEN GUARD BACK TO THE
071100***      FRONT.  ONE MORE ROTATE-BY-ONE CARRIES IT ON TO THE BACK,
071200***      WHICH IS WHERE A JUST-PICKED GUARD BELONGS.
071300         PERFORM 440-ROTATE-TO-CHOSEN THRU 440-EXIT
071400         PERFORM 430-ROTATE-QUEUE-BY-ONE THRU 430-EXIT
071500         PERFORM 450-RECORD-ASSIGNMENT THRU 450-EXIT
071600     ELSE
071700         ADD 1 TO WS-FAILED-COUNT.
071800
071900     SET WS-QP-IDX UP BY 1.
072000
072100 410-EXIT.
072200     EXIT.
072300
072400 420-EXAMINE-ONE-GUARD.
072500     MOVE WS-QG-GUARD-ID(WS-QP-IDX, 1) TO WS-CAND-GUARD-ID.
072600     PERFORM 430-ROTATE-QUEUE-BY-ONE THRU 430-EXIT.
072700     ADD 1 TO WS-EXAMINE-COUNT.
072800
072900     PERFORM 480-BUILD-WINDOW-TABLE THRU 480-EXIT.
073000     MOVE "A" TO PICK-OP-SW.
073100     MOVE WS-SLOT-END-DT   TO PICK-SLOT-END-DT.
073200     MOVE WS-CURRENT-DT    TO PICK-SLOT-START-DT.
073300     MOVE WS-WIN-COUNT     TO PICK-WINDOW-COUNT.
073400     CALL "GRDPICK" USING GRD-PICK-REC, RETURN-CD.
073500
073600     IF PICK-IS-AVAILABLE
073700         MOVE "P" TO PICK-OP-SW
073800         IF WS-SLOT-IS-NIGHT
073900             MOVE "Y" TO PICK-IS-NIGHT-SW
074000         ELSE
074100             MOVE "N" TO PICK-IS-NIGHT-SW
074200         END-IF
074300         SET WS-GS-SRCH-IDX TO 1
074400         MOVE "N" TO WS-MATCH-SW
074500         PERFORM 425-FIND-CAND-STATE THRU 425-EXIT
074600             UNTIL WS-MATCH-FOUND OR WS-GS-SRCH-IDX > WS-GS-COUNT
074700         MOVE GRD-MAX-CONSEC-NIGHTS TO PICK-MAX-CONSEC-NIGHTS
074800         MOVE WS-GS-CONSEC-NIGHTS(WS-GS-SRCH-IDX)
074900             TO PICK-GUARD-CONSEC-NIGHTS
075000         MOVE WS-GS-TOTAL-SHIFTS(WS-GS-SRCH-IDX)
075100             TO PICK-GUARD-TOTAL-SHIFTS
075200         MOVE WS-MEAN-TOTAL-SHIFTS TO PICK-MEAN-TOTAL-SHIFTS
075300         CALL "GRDPICK" USING GRD-PICK-REC, RETURN-CD
075400         MOVE PICK-PENALTY-SCORE TO WS-CAND-PENALTY
075500         IF NOT WS-FOUND-CANDIDATE OR
075600                WS-CAND-PENALTY < WS-BEST-PENALTY
075700             MOVE "Y" TO WS-FOUND-SW
075800             MOVE WS-CAND-GUARD-ID TO WS-BEST-GUARD-ID
075900             MOVE WS-CAND-PENALTY  TO WS-BEST-PENALTY
076000         END-IF
076100     END-IF.
076200
076300***  PR-0513 -- THIS CHECK USED TO SIT INSIDE THE PICK-IS-AVAILABLE
076400***  BRANCH ABOVE, SO AN UNAVAILABLE GUARD AT OR PAST THE EXAMINE
076500***  LIMIT NEVER TRIPPED STOP-EARLY.  MOVED OUT HERE SO IT RUNS ON
076600***  EVERY GUARD EXAMINED, AVAILABLE OR NOT.
076700***  PR-0516 -- BOTH BRANCHES OF THIS TEST PRESUPPOSE A CANDIDATE
076800***  WAS ALREADY FOUND.  WS-BEST-PENALTY STARTS AT ITS PACKED
076900***  ZERO DEFAULT, SO WITHOUT THE WS-FOUND-CANDIDATE GATE A POST
077000***  WHOSE FIRST EXAMINED GUARD IS UNAVAILABLE TRIPPED STOP-EARLY
077100***  ON THAT STALE ZERO BEFORE ANY OTHER GUARD WAS EVER LOOKED AT.
077200     IF WS-FOUND-CANDIDATE AND
077300           (WS-BEST-PENALTY = ZERO OR
077400            WS-EXAMINE-COUNT >= WS-EXAMINE-LIMIT)
077500         MOVE "Y" TO WS-STOP-EARLY-SW
077600     END-IF.
077700
077800 420-EXIT.
077900     EXIT.
078000
078100 425-FIND-CAND-STATE.
078200     IF WS-GS-GUARD-ID(WS-GS-SRCH-IDX) = WS-CAND-GUARD-ID
078300         MOVE "Y" TO WS-MATCH-SW
078400     ELSE
078500         SET WS-GS-SRCH-IDX UP BY 1.
078600
078700 425-EXIT.
078800     EXIT.
078900
079000 430-ROTATE-QUEUE-BY-ONE.
079100     MOVE WS-QG-GUARD-ID(WS-QP-IDX, 1) TO WS-ROTATE-HOLD.
079200     SET WS-ROTATE-SUB TO 1.
079300     PERFORM 435-SHIFT-ONE-ELEMENT THRU 435-EXIT
079400         UNTIL WS-ROTATE-SUB >= WS-QP-LENGTH(WS-QP-IDX).
079500     MOVE WS-ROTATE-HOLD
079600         TO WS-QG-GUARD-ID(WS-QP-IDX, WS-QP-LENGTH(WS-QP-IDX)).
079700
079800 430-EXIT.
079900     EXIT.
080000
080100 435-SHIFT-ONE-ELEMENT.
080200     MOVE WS-QG-GUARD-ID(WS-QP-IDX, WS-ROTATE-SUB + 1)
080300         TO WS-QG-GUARD-ID(WS-QP-IDX, WS-ROTATE-SUB).
080400     ADD 1 TO WS-ROTATE-SUB.
080500
080600 435-EXIT.
080700     EXIT.
080800
080900 440-ROTATE-TO-CHOSEN.
081000*** THE EXAMINE LOOP HAS ALREADY ROTATED EVERY EXAMINED GUARD ONCE.
081100*** FINISH BRINGING THE CHOSEN GUARD BACK AROUND TO THE FRONT.
081200     PERFORM 430-ROTATE-QUEUE-BY-ONE THRU 430-EXIT
081300         UNTIL WS-QG-GUARD-ID(WS-QP-IDX, 1) = WS-BEST-GUARD-ID.
081400
081500 440-EXIT.
081600     EXIT.
081700
081800 450-RECORD-ASSIGNMENT.
081900     MOVE WS-BEST-GUARD-ID TO GRD-ASG-GUARD-ID.
082000     MOVE WS-QP-POST-ID(WS-QP-IDX) TO GRD-ASG-POST-ID.
082100     MOVE WS-CURRENT-DT   TO GRD-ASG-START.
082200     MOVE WS-SLOT-END-DT  TO GRD-ASG-END.
082300     WRITE GRD-ASSIGN-REC.
082400     ADD 1 TO WS-ASSIGN-COUNT.
082500
082600     SET WS-GS-SRCH-IDX TO 1.
082700     MOVE "N" TO WS-MATCH-SW.
082800     PERFORM 425-FIND-CAND-STATE THRU 425-EXIT
082900         UNTIL WS-MATCH-FOUND OR WS-GS-SRCH-IDX > WS-GS-COUNT.
083000
083100     MOVE "G" TO QSET-OP-SW.
083200     IF WS-SLOT-IS-NIGHT
083300         MOVE "Y" TO QSET-IS-NIGHT-SW
083400     ELSE
083500         MOVE "N" TO QSET-IS-NIGHT-SW.
083600     MOVE WS-SLOT-HOURS TO QSET-SHIFT-HOURS.
083700     MOVE WS-SLOT-END-DT TO QSET-SHIFT-END.
083800     MOVE WS-GS-CONSEC-NIGHTS(WS-GS-SRCH-IDX) TO QSET-CONSEC-NIGHTS.
083900     MOVE WS-GS-TOTAL-SHIFTS(WS-GS-SRCH-IDX)  TO QSET-TOTAL-SHIFTS.
084000     MOVE WS-GS-TOTAL-HOURS(WS-GS-SRCH-IDX)   TO QSET-TOTAL-HOURS.
084100     CALL "GRDQSET" USING GRD-QSET-REC, RETURN-CD.
084200     MOVE QSET-CONSEC-NIGHTS TO WS-GS-CONSEC-NIGHTS(WS-GS-SRCH-IDX).
084300     MOVE QSET-TOTAL-SHIFTS  TO WS-GS-TOTAL-SHIFTS(WS-GS-SRCH-IDX).
084400     MOVE QSET-TOTAL-HOURS   TO WS-GS-TOTAL-HOURS(WS-GS-SRCH-IDX).
084500     MOVE QSET-LAST-SHIFT-END TO WS-GS-LAST-SHIFT-END(WS-GS-SRCH-IDX).
084600
084700     MOVE "Q" TO QSET-OP-SW.
084800     MOVE 1 TO QSET-OLD-SEQ.
084900     MOVE WS-QP-LENGTH(WS-QP-IDX) TO QSET-QUEUE-SIZE.
085000     CALL "GRDQSET" USING GRD-QSET-REC, RETURN-CD.
085100
085200 450-EXIT.
085300     EXIT.
085400
085500 470-COMPUTE-MEAN-SHIFTS.
085600     MOVE ZERO TO WS-SUM-TOTAL-SHIFTS.
085700     SET WS-GS-IDX TO 1.
085800     PERFORM 475-ADD-ONE-GUARD-SHIFTS THRU 475-EXIT
085900         WS-GS-COUNT TIMES.
086000     COMPUTE WS-MEAN-TOTAL-SHIFTS ROUNDED =
086100         WS-SUM-TOTAL-SHIFTS / WS-GS-COUNT.
086200
086300 470-EXIT.
086400     EXIT.
086500
086600 475-ADD-ONE-GUARD-SHIFTS.
086700     ADD WS-GS-TOTAL-SHIFTS(WS-GS-IDX) TO WS-SUM-TOTAL-SHIFTS.
086800     SET WS-GS-IDX UP BY 1.
086900
087000 475-EXIT.
087100     EXIT.
087200
087300 480-BUILD-WINDOW-TABLE.
087400     MOVE ZERO TO WS-WIN-COUNT.
087500     SET WS-UN-SRCH-IDX TO 1.
087600     PERFORM 485-ADD-ONE-WINDOW THRU 485-EXIT
087700         UNTIL WS-UN-SRCH-IDX > WS-UN-COUNT OR WS-WIN-COUNT >= 50.
087800
087900 480-EXIT.
088000     EXIT.
088100
088200 485-ADD-ONE-WINDOW.
088300     IF WS-UN-GUARD-ID(WS-UN-SRCH-IDX) = WS-CAND-GUARD-ID
088400         ADD 1 TO WS-WIN-COUNT
088500         SET PICK-WIN-IDX TO WS-WIN-COUNT
088600         MOVE WS-UN-START(WS-UN-SRCH-IDX)
088700             TO PICK-WIN-START-DT(PICK-WIN-IDX)
088800         MOVE WS-UN-END(WS-UN-SRCH-IDX)
088900             TO PICK-WIN-END-DT(PICK-WIN-IDX).
089000     SET WS-UN-SRCH-IDX UP BY 1.
089100
089200 485-EXIT.
089300     EXIT.
089400
089500 700-WRITE-SAVESTATE.
089600     MOVE "700-WRITE-SAVESTATE" TO PARA-NAME.
089700     MOVE "M" TO GRD-SAVE-TAG.
089800     MOVE GRD-SCHED-END        TO GRD-SM-SCHED-END.
089900     MOVE GRD-DAY-SHIFT-HRS    TO GRD-SM-DAY-SHIFT-HRS.
090000     MOVE GRD-NIGHT-SHIFT-HRS  TO GRD-SM-NIGHT-SHIFT-HRS.
090100     MOVE GRD-NIGHT-RANGE-START TO GRD-SM-NIGHT-RNG-START.
090200     MOVE GRD-NIGHT-RANGE-END   TO GRD-SM-NIGHT-RNG-END.
090300     MOVE GRD-MAX-CONSEC-NIGHTS TO GRD-SM-MAX-CONSEC-NTS.
090400     WRITE GRD-SAVE-OUT-REC FROM GRD-SAVE-REC.
090500
090600     SET WS-GS-IDX TO 1.
090700     PERFORM 710-WRITE-ONE-GUARD THRU 710-EXIT
090800         WS-GS-COUNT TIMES.
090900
091000     SET WS-QP-IDX TO 1.
091100     PERFORM 720-WRITE-ONE-POST-QUEUE THRU 720-EXIT
091200         UNTIL WS-QP-IDX > WS-POST-COUNT.
091300
091400 700-EXIT.
091500     EXIT.
091600
091700 710-WRITE-ONE-GUARD.
091800     MOVE "G" TO GRD-SAVE-TAG.
091900     MOVE WS-GS-GUARD-ID(WS-GS-IDX)       TO GRD-GS-GUARD-ID.
092000     MOVE WS-GS-LAST-SHIFT-END(WS-GS-IDX) TO GRD-GS-LAST-SHIFT-END.
092100     MOVE WS-GS-CONSEC-NIGHTS(WS-GS-IDX)  TO GRD-GS-CONSEC-NIGHTS.
092200     MOVE WS-GS-TOTAL-SHIFTS(WS-GS-IDX)   TO GRD-GS-TOTAL-SHIFTS.
092300     MOVE WS-GS-TOTAL-HOURS(WS-GS-IDX)    TO GRD-GS-TOTAL-HOURS.
092400     WRITE GRD-SAVE-OUT-REC FROM GRD-SAVE-REC.
092500     SET WS-GS-IDX UP BY 1.
092600
092700 710-EXIT.
092800     EXIT.
092900
093000 720-WRITE-ONE-POST-QUEUE.
093100     SET WS-QG-IDX TO 1.
093200     PERFORM 725-WRITE-ONE-QUEUE-SLOT THRU 725-EXIT
093300         WS-QP-LENGTH(WS-QP-IDX) TIMES.
093400     SET WS-QP-IDX UP BY 1.
093500
093600 720-EXIT.
093700     EXIT.
093800
093900 725-WRITE-ONE-QUEUE-SLOT.
094000     MOVE "Q" TO GRD-SAVE-TAG.
094100     MOVE WS-QP-POST-ID(WS-QP-IDX) TO GRD-QS-POST-ID.
094200     MOVE WS-QG-IDX                TO GRD-QS-SEQ.
094300     MOVE WS-QG-GUARD-ID(WS-QP-IDX, WS-QG-IDX) TO GRD-QS-GUARD-ID.
094400     WRITE GRD-SAVE-OUT-REC FROM GRD-SAVE-REC.
094500     SET WS-QG-IDX UP BY 1.
094600
094700 725-EXIT.
094800     EXIT.
094900
095000 900-CLEANUP.
095100     MOVE "900-CLEANUP" TO PARA-NAME.
095200     PERFORM 700-WRITE-SAVESTATE THRU 700-EXIT.
095300     CLOSE GRDCTL-IN GRDGRD-IN GRDPST-IN GRDUNV-IN GRDSAV-IN
095400           GRDASG-OUT GRDSAV-OUT.
095500     MOVE WS-ASSIGN-COUNT TO WS-ASSIGN-DIAG-WORK.
095600     IF WS-ASSIGN-COUNT = ZERO
095700         MOVE "*** NO ASSIGNMENTS WERE PRODUCED FOR THIS RUN" TO
095800             ABEND-REASON
095900         GO TO 1000-ABEND-RTN.
096000     DISPLAY "GRDSCHD SLOTS GENERATED.... " WS-SLOT-COUNT.
096100     DISPLAY "GRDSCHD ASSIGNMENTS MADE... " WS-ASSIGN-COUNT.
096200     DISPLAY "GRDSCHD SLOTS UNFILLED...... " WS-FAILED-COUNT.
096300     DISPLAY "GRDSCHD NORMAL EOJ".
096400     CLOSE SYSOUT.
096500     STOP RUN.
096600
096700 900-EXIT.
096800     EXIT.
096900
097000 1000-ABEND-RTN.
097100     MOVE "GRDSCHD" TO ABEND-PGM.
097200     WRITE SYSOUT-REC FROM GRD-ABEND-REC.
097300     DISPLAY "GRDSCHD ABEND -- " ABEND-REASON.
097400     DISPLAY "GRDSCHD PARAGRAPH -- " PARA-NAME.
097500     CLOSE GRDCTL-IN GRDGRD-IN GRDPST-IN GRDUNV-IN GRDSAV-IN
097600           GRDASG-OUT GRDSAV-OUT SYSOUT.
097700     DIVIDE ZERO-VAL INTO ONE-VAL.
097800
097900 1000-EXIT.
098000     EXIT.
