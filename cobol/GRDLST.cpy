000100******************************************************************
000200* GRDLST  --  ASSIGNMENT LISTING PRINT LINES
000300*
000400* OPTIONAL PRINTABLE LISTING OF THE ASSIGNMENT FILE, GENERATION
000500* ORDER, NO CONTROL BREAKS AND NO TOTALS.  80-BYTE LINE
000600* SEQUENTIAL PRINT FILE, WRITTEN BY GRDLIST.
000700******************************************************************
000800 01  GRD-LST-PAGE-HDR.
000900     05  FILLER                  PIC X(1)  VALUE SPACE.
001000     05  FILLER                  PIC X(40)
001100         VALUE "GUARD POST SHIFT ASSIGNMENT LISTING".
001200     05  FILLER                  PIC X(19)
001300         VALUE "PAGE:" JUSTIFIED RIGHT.
001400     05  GRD-LH-PAGE-NBR         PIC ZZ9.
001500     05  FILLER                  PIC X(17) VALUE SPACES.
001600
001700 01  GRD-LST-COL-HDR.
001800     05  FILLER                  PIC X(20) VALUE "GUARD-ID".
001900     05  FILLER                  PIC X(20) VALUE "POST-ID".
002000     05  FILLER                  PIC X(18) VALUE "SHIFT START".
002100     05  FILLER                  PIC X(18) VALUE "SHIFT END".
002200     05  FILLER                  PIC X(4)  VALUE SPACES.
002300
002400 01  GRD-LST-DETAIL-LINE.
002500     05  GRD-LST-GUARD-ID        PIC X(20).
002600     05  GRD-LST-POST-ID         PIC X(20).
002700     05  GRD-LST-START           PIC X(16).
002800     05  GRD-LST-END             PIC X(16).
002900     05  FILLER                  PIC X(8)  VALUE SPACES.
