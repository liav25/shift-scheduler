000100******************************************************************
000200* GRDCTL  --  RUN-PARAMETER RECORD (CONTROL FILE)
000300*
000400* ONE RECORD PER RUN.  HOLDS THE SCHEDULING PERIOD, THE SHIFT
000500* LENGTHS, THE NIGHT TIME-OF-DAY RANGE AND THE CONSECUTIVE-NIGHT
000600* LIMIT.  FIXED 64-BYTE LAYOUT, LINE SEQUENTIAL.
000700******************************************************************
000800 01  GRD-CONTROL-REC.
000900     05  GRD-SCHED-START         PIC X(16).
001000     05  GRD-SCHED-END           PIC X(16).
001100     05  GRD-DAY-SHIFT-HRS       PIC 9(2)V9(2).
001200     05  GRD-NIGHT-SHIFT-HRS     PIC 9(2)V9(2).
001300     05  GRD-NIGHT-RANGE-START   PIC X(5).
001400     05  GRD-NIGHT-RANGE-END     PIC X(5).
001500     05  GRD-MAX-CONSEC-NIGHTS   PIC 9(2).
001600     05  FILLER                  PIC X(12).
