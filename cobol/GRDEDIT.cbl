000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GRDEDIT.
000300 AUTHOR. R. A. FENNIMORE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS ONE RUN'S WORTH OF GUARD POST
001300*          SCHEDULING INPUT -- THE CONTROL RECORD, THE GUARD
001400*          ROSTER, THE POST LIST AND THE UNAVAILABILITY FILE --
001500*          BEFORE THE SCHEDULER IS ALLOWED TO TOUCH ANY OF IT.
001600*
001700*          A RUN WITH A MALFORMED CONTROL RECORD, AN OUT-OF-
001800*          RANGE SHIFT LENGTH, A BAD NIGHT RANGE, A DUPLICATE OR
001900*          ALL-BLANK GUARD OR POST NAME, OR NO GUARDS OR NO
002000*          POSTS AT ALL, IS ABENDED OUTRIGHT -- THERE IS NO
002100*          PARTIAL SCHEDULE.  BLANK GUARD AND POST NAMES ARE
002200*          DROPPED SILENTLY RATHER THAN FLAGGED.  UNAVAILABILITY
002300*          ENTRIES NAMING A GUARD NOT ON THE ROSTER ARE ALSO
002400*          DROPPED SILENTLY -- THEY ARE NOT A REASON TO ABEND.
002500*
002600*          IT WRITES A CLEANED ROSTER, POST LIST AND
002700*          UNAVAILABILITY FILE FOR GRDSCHD AND GRDQSCD TO READ.
002800*          THE CONTROL RECORD PASSES THROUGH UNCHANGED -- THE
002900*          SCHEDULERS APPLY THE MAX-CONSEC-NIGHTS DEFAULT
003000*          THEMSELVES WHEN THEY LOAD IT.
003100*
003200******************************************************************
003300
003400         CONTROL FILE (IN)       -   GRDCTLIN
003500
003600         ROSTER FILE (IN)        -   GRDGRDIN
003700         ROSTER FILE (OUT)       -   GRDGRDOT
003800
003900         POST FILE (IN)          -   GRDPSTIN
004000         POST FILE (OUT)         -   GRDPSTOT
004100
004200         UNAVAILABILITY (IN)     -   GRDUNVIN
004300         UNAVAILABILITY (OUT)    -   GRDUNVOT
004400
004500         DUMP FILE               -   SYSOUT
004600
004700******************************************************************
004800*
004900* CHANGE LOG
005000* ----------
005100* 03/14/89  RAF  ORIGINAL CODING FOR THE GUARD POST PROJECT.
005200* 07/11/89  RAF  PR-0041 DUPLICATE GUARD/POST NAME CHECK ADDED
005300*                AFTER THE PILOT RUN LOADED THE SAME GUARD TWICE.
005400* 01/09/90  DKT  PR-0062 BLANK NAMES NOW DROPPED RATHER THAN
005500*                ABENDING THE WHOLE RUN.
005600* 08/30/92  TGD  CR-0110 UNAVAILABILITY ENTRIES FOR GUARDS NOT ON
005700*                THE ROSTER ARE DROPPED INSTEAD OF REJECTED.
005800* 04/02/95  CAS  PR-0158 NIGHT-RANGE EDIT REWRITTEN TO ACCEPT A
005900*                RANGE THAT CROSSES MIDNIGHT.
006000* 12/09/98  MLV  Y2K-0093 YEAR-FIELD REVIEW -- SCHEDULE DATES ARE
006100*                STORED 4-DIGIT YEAR FIRST, NO 2-DIGIT YEAR RISK.
006200* 06/14/01  JQP  PR-0359 CONTROL RECORD NO LONGER DEFAULTS
006300*                MAX-CONSEC-NIGHTS HERE -- LEFT TO THE SCHEDULER
006400*                SO BOTH GRDSCHD AND GRDQSCD APPLY IT THE SAME WAY.
006500* 09/19/05  CAS  CR-0421 ROSTER AND POST TABLE SIZES RAISED AFTER
006600*                THE NORTH CAMPUS ROLLOUT OUTGREW THE OLD LIMITS.
006700* 07/20/09  JQP  PR-0514 TWO FIXES: (1) SCHED-START/SCHED-END NOW
006800*                CHECK EACH NUMERIC SUBFIELD AGAINST DIGIT-CHARS,
006900*                NOT JUST THE DASH/SPACE/COLON SEPARATORS, SAME AS
007000*                150-EDIT-NIGHT-RANGE ALREADY DID. (2) GUARD AND
007100*                POST NAMES ARE NOW TRIMMED OF LEADING BLANKS
007200*                BEFORE THE DUPLICATE CHECK AND THE WRITE, SO
007300*                " SMITH" AND "SMITH" ARE CAUGHT AS ONE ENTRY.
007400******************************************************************
007500
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 SPECIAL-NAMES.
008100     CLASS DIGIT-CHARS IS "0123456789".
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT SYSOUT
008500     ASSIGN TO UT-S-SYSOUT
008600       ORGANIZATION IS SEQUENTIAL.
008700
008800     SELECT GRDCTL-IN
008900     ASSIGN TO GRDCTLIN
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT GRDGRD-IN
009400     ASSIGN TO GRDGRDIN
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800     SELECT GRDGRD-OUT
009900     ASSIGN TO GRDGRDOT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200
010300     SELECT GRDPST-IN
010400     ASSIGN TO GRDPSTIN
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS OFCODE.
010700
010800     SELECT GRDPST-OUT
010900     ASSIGN TO GRDPSTOT
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300     SELECT GRDUNV-IN
011400     ASSIGN TO GRDUNVIN
011500       ACCESS MODE IS SEQUENTIAL
011600       FILE STATUS IS OFCODE.
011700
011800     SELECT GRDUNV-OUT
011900     ASSIGN TO GRDUNVOT
012000       ACCESS MODE IS SEQUENTIAL
012100       FILE STATUS IS OFCODE.
012200
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  SYSOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 130 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SYSOUT-REC.
013100 01  SYSOUT-REC  PIC X(130).
013200
013300 FD  GRDCTL-IN
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 64 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS GRDCTL-IN-REC.
013900     COPY GRDCTL REPLACING GRD-CONTROL-REC BY GRDCTL-IN-REC.
014000
014100 FD  GRDGRD-IN
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 30 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS GRDGRD-IN-REC.
014700     COPY GRDGRD REPLACING GRD-GUARD-REC BY GRDGRD-IN-REC.
014800
014900 FD  GRDGRD-OUT
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 30 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS GRDGRD-OUT-REC.
015500     COPY GRDGRD REPLACING GRD-GUARD-REC BY GRDGRD-OUT-REC.
015600
015700 FD  GRDPST-IN
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 40 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS GRDPST-IN-REC.
016300     COPY GRDPST REPLACING GRD-POST-REC BY GRDPST-IN-REC.
016400
016500 FD  GRDPST-OUT
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 40 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS GRDPST-OUT-REC.
017100     COPY GRDPST REPLACING GRD-POST-REC BY GRDPST-OUT-REC.
017200
017300 FD  GRDUNV-IN
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 60 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS GRDUNV-IN-REC.
017900     COPY GRDUNV REPLACING GRD-UNAVAIL-REC BY GRDUNV-IN-REC.
018000
018100 FD  GRDUNV-OUT
018200     RECORDING MODE IS F
018300     LABEL RECORDS ARE STANDARD
018400     RECORD CONTAINS 60 CHARACTERS
018500     BLOCK CONTAINS 0 RECORDS
018600     DATA RECORD IS GRDUNV-OUT-REC.
018700     COPY GRDUNV REPLACING GRD-UNAVAIL-REC BY GRDUNV-OUT-REC.
018800
018900 WORKING-STORAGE SECTION.
019000
019100 01  FILE-STATUS-CODES.
019200     05  OFCODE                  PIC X(2).
019300         88 CODE-READ-OK         VALUE SPACES.
019400         88 NO-MORE-DATA         VALUE "10".
019500
019600 01  FLAGS-AND-SWITCHES.
019700     05 MORE-GRD-SW              PIC X(1) VALUE "Y".
019800        88 NO-MORE-GRD-RECS      VALUE "N".
019900     05 MORE-PST-SW              PIC X(1) VALUE "Y".
020000        88 NO-MORE-PST-RECS      VALUE "N".
020100     05 MORE-UNV-SW              PIC X(1) VALUE "Y".
020200        88 NO-MORE-UNV-RECS      VALUE "N".
020300     05 DUP-FOUND-SW             PIC X(1) VALUE "N".
020400        88 DUP-NAME-FOUND        VALUE "Y".
020500     05 GUARD-MATCHED-SW         PIC X(1) VALUE "N".
020600        88 GUARD-ON-ROSTER       VALUE "Y".
020700
020800 01  WS-BOUNDARY-OK-SW           PIC X(1) VALUE "Y".
020900     88  WS-BOUNDARY-IS-OK       VALUE "Y".
021000
021100 01  COUNTERS-AND-ACCUMULATORS.
021200     05 WS-ROSTER-COUNT          PIC 9(3) COMP.
021300     05 WS-POST-COUNT            PIC 9(3) COMP.
021400     05 WS-UNV-READ              PIC 9(5) COMP.
021500     05 WS-UNV-WRITTEN           PIC 9(5) COMP.
021600     05 WS-UNV-DROPPED           PIC 9(5) COMP.
021700
021800***  PR-0514 -- SCRATCH FIELDS FOR TRIMMING LEADING BLANKS OFF A
021900***  GUARD OR POST NAME BEFORE THE DUPLICATE CHECK, SO " SMITH"
022000***  AND "SMITH" ARE CAUGHT AS THE SAME ROSTER ENTRY.
022100 77  WS-TRIM-IDX                 PIC 9(2) COMP.
022200 77  WS-TRIM-WORK                PIC X(20).
022300 01  WS-ROSTER-TABLE.
022400     05  WS-ROSTER-ENTRY OCCURS 200 TIMES
022500             INDEXED BY WS-ROS-IDX WS-ROS-CHK-IDX.
022600         10  WS-ROS-GUARD-ID      PIC X(20).
022700
022800 01  WS-POST-TABLE.
022900     05  WS-POST-ENTRY OCCURS 50 TIMES
023000             INDEXED BY WS-PST-IDX WS-PST-CHK-IDX.
023100         10  WS-PST-POST-ID       PIC X(20).
023200
023300***  DATE-TIME COLUMN-POSITION VIEWS -- CHECKED AGAINST THE
023400***  FIXED "YYYY-MM-DD HH:MM" LAYOUT ONE SEPARATOR AT A TIME, AND
023500***  PR-0514 -- EACH NUMERIC SUBFIELD AGAINST DIGIT-CHARS, THE
023600***  SAME AS 150-EDIT-NIGHT-RANGE BELOW ALREADY DOES.
023700 01  WS-SCHED-START-WORK         PIC X(16).
023800 01  WS-SCHED-START-COLS REDEFINES WS-SCHED-START-WORK.
023900     05  WS-SS-YEAR-A             PIC X(4).
024000     05  WS-SS-DASH-1             PIC X(1).
024100     05  WS-SS-MONTH-A            PIC X(2).
024200     05  WS-SS-DASH-2             PIC X(1).
024300     05  WS-SS-DAY-A              PIC X(2).
024400     05  WS-SS-SPACE              PIC X(1).
024500     05  WS-SS-HOUR-A             PIC X(2).
024600     05  WS-SS-COLON              PIC X(1).
024700     05  WS-SS-MIN-A              PIC X(2).
024800
024900 01  WS-NIGHT-START-WORK.
025000     05  WS-NS-HH-A               PIC X(2).
025100     05  FILLER                  PIC X(1).
025200     05  WS-NS-MM-A               PIC X(2).
025300 01  WS-NIGHT-START-NUM REDEFINES WS-NIGHT-START-WORK.
025400     05  WS-NS-HH-N               PIC 99.
025500     05  FILLER                  PIC X(1).
025600     05  WS-NS-MM-N               PIC 99.
025700
025800 01  WS-NIGHT-END-WORK.
025900     05  WS-NE-HH-A               PIC X(2).
026000     05  FILLER                  PIC X(1).
026100     05  WS-NE-MM-A               PIC X(2).
026200 01  WS-NIGHT-END-NUM REDEFINES WS-NIGHT-END-WORK.
026300     05  WS-NE-HH-N               PIC 99.
026400     05  FILLER                  PIC X(1).
026500     05  WS-NE-MM-N               PIC 99.
026600
026700 COPY GRDCTL.
026800 COPY GRDGRD REPLACING GRD-GUARD-REC BY WS-GUARD-WORK-REC.
026900 COPY GRDPST REPLACING GRD-POST-REC BY WS-POST-WORK-REC.
027000 COPY GRDUNV REPLACING GRD-UNAVAIL-REC BY WS-UNAVAIL-WORK-REC.
027100
027200 01  ZERO-VAL                    PIC 9 VALUE ZERO.
027300 01  ONE-VAL                     PIC 9 VALUE 1.
027400
027500 COPY GRDABN.
027600
027700 PROCEDURE DIVISION.
027800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027900     PERFORM 100-EDIT-CONTROL THRU 100-EXIT.
028000     PERFORM 200-EDIT-ROSTER THRU 200-EXIT.
028100     PERFORM 300-EDIT-POSTS THRU 300-EXIT.
028200     PERFORM 400-EDIT-UNAVAIL THRU 400-EXIT.
028300     PERFORM 900-CLEANUP THRU 900-EXIT.
028400     MOVE +0 TO RETURN-CODE.
028500     GOBACK.
028600
028700 000-HOUSEKEEPING.
028800     MOVE "GRDEDIT" TO ABEND-PGM.
028900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029000     DISPLAY "******** BEGIN JOB GRDEDIT ********".
029100     OPEN INPUT GRDCTL-IN, GRDGRD-IN, GRDPST-IN, GRDUNV-IN.
029200     OPEN OUTPUT GRDGRD-OUT, GRDPST-OUT, GRDUNV-OUT, SYSOUT.
029300 000-EXIT.
029400     EXIT.
029500
029600 100-EDIT-CONTROL.
029700     MOVE "100-EDIT-CONTROL" TO PARA-NAME.
029800     READ GRDCTL-IN INTO GRD-CONTROL-REC
029900         AT END
030000             MOVE "*** MISSING CONTROL RECORD" TO ABEND-REASON
030100             GO TO 1000-ABEND-RTN
030200     END-READ.
030300
030400     MOVE GRD-SCHED-START TO WS-SCHED-START-WORK.
030500     IF WS-SS-DASH-1 NOT = "-" OR WS-SS-DASH-2 NOT = "-"
030600        OR WS-SS-SPACE NOT = " " OR WS-SS-COLON NOT = ":"
030700         MOVE "*** MALFORMED SCHED-START" TO ABEND-REASON
030800         GO TO 1000-ABEND-RTN.
030900
031000     IF NOT (WS-SS-YEAR-A IS DIGIT-CHARS) OR
031100        NOT (WS-SS-MONTH-A IS DIGIT-CHARS) OR
031200        NOT (WS-SS-DAY-A IS DIGIT-CHARS) OR
031300        NOT (WS-SS-HOUR-A IS DIGIT-CHARS) OR
031400        NOT (WS-SS-MIN-A IS DIGIT-CHARS)
031500         MOVE "*** MALFORMED SCHED-START" TO ABEND-REASON
031600         GO TO 1000-ABEND-RTN.
031700
031800     MOVE GRD-SCHED-END TO WS-SCHED-START-WORK.
031900     IF WS-SS-DASH-1 NOT = "-" OR WS-SS-DASH-2 NOT = "-"
032000        OR WS-SS-SPACE NOT = " " OR WS-SS-COLON NOT = ":"
032100         MOVE "*** MALFORMED SCHED-END" TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300
032400     IF NOT (WS-SS-YEAR-A IS DIGIT-CHARS) OR
032500        NOT (WS-SS-MONTH-A IS DIGIT-CHARS) OR
032600        NOT (WS-SS-DAY-A IS DIGIT-CHARS) OR
032700        NOT (WS-SS-HOUR-A IS DIGIT-CHARS) OR
032800        NOT (WS-SS-MIN-A IS DIGIT-CHARS)
032900         MOVE "*** MALFORMED SCHED-END" TO ABEND-REASON
033000         GO TO 1000-ABEND-RTN.
033100
033200     IF GRD-SCHED-END NOT > GRD-SCHED-START
033300         MOVE "*** SCHED-END NOT AFTER SCHED-START" TO
033400             ABEND-REASON
033500         GO TO 1000-ABEND-RTN.
033600
033700     IF GRD-DAY-SHIFT-HRS < 1 OR GRD-DAY-SHIFT-HRS > 24
033800         MOVE "*** DAY-SHIFT-HRS OUTSIDE RANGE 1-24" TO
033900             ABEND-REASON
034000         GO TO 1000-ABEND-RTN.
034100
034200     IF GRD-NIGHT-SHIFT-HRS < 1 OR GRD-NIGHT-SHIFT-HRS > 24
034300         MOVE "*** NIGHT-SHIFT-HRS OUTSIDE RANGE 1-24" TO
034400             ABEND-REASON
034500         GO TO 1000-ABEND-RTN.
034600
034700     PERFORM 150-EDIT-NIGHT-RANGE THRU 150-EXIT.
034800 100-EXIT.
034900     EXIT.
035000
035100 150-EDIT-NIGHT-RANGE.                                            040295CS
035200     MOVE "Y" TO WS-BOUNDARY-OK-SW.
035300     IF GRD-NIGHT-RANGE-START(3:1) NOT = ":" OR
035400        GRD-NIGHT-RANGE-END(3:1)   NOT = ":"
035500         MOVE "N" TO WS-BOUNDARY-OK-SW
035600         GO TO 150-CHECK.
035700
035800     MOVE GRD-NIGHT-RANGE-START(1:2) TO WS-NS-HH-A.
035900     MOVE GRD-NIGHT-RANGE-START(4:2) TO WS-NS-MM-A.
036000     MOVE GRD-NIGHT-RANGE-END(1:2)   TO WS-NE-HH-A.
036100     MOVE GRD-NIGHT-RANGE-END(4:2)   TO WS-NE-MM-A.
036200
036300     IF NOT (WS-NS-HH-A IS DIGIT-CHARS) OR
036400        NOT (WS-NS-MM-A IS DIGIT-CHARS) OR
036500        NOT (WS-NE-HH-A IS DIGIT-CHARS) OR
036600        NOT (WS-NE-MM-A IS DIGIT-CHARS)
036700         MOVE "N" TO WS-BOUNDARY-OK-SW
036800         GO TO 150-CHECK.
036900
037000     IF WS-NS-HH-N > 23 OR WS-NS-MM-N > 59 OR
037100        WS-NE-HH-N > 23 OR WS-NE-MM-N > 59
037200         MOVE "N" TO WS-BOUNDARY-OK-SW.
037300
037400 150-CHECK.
037500     IF NOT WS-BOUNDARY-IS-OK
037600         MOVE "*** INVALID NIGHT-RANGE START/END" TO
037700             ABEND-REASON
037800         GO TO 1000-ABEND-RTN.
037900 150-EXIT.
038000     EXIT.
038100
038200 200-EDIT-ROSTER.
038300     MOVE "200-EDIT-ROSTER" TO PARA-NAME.
038400     MOVE ZERO TO WS-ROSTER-COUNT.
038500     PERFORM 210-READ-ONE-GUARD THRU 210-EXIT
038600             UNTIL NO-MORE-GRD-RECS.
038700
038800     IF WS-ROSTER-COUNT = ZERO
038900         MOVE "*** NO GUARDS IN ROSTER" TO ABEND-REASON
039000         GO TO 1000-ABEND-RTN.
039100 200-EXIT.
039200     EXIT.
039300
039400 210-READ-ONE-GUARD.
039500     READ GRDGRD-IN INTO WS-GUARD-WORK-REC
039600         AT END
039700             MOVE "N" TO MORE-GRD-SW
039800             GO TO 210-EXIT
039900     END-READ.
040000
040100     IF GRD-GUARD-ID = SPACES
040200         GO TO 210-EXIT.
040300
040400     PERFORM 215-TRIM-GUARD-ID THRU 215-EXIT.
040500
040600     MOVE "N" TO DUP-FOUND-SW.
040700     IF WS-ROSTER-COUNT > ZERO
040800         PERFORM 220-CHECK-ROSTER-DUP THRU 220-EXIT
040900                 VARYING WS-ROS-CHK-IDX FROM 1 BY 1
041000                 UNTIL WS-ROS-CHK-IDX > WS-ROSTER-COUNT
041100                    OR DUP-NAME-FOUND.
041200
041300     IF DUP-NAME-FOUND
041400         MOVE "*** DUPLICATE GUARD NAME ON ROSTER" TO
041500             ABEND-REASON
041600         MOVE GRD-GUARD-ID TO ACTUAL-VAL
041700         GO TO 1000-ABEND-RTN.
041800
041900     ADD +1 TO WS-ROSTER-COUNT.
042000     SET WS-ROS-IDX TO WS-ROSTER-COUNT.
042100     MOVE GRD-GUARD-ID TO WS-ROS-GUARD-ID(WS-ROS-IDX).
042200     WRITE GRDGRD-OUT-REC FROM WS-GUARD-WORK-REC.
042300 210-EXIT.
042400     EXIT.
042500
042600 215-TRIM-GUARD-ID.
042700     MOVE ZERO TO WS-TRIM-IDX.
042800     PERFORM 216-TRIM-SCAN THRU 216-EXIT
042900         UNTIL WS-TRIM-IDX >= 19
043000            OR GRD-GUARD-ID(WS-TRIM-IDX + 1:1) NOT = SPACE.
043100     IF WS-TRIM-IDX > ZERO
043200         MOVE GRD-GUARD-ID(WS-TRIM-IDX + 1:
043300             20 - WS-TRIM-IDX) TO WS-TRIM-WORK
043400         MOVE WS-TRIM-WORK TO GRD-GUARD-ID.
043500 215-EXIT.
043600     EXIT.
043700
043800 216-TRIM-SCAN.
043900     ADD 1 TO WS-TRIM-IDX.
044000 216-EXIT.
044100     EXIT.
044200
044300 220-CHECK-ROSTER-DUP.
044400     IF WS-ROS-GUARD-ID(WS-ROS-CHK-IDX) = GRD-GUARD-ID
044500         MOVE "Y" TO DUP-FOUND-SW.
044600 220-EXIT.
044700     EXIT.
044800
044900 300-EDIT-POSTS.
045000     MOVE "300-EDIT-POSTS" TO PARA-NAME.
045100     MOVE ZERO TO WS-POST-COUNT.
045200     PERFORM 310-READ-ONE-POST THRU 310-EXIT
045300             UNTIL NO-MORE-PST-RECS.
045400
045500     IF WS-POST-COUNT = ZERO
045600         MOVE "*** NO POSTS DEFINED" TO ABEND-REASON
045700         GO TO 1000-ABEND-RTN.
045800 300-EXIT.
045900     EXIT.
046000
046100 310-READ-ONE-POST.
046200     READ GRDPST-IN INTO WS-POST-WORK-REC
046300         AT END
046400             MOVE "N" TO MORE-PST-SW
046500             GO TO 310-EXIT
046600     END-READ.
046700
046800     IF GRD-POST-ID = SPACES
046900         GO TO 310-EXIT.
047000
047100     PERFORM 315-TRIM-POST-ID THRU 315-EXIT.
047200
047300     MOVE "N" TO DUP-FOUND-SW.
047400     IF WS-POST-COUNT > ZERO
047500         PERFORM 320-CHECK-POST-DUP THRU 320-EXIT
047600                 VARYING WS-PST-CHK-IDX FROM 1 BY 1
047700                 UNTIL WS-PST-CHK-IDX > WS-POST-COUNT
047800                    OR DUP-NAME-FOUND.
047900
048000     IF DUP-NAME-FOUND
048100         MOVE "*** DUPLICATE POST NAME" TO ABEND-REASON
048200         MOVE GRD-POST-ID TO ACTUAL-VAL
048300         GO TO 1000-ABEND-RTN.
048400
048500     ADD +1 TO WS-POST-COUNT.
048600     SET WS-PST-IDX TO WS-POST-COUNT.
048700     MOVE GRD-POST-ID TO WS-PST-POST-ID(WS-PST-IDX).
048800     WRITE GRDPST-OUT-REC FROM WS-POST-WORK-REC.
048900 310-EXIT.
049000     EXIT.
049100
049200 315-TRIM-POST-ID.
049300     MOVE ZERO TO WS-TRIM-IDX.
049400     PERFORM 216-TRIM-SCAN THRU 216-EXIT
049500         UNTIL WS-TRIM-IDX >= 19
049600            OR GRD-POST-ID(WS-TRIM-IDX + 1:1) NOT = SPACE.
049700     IF WS-TRIM-IDX > ZERO
049800         MOVE GRD-POST-ID(WS-TRIM-IDX + 1:
049900             20 - WS-TRIM-IDX) TO WS-TRIM-WORK
050000         MOVE WS-TRIM-WORK TO GRD-POST-ID.
050100 315-EXIT.
050200     EXIT.
050300
050400 320-CHECK-POST-DUP.
050500     IF WS-PST-POST-ID(WS-PST-CHK-IDX) = GRD-POST-ID
050600         MOVE "Y" TO DUP-FOUND-SW.
050700 320-EXIT.
050800     EXIT.
050900
051000 400-EDIT-UNAVAIL.
051100     MOVE "400-EDIT-UNAVAIL" TO PARA-NAME.
051200     MOVE ZERO TO WS-UNV-READ, WS-UNV-WRITTEN, WS-UNV-DROPPED.
051300     PERFORM 410-READ-ONE-UNAVAIL THRU 410-EXIT
051400             UNTIL NO-MORE-UNV-RECS.
051500 400-EXIT.
051600     EXIT.
051700
051800 410-READ-ONE-UNAVAIL.
051900     READ GRDUNV-IN INTO WS-UNAVAIL-WORK-REC
052000         AT END
052100             MOVE "N" TO MORE-UNV-SW
052200             GO TO 410-EXIT
052300     END-READ.
052400
052500     ADD +1 TO WS-UNV-READ.
052600     MOVE "N" TO GUARD-MATCHED-SW.
052700     PERFORM 420-CHECK-ROSTER-MATCH THRU 420-EXIT
052800             VARYING WS-ROS-IDX FROM 1 BY 1
052900             UNTIL WS-ROS-IDX > WS-ROSTER-COUNT
053000                OR GUARD-ON-ROSTER.
053100
053200     IF GUARD-ON-ROSTER                                           083092TD
053300         ADD +1 TO WS-UNV-WRITTEN
053400         WRITE GRDUNV-OUT-REC FROM WS-UNAVAIL-WORK-REC
053500     ELSE
053600         ADD +1 TO WS-UNV-DROPPED.
053700 410-EXIT.
053800     EXIT.
053900
054000 420-CHECK-ROSTER-MATCH.
054100     IF WS-ROS-GUARD-ID(WS-ROS-IDX) = GRD-UNAV-GUARD-ID
054200         MOVE "Y" TO GUARD-MATCHED-SW.
054300 420-EXIT.
054400     EXIT.
054500
054600 900-CLEANUP.
054700     MOVE "900-CLEANUP" TO PARA-NAME.
054800     CLOSE GRDCTL-IN, GRDGRD-IN, GRDGRD-OUT,
054900           GRDPST-IN, GRDPST-OUT, GRDUNV-IN, GRDUNV-OUT, SYSOUT.
055000     DISPLAY "** GUARDS ON ROSTER **".
055100     DISPLAY WS-ROSTER-COUNT.
055200     DISPLAY "** POSTS DEFINED **".
055300     DISPLAY WS-POST-COUNT.
055400     DISPLAY "** UNAVAILABILITY READ / KEPT / DROPPED **".
055500     DISPLAY WS-UNV-READ.
055600     DISPLAY WS-UNV-WRITTEN.
055700     DISPLAY WS-UNV-DROPPED.
055800     DISPLAY "******** NORMAL END OF JOB GRDEDIT ********".
055900 900-EXIT.
056000     EXIT.
056100
056200 1000-ABEND-RTN.
056300     WRITE SYSOUT-REC FROM GRD-ABEND-REC.
056400     DISPLAY "*** ABNORMAL END OF JOB-GRDEDIT ***" UPON CONSOLE.
056500     DISPLAY ABEND-REASON.
056600     CLOSE GRDCTL-IN, GRDGRD-IN, GRDGRD-OUT,
056700           GRDPST-IN, GRDPST-OUT, GRDUNV-IN, GRDUNV-OUT, SYSOUT.
056800     DIVIDE ZERO-VAL INTO ONE-VAL.
