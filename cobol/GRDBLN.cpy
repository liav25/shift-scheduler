000100******************************************************************
000200* GRDBLN  --  WORK-BALANCE REPORT PRINT LINES (BALANCE FILE)
000300*
000400* PAGE HEADER, COLUMN HEADER, GUARD DETAIL LINE AND THE TWO
000500* RUN-TOTALS LINES PRINTED BY GRDBAL.  80-BYTE LINE SEQUENTIAL
000600* PRINT FILE, ONE DETAIL LINE PER GUARD IN ROSTER ORDER.
000700******************************************************************
000800 01  GRD-BAL-PAGE-HDR.
000900     05  FILLER                  PIC X(1)  VALUE SPACE.
001000     05  FILLER                  PIC X(40)
001100         VALUE "GUARD POST WORK-BALANCE SUMMARY".
001200     05  FILLER                  PIC X(19)
001300         VALUE "PAGE:" JUSTIFIED RIGHT.
001400     05  GRD-BH-PAGE-NBR         PIC ZZ9.
001500     05  FILLER                  PIC X(17) VALUE SPACES.
001600
001700 01  GRD-BAL-COL-HDR.
001800     05  FILLER                  PIC X(20) VALUE "GUARD-ID".
001900     05  FILLER                  PIC X(9)  VALUE "SHIFTS".
002000     05  FILLER                  PIC X(11) VALUE "HOURS".
002100     05  FILLER                  PIC X(8)  VALUE "NIGHTS".
002200     05  FILLER                  PIC X(18) VALUE "LAST SHIFT END".
002300     05  FILLER                  PIC X(14) VALUE SPACES.
002400
002500 01  GRD-BAL-DETAIL-LINE.
002600     05  GRD-BAL-GUARD-ID        PIC X(20).
002700     05  FILLER                  PIC X(2)  VALUE SPACES.
002800     05  GRD-BAL-SHIFTS          PIC Z(4)9.
002900     05  FILLER                  PIC X(2)  VALUE SPACES.
003000     05  GRD-BAL-HOURS           PIC Z(4)9.9.
003100     05  FILLER                  PIC X(2)  VALUE SPACES.
003200     05  GRD-BAL-NIGHTS          PIC ZZ9.
003300     05  FILLER                  PIC X(2)  VALUE SPACES.
003400     05  GRD-BAL-LAST-END        PIC X(16).
003500     05  FILLER                  PIC X(21) VALUE SPACES.
003600
003700 01  GRD-BAL-TOTALS-LINE.
003800     05  FILLER                  PIC X(20) VALUE "RUN TOTALS".
003900     05  FILLER                  PIC X(2)  VALUE SPACES.
004000     05  GRD-BT-TOT-SHIFTS       PIC Z(5)9.
004100     05  FILLER                  PIC X(2)  VALUE SPACES.
004200     05  GRD-BT-TOT-HOURS        PIC Z(5)9.9.
004300     05  FILLER                  PIC X(2)  VALUE SPACES.
004400     05  FILLER                  PIC X(40) VALUE SPACES.
004500
004600 01  GRD-BAL-AVERAGE-LINE.
004700     05  FILLER                  PIC X(20) VALUE "AVERAGE PER GUARD".
004800     05  FILLER                  PIC X(2)  VALUE SPACES.
004900     05  GRD-BT-AVG-SHIFTS       PIC ZZZ9.9.
005000     05  FILLER                  PIC X(2)  VALUE SPACES.
005100     05  GRD-BT-AVG-HOURS        PIC Z(4)9.9.
005200     05  FILLER                  PIC X(43) VALUE SPACES.
