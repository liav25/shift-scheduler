000100******************************************************************
000200* GRDPST  --  GUARD POST RECORD (POSTS FILE)
000300*
000400* ONE RECORD PER POST.  24-HOUR POSTS CARRY BLANK WINDOW TIMES.
000500* WINDOW-COVERED POSTS (QUEUE-SCHEDULER RUNS ONLY) CARRY A START
000600* AND END TIME-OF-DAY; THE WINDOW MAY CROSS MIDNIGHT.  40-BYTE
000700* FIXED RECORD.
000800******************************************************************
000900 01  GRD-POST-REC.
001000     05  GRD-POST-ID             PIC X(20).
001100     05  GRD-POST-24-7-SW        PIC X(1).
001200         88  GRD-POST-24-7       VALUE "Y".
001300         88  GRD-POST-WINDOWED   VALUE "N".
001400     05  GRD-POST-REQ-START      PIC X(5).
001500     05  GRD-POST-REQ-END        PIC X(5).
001600     05  FILLER                  PIC X(9).
