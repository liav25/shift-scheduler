000100******************************************************************
000200* GRDUNV  --  GUARD UNAVAILABILITY WINDOW RECORD (UNAVAIL FILE)
000300*
000400* ONE RECORD PER UNAVAILABILITY WINDOW.  ENTRIES NAMING A GUARD
000500* NOT ON THE ROSTER ARE DROPPED BY GRDEDIT BEFORE GRDSCHD EVER
000600* SEES THIS FILE.  60-BYTE FIXED RECORD.
000700******************************************************************
000800 01  GRD-UNAVAIL-REC.
000900     05  GRD-UNAV-GUARD-ID       PIC X(20).
001000     05  GRD-UNAV-START          PIC X(16).
001100     05  GRD-UNAV-END            PIC X(16).
001200     05  FILLER                  PIC X(8).
