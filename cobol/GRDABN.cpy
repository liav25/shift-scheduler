000100******************************************************************
000200* GRDABN  --  SHARED ABEND / DIAGNOSTIC RECORD
000300*
000400* MOVED TO SYSOUT WHEN A RUN CANNOT CONTINUE.  PARA-NAME IS KEPT
000500* CURRENT AT THE TOP OF EVERY PARAGRAPH SO IT PINPOINTS WHERE
000600* PROCESSING WAS WHEN THE ABEND WAS RAISED.
000700******************************************************************
000800 01  GRD-ABEND-REC.
000900     05  ABEND-PGM               PIC X(8).
001000     05  PARA-NAME               PIC X(30).
001100     05  ABEND-REASON            PIC X(40).
001200     05  EXPECTED-VAL            PIC X(20).
001300     05  ACTUAL-VAL              PIC X(20).
001400     05  FILLER                  PIC X(12).
