000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDBAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 02/06/88.
000700 DATE-COMPILED. 02/06/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          PRINTS THE WORK-BALANCE SUMMARY OFF THE SCHEDULER'S
001400*          SAVESTATE FILE -- ONE DETAIL LINE PER GUARD, IN THE
001500*          ORDER THE "G"-TAGGED RECORDS APPEAR ON THE FILE (THE
001600*          ROSTER ORDER THE SCHEDULER LOADED THEM IN).  NO CONTROL
001700*          BREAKS.  "M" AND "Q" TAGGED RECORDS ON THE SAME FILE
001800*          ARE SKIPPED -- THIS PROGRAM ONLY WANTS THE GUARD STATE.
001900*
002000*          AT END OF FILE, PRINTS A RUN-TOTALS LINE (TOTAL SHIFTS,
002100*          TOTAL HOURS) AND AN AVERAGE-PER-GUARD LINE (AVERAGE
002200*          SHIFTS, AVERAGE HOURS, BOTH ROUNDED TO ONE DECIMAL).
002300*
002400*          RUN AFTER GRDSCHD OR GRDQSCD HAS UPDATED SAVESTATE.  A
002500*          SAVESTATE FILE WITH NO GUARD RECORDS ON IT ABENDS THE
002600*          JOB -- THERE IS NOTHING TO BALANCE.
002700******************************************************************
002800*
002900* CHANGE LOG
003000* ----------
003100* 02/06/88  JAS  ORIGINAL CODING, PAGE AND COLUMN HEADER ROUTINES
003200*                BUILT FOR THE GUARD POST PROJECT REPORT SUITE.
003300* 07/19/89  JAS  PR-0029 AVERAGE LINE ADDED BELOW THE TOTALS LINE --
003400*                OPERATIONS WANTED PER-GUARD AVERAGES ON THE SAME
003500*                REPORT INSTEAD OF A SEPARATE RUN.
003600* 05/04/92  RAF  PR-0108 DETAIL LINE NOW SHOWS LAST SHIFT END; BLANK
003700*                WHEN THE GUARD HAS NEVER WORKED A SHIFT.
003800* 11/21/95  DKT  PR-0173 ADDED PACKED-FIELD DIAGNOSTIC VIEWS TO
003900*                MATCH THE REST OF THE GUARD POST SUITE.
004000* 12/09/98  MLV  Y2K-0093 YEAR-FIELD REVIEW -- PAGE HEADER DATE NOW
004100*                CARRIES A 2-DIGIT YEAR AS RECEIVED FROM ACCEPT
004200*                FROM DATE; NO CENTURY WINDOW LOGIC WAS NEEDED
004300*                BECAUSE SAVESTATE CARRIES NO YEAR FIELD AT ALL.
004400* 04/15/01  JQP  PR-0355 TOTAL-HOURS ACCUMULATOR WIDENED TO MATCH
004500*                THE SCHEDULER'S OWN WIDENED ACCUMULATOR AFTER THE
004600*                ANNUAL REBUILD RUN OVERFLOWED IT.
004700* 02/11/09  JQP  CR-0421 HOURS FIELDS CARRY TWO DECIMAL PLACES ON
004800*                THE SAVESTATE FILE NOW; REPORT STILL ROUNDS TO 1.
004900* 07/02/09  JQP  PR-0512 SAVESTATE'S TOTAL-HOURS IS BACK TO ONE
005000*                DECIMAL PLACE -- CR-0421'S SECOND DECIMAL NEVER
005100*                REACHED ANY READER OUTSIDE THE SCHEDULING SUITE.
005200*                NO CHANGE HERE; THIS REPORT ALREADY ROUNDS TO 1.
005300* 07/21/09  JQP  PR-0515 MORE-SAV-SW MOVED OUT TO THE 77 LEVEL,
005400*                STANDALONE, THE WAY THE OLDER SHOP PROGRAMS CARRY
005500*                A LONE EOF SWITCH -- IT NEVER BELONGED IN A GROUP.
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800         ASSIGN TO UT-S-SYSOUT
006900         ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT GRDSAV-IN
007200         ASSIGN TO UT-S-GRDSAVI
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS SAV-STATUS.
007500
007600     SELECT GRDBAL-RPT
007700         ASSIGN TO UT-S-GRDBALO
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS RPT-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100 FD  GRDBAL-RPT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS RPT-REC.
009700 01  RPT-REC  PIC X(80).
009800
009900***  THIS FILE IS THE SCHEDULER'S CARRY-FORWARD STATE -- IT
010000***  HOLDS THE SAME GUARD-STATE RECORDS THE SCHEDULER USES TO
010100***  PICK UP A CONTINUED RUN.  GRDBAL READS IT PURELY AS A
010200***  BALANCE EXTRACT AND NEVER REWRITES IT.
010300 FD  GRDSAV-IN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 60 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS GRD-SAVE-REC.
010900     COPY GRDSAV.
011000
011100 WORKING-STORAGE SECTION.
011200
011300 01  FILE-STATUS-CODES.
011400     05  SAV-STATUS              PIC X(2).
011500     05  RPT-STATUS               PIC X(2).
011600
011700 77  MORE-SAV-SW              PIC X(01) VALUE "Y".
011800     88 NO-MORE-SAV-RECS      VALUE "N".
011900     88 MORE-SAV-RECS         VALUE "Y".
012000
012100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012200     05 WS-GUARD-COUNT            PIC 9(5) COMP.
012300     05 WS-SAV-RECORDS-READ       PIC 9(7) COMP.
012400     05 WS-SUM-TOTAL-SHIFTS       PIC 9(7) COMP-3.
012500     05 WS-SUM-TOTAL-HOURS        PIC 9(7)V9(2) COMP-3.
012600     05 WS-AVG-SHIFTS             PIC 9(5)V9(1) COMP-3.
012700     05 WS-AVG-HOURS              PIC 9(5)V9(1) COMP-3.
012800     05 WS-LINES                  PIC 9(02) VALUE 1.
012900     05 WS-PAGES                  PIC 9(02) VALUE 1.
013000
013100***  PACKED-FIELD DIAGNOSTIC VIEWS -- SAME HOUSE CONVENTION AS
013200***  GRDQSET -- LET THE ABEND DUMP SHOW THE READ COUNT IN HEX
013300***  IF THE RUN-TOTALS LINE EVER DISAGREES WITH THE CONSOLE.
013400 01  WS-GUARD-COUNT-WORK           PIC 9(5) COMP-3.
013500 01  WS-GUARD-COUNT-BYTES REDEFINES WS-GUARD-COUNT-WORK
013600         PIC X(3).
013700
013800 01  WS-SHIFTS-DIAG-WORK           PIC 9(7) COMP-3.
013900 01  WS-SHIFTS-DIAG-BYTES REDEFINES WS-SHIFTS-DIAG-WORK
014000         PIC X(4).
014100
014200 01  WS-HOURS-DIAG-WORK            PIC 9(7)V99 COMP-3.
014300 01  WS-HOURS-DIAG-BYTES REDEFINES WS-HOURS-DIAG-WORK
014400         PIC X(4).
014500
014600 01  WS-CURRENT-DATE               PIC 9(6).
014700 01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE.
014800     05  WS-CURRENT-YR              PIC 9(2).
014900     05  WS-CURRENT-MONTH           PIC 9(2).
015000     05  WS-CURRENT-DAY             PIC 9(2).
015100
015200 01  WS-HDR-REC.
015300     05  FILLER                  PIC X(1) VALUE " ".
015400     05  HDR-DATE.
015500         10  HDR-MM              PIC 9(2).
015600         10  DASH-1              PIC X(1) VALUE "/".
015700         10  HDR-DD              PIC 9(2).
015800         10  DASH-2              PIC X(1) VALUE "/".
015900         10  HDR-YY              PIC 9(2).
016000     05  FILLER                  PIC X(4) VALUE SPACE.
016100     05  FILLER                  PIC X(40)
016200         VALUE "GUARD POST WORK-BALANCE SUMMARY".
016300     05  FILLER                  PIC X(19)
016400         VALUE "PAGE:" JUSTIFIED RIGHT.
016500     05  PAGE-NBR-O              PIC ZZ9.
016600     05  FILLER                  PIC X(3) VALUE SPACES.
016700
016800 01  WS-BLANK-LINE.
016900     05  FILLER     PIC X(80) VALUE SPACES.
017000
017100 01  ZERO-VAL                        PIC 9 VALUE ZERO.
017200 01  ONE-VAL                         PIC 9 VALUE 1.
017300
017400 COPY GRDBLN.
017500 COPY GRDABN.
017600
017700 PROCEDURE DIVISION.
017800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017900     PERFORM 100-MAINLINE THRU 100-EXIT
018000         UNTIL NO-MORE-SAV-RECS.
018100     PERFORM 900-CLEANUP THRU 900-EXIT.
018200     GOBACK.
018300
018400 000-HOUSEKEEPING.
018500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018600     DISPLAY "******** BEGIN JOB GRDBAL ********".
018700     ACCEPT WS-CURRENT-DATE FROM DATE.
018800     MOVE WS-CURRENT-YR    TO HDR-YY.
018900     MOVE WS-CURRENT-MONTH TO HDR-MM.
019000     MOVE WS-CURRENT-DAY   TO HDR-DD.
019100
019200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019300     MOVE +1 TO WS-LINES.
019400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
019600     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
019700     PERFORM 900-READ-GRDSAV THRU 900-READ-EXIT.
019800
019900     IF NO-MORE-SAV-RECS
020000         MOVE "*** SAVESTATE FILE IS EMPTY -- NOTHING TO BALANCE"
020100         TO ABEND-REASON
020200         GO TO 1000-ABEND-RTN.
020300
020400 000-EXIT.
020500     EXIT.
020600
020700 100-MAINLINE.
020800     MOVE "100-MAINLINE" TO PARA-NAME.
020900     IF GRD-SAVE-IS-GUARD
021000         PERFORM 200-WRITE-GUARD-DETAIL THRU 200-EXIT.
021100     PERFORM 900-READ-GRDSAV THRU 900-READ-EXIT.
021200
021300 100-EXIT.
021400     EXIT.
021500
021600 200-WRITE-GUARD-DETAIL.
021700     MOVE "200-WRITE-GUARD-DETAIL" TO PARA-NAME.
021800     IF WS-LINES > 50
021900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
022000
022100     ADD 1 TO WS-GUARD-COUNT.
022200     MOVE GRD-GS-GUARD-ID         TO GRD-BAL-GUARD-ID.
022300     MOVE GRD-GS-TOTAL-SHIFTS     TO GRD-BAL-SHIFTS.
022400     PERFORM 650-ROUND-FOR-DISPLAY THRU 650-EXIT.
022500     MOVE GRD-GS-CONSEC-NIGHTS    TO GRD-BAL-NIGHTS.
022600     IF GRD-GS-LAST-SHIFT-END = SPACES
022700         MOVE SPACES TO GRD-BAL-LAST-END
022800     ELSE
022900         MOVE GRD-GS-LAST-SHIFT-END TO GRD-BAL-LAST-END.
023000
023100     WRITE RPT-REC FROM GRD-BAL-DETAIL-LINE
023200         AFTER ADVANCING 1.
023300     ADD 1 TO WS-LINES.
023400
023500     ADD GRD-GS-TOTAL-SHIFTS TO WS-SUM-TOTAL-SHIFTS.
023600     ADD GRD-GS-TOTAL-HOURS  TO WS-SUM-TOTAL-HOURS.
023700
023800 200-EXIT.
023900     EXIT.
024000
024100 600-PAGE-BREAK.
024200     MOVE "600-PAGE-BREAK" TO PARA-NAME.
024300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
024400     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
024500
024600 600-EXIT.
024700     EXIT.
024800
024900 650-ROUND-FOR-DISPLAY.
025000***  HOURS CARRY TWO DECIMAL PLACES IN STORAGE BUT THE BALANCE
025100***  REPORT SHOWS ONLY ONE, PER THE SCHEDULING STANDARD.
025200     COMPUTE GRD-BAL-HOURS ROUNDED = GRD-GS-TOTAL-HOURS.          021109JP
025300
025400 650-EXIT.
025500     EXIT.
025600
025700 700-WRITE-PAGE-HDR.
025800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
025900     IF WS-PAGES > 1
026000         WRITE RPT-REC FROM WS-BLANK-LINE
026100             AFTER ADVANCING 1.
026200     MOVE WS-PAGES TO GRD-BH-PAGE-NBR.
026300     IF WS-PAGES = 1
026400         WRITE RPT-REC FROM GRD-BAL-PAGE-HDR
026500             AFTER ADVANCING 1
026600     ELSE
026700         WRITE RPT-REC FROM GRD-BAL-PAGE-HDR
026800             AFTER ADVANCING NEXT-PAGE.
026900     MOVE ZERO TO WS-LINES.
027000     ADD 1 TO WS-PAGES.
027100     WRITE RPT-REC FROM WS-BLANK-LINE
027200         AFTER ADVANCING 1.
027300
027400 700-EXIT.
027500     EXIT.
027600
027700 720-WRITE-COLM-HDR.
027800     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
027900     WRITE RPT-REC FROM GRD-BAL-COL-HDR
028000         AFTER ADVANCING 1.
028100     WRITE RPT-REC FROM WS-BLANK-LINE
028200         AFTER ADVANCING 1.
028300     ADD 2 TO WS-LINES.
028400
028500 720-EXIT.
028600     EXIT.
028700
028800 800-OPEN-FILES.
028900     MOVE "800-OPEN-FILES" TO PARA-NAME.
029000     OPEN INPUT GRDSAV-IN.
029100     OPEN OUTPUT GRDBAL-RPT, SYSOUT.
029200
029300 800-EXIT.
029400     EXIT.
029500
029600 850-CLOSE-FILES.
029700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
029800     CLOSE GRDSAV-IN, GRDBAL-RPT, SYSOUT.
029900
030000 850-EXIT.
030100     EXIT.
030200
030300 900-READ-GRDSAV.
030400     READ GRDSAV-IN
030500         AT END MOVE "N" TO MORE-SAV-SW
030600         GO TO 900-READ-EXIT.
030700     ADD 1 TO WS-SAV-RECORDS-READ.
030800
030900 900-READ-EXIT.
031000     EXIT.
031100
031200 900-CLEANUP.
031300     MOVE "900-CLEANUP" TO PARA-NAME.
031400     IF WS-GUARD-COUNT = ZERO
031500         MOVE "*** NO GUARD-STATE RECORDS WERE FOUND ON SAVESTATE"
031600         TO ABEND-REASON
031700         GO TO 1000-ABEND-RTN.
031800
031900     MOVE WS-GUARD-COUNT TO WS-GUARD-COUNT-WORK.                  112195DT
032000     MOVE WS-SUM-TOTAL-SHIFTS TO WS-SHIFTS-DIAG-WORK.
032100     MOVE WS-SUM-TOTAL-HOURS TO WS-HOURS-DIAG-WORK.
032200
032300     COMPUTE WS-AVG-SHIFTS ROUNDED =
032400         WS-SUM-TOTAL-SHIFTS / WS-GUARD-COUNT.
032500     COMPUTE WS-AVG-HOURS ROUNDED =
032600         WS-SUM-TOTAL-HOURS / WS-GUARD-COUNT.
032700
032800     MOVE WS-SUM-TOTAL-SHIFTS TO GRD-BT-TOT-SHIFTS.
032900     COMPUTE GRD-BT-TOT-HOURS ROUNDED = WS-SUM-TOTAL-HOURS.
033000     IF WS-LINES > 48
033100         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
033200     WRITE RPT-REC FROM WS-BLANK-LINE
033300         AFTER ADVANCING 1.
033400     WRITE RPT-REC FROM GRD-BAL-TOTALS-LINE
033500         AFTER ADVANCING 1.
033600     ADD 2 TO WS-LINES.
033700
033800     MOVE WS-AVG-SHIFTS TO GRD-BT-AVG-SHIFTS.
033900     MOVE WS-AVG-HOURS  TO GRD-BT-AVG-HOURS.
034000     WRITE RPT-REC FROM GRD-BAL-AVERAGE-LINE
034100         AFTER ADVANCING 1.
034200     ADD 1 TO WS-LINES.
034300
034400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034500     DISPLAY "** GUARD-STATE RECORDS BALANCED **".
034600     DISPLAY WS-GUARD-COUNT.
034700     DISPLAY "******** NORMAL END OF JOB GRDBAL ********".
034800
034900 900-EXIT.
035000     EXIT.
035100
035200 1000-ABEND-RTN.
035300     MOVE "GRDBAL" TO ABEND-PGM.
035400     WRITE SYSOUT-REC FROM GRD-ABEND-REC.
035500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035600     DISPLAY "*** ABNORMAL END OF JOB-GRDBAL ***" UPON CONSOLE.
035700     DIVIDE ZERO-VAL INTO ONE-VAL.
035800
035900 1000-EXIT.
036000     EXIT.
