000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDQSET.
000400 AUTHOR. R. A. FENNIMORE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/93.
000700 DATE-COMPILED. 11/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM CARRIES THE TWO BOOKKEEPING UPDATES
001400*          THE SCHEDULER MAKES EVERY TIME A GUARD IS PICKED FOR
001500*          A SHIFT:
001600*
001700*            OP "G"  -  ROLL THE GUARD'S STATE FORWARD.  BUMP
001800*                       CONSECUTIVE-NIGHT COUNT OR RESET IT,
001900*                       ADD ONE SHIFT AND THE SHIFT HOURS, AND
002000*                       RECORD THE NEW LAST-SHIFT-END.
002100*
002200*            OP "Q"  -  ROTATE THE CHOSEN GUARD TO THE BACK OF
002300*                       THE POST'S QUEUE.  THE CALLER REWRITES
002400*                       THE QUEUE FILE; THIS ROUTINE ONLY HANDS
002500*                       BACK THE NEW SEQUENCE NUMBER.
002600*
002700*          CALLED BY GRDSCHD AFTER GRDPICK RETURNS ITS CHOICE.
002800*          NO FILES ARE OPENED HERE -- LINKAGE SECTION ONLY.
002900******************************************************************
003000*
003100* CHANGE LOG
003200* ----------
003300* 11/02/93  RAF  ORIGINAL CODING FOR THE GUARD POST PROJECT.
003400* 03/07/94  RAF  PR-0112 CONSECUTIVE-NIGHT COUNT NOW RESET ON
003500*                ANY DAY SHIFT, NOT JUST ON A GAP IN THE ROSTER.
003600* 11/21/95  DKT  PR-0173 ADDED PACKED-FIELD DIAGNOSTIC VIEWS SO
003700*                THE ABEND DUMP CAN SHOW CONSEC-NIGHTS IN HEX.
003800* 08/02/97  CAS  CR-0255 QUEUE ROTATION SPLIT OUT OF THE GUARD
003900*                STATE UPDATE INTO ITS OWN OPERATION CODE.
004000* 12/09/98  MLV  Y2K-0093 YEAR-FIELD REVIEW -- LAST-SHIFT-END
004100*                IS STORED AS RECEIVED, NO 2-DIGIT YEAR LOGIC.
004200* 04/15/01  JQP  PR-0355 TOTAL-HOURS ACCUMULATOR WIDENED AFTER
004300*                OVERFLOW ON THE ANNUAL REBUILD RUN.
004400* 09/30/05  CAS  CR-0418 NEW-SEQ ALWAYS SET TO QUEUE-SIZE, OLD
004500*                ROTATE-BY-ONE LOGIC RETIRED.
004600* 02/11/09  JQP  CR-0421 SHIFT-HOURS AND TOTAL-HOURS WIDENED TO
004700*                TWO DECIMAL PLACES -- ONE DECIMAL WAS DROPPING
004800*                HUNDREDTHS OFF SHIFT LENGTHS LIKE 7.75 HOURS.
004900* 07/02/09  JQP  PR-0512 TOTAL-HOURS NARROWED BACK TO ONE DECIMAL
005000*                TO MATCH SAVESTATE'S OWN LAYOUT, WHICH WAS NEVER
005100*                WIDENED PAST CR-0421.  SHIFT-HOURS STAYS AT TWO
005200*                DECIMALS; THE ACCUMULATE NOW ROUNDS INTO THE
005300*                NARROWER TOTAL INSTEAD OF TRUNCATING.
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     CLASS DIGIT-CHARS IS "0123456789".
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500
006600 01  MISC-FIELDS.
006700     05  WS-CALL-COUNT              PIC S9(4) COMP VALUE ZERO.
006800
006900***  PACKED-FIELD DIAGNOSTIC VIEWS -- REDEFINED SO THE ABEND
007000***  DUMP ROUTINE CAN SHOW THE PACKED BYTES IF A COUNT LOOKS
007100***  WRONG ON THE OPERATIONS CONSOLE.
007200 01  WS-SEQ-WORK                    PIC 9(3) COMP-3.
007300 01  WS-SEQ-BYTES REDEFINES WS-SEQ-WORK
007400                                    PIC X(2).
007500
007600 01  WS-CONSEC-WORK                 PIC 9(3) COMP-3.
007700 01  WS-CONSEC-BYTES REDEFINES WS-CONSEC-WORK
007800                                    PIC X(2).
007900
008000 01  WS-NIGHT-FLAG-WORK             PIC X(1).
008100 01  WS-NIGHT-FLAG-NUM REDEFINES WS-NIGHT-FLAG-WORK
008200                                    PIC 9.
008300
008400 LINKAGE SECTION.
008500 01  GRD-QSET-REC.
008600     05  QSET-OP-SW                 PIC X(1).
008700         88  QSET-UPDATE-GUARD       VALUE "G".
008800         88  QSET-ROTATE-QUEUE       VALUE "Q".
008900     05  QSET-IS-NIGHT-SW            PIC X(1).
009000         88  QSET-IS-NIGHT           VALUE "Y".
009100     05  QSET-SHIFT-HOURS            PIC 9(3)V9(2) COMP-3.
009200     05  QSET-SHIFT-END              PIC X(16).
009300     05  QSET-CONSEC-NIGHTS          PIC 9(3) COMP-3.
009400     05  QSET-TOTAL-SHIFTS           PIC 9(5) COMP-3.
009500     05  QSET-TOTAL-HOURS            PIC 9(5)V9(1) COMP-3.
009600     05  QSET-LAST-SHIFT-END         PIC X(16).
009700     05  QSET-OLD-SEQ                PIC 9(3) COMP-3.
009800     05  QSET-QUEUE-SIZE             PIC 9(3) COMP-3.
009900     05  QSET-NEW-SEQ                PIC 9(3) COMP-3.
010000
010100 01  RETURN-CD                       PIC 9(4) COMP.
010200
010300 PROCEDURE DIVISION USING GRD-QSET-REC, RETURN-CD.
010400     ADD +1 TO WS-CALL-COUNT.
010500     IF QSET-UPDATE-GUARD
010600         PERFORM 100-UPDATE-GUARD-STATE
010700     ELSE IF QSET-ROTATE-QUEUE
010800         PERFORM 200-ROTATE-QUEUE.
010900
011000     MOVE ZERO TO RETURN-CD.
011100     GOBACK.
011200
011300
011400 100-UPDATE-GUARD-STATE.
011500     IF QSET-IS-NIGHT
011600         ADD +1 TO QSET-CONSEC-NIGHTS                             030794RF
011700         MOVE QSET-CONSEC-NIGHTS TO WS-CONSEC-WORK
011800     ELSE
011900         MOVE ZERO TO QSET-CONSEC-NIGHTS
012000         MOVE ZERO TO WS-CONSEC-WORK.
012100
012200     ADD +1 TO QSET-TOTAL-SHIFTS.
012300     ADD QSET-SHIFT-HOURS TO QSET-TOTAL-HOURS ROUNDED.
012400     MOVE QSET-SHIFT-END TO QSET-LAST-SHIFT-END.
012500
012600 200-ROTATE-QUEUE.
012700***  THE CHOSEN GUARD ALWAYS GOES TO THE BACK OF THE LINE --
012800***  NO PARTIAL ROTATION, NO BUBBLE-BY-ONE.
012900     MOVE QSET-OLD-SEQ TO WS-SEQ-WORK.
013000     MOVE QSET-QUEUE-SIZE TO QSET-NEW-SEQ.                        093005CS
