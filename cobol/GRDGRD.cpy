000100******************************************************************
000200* GRDGRD  --  GUARD ROSTER RECORD (GUARDS FILE)
000300*
000400* ONE RECORD PER GUARD.  ROSTER ORDER AS READ IS THE DEFAULT
000500* QUEUE ORDER FOR EVERY POST.  30-BYTE FIXED RECORD.
000600******************************************************************
000700 01  GRD-GUARD-REC.
000800     05  GRD-GUARD-ID            PIC X(20).
000900     05  FILLER                  PIC X(10).
