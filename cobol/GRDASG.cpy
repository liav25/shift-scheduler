000100******************************************************************
000200* GRDASG  --  SHIFT ASSIGNMENT RECORD (ASSIGNMENTS FILE)
000300*
000400* ONE RECORD PER GUARD/POST/SLOT ASSIGNMENT, WRITTEN IN THE
000500* ORDER THE SCHEDULING ENGINE GENERATES THEM.  SLOTS LEFT
000600* UNFILLED FOR WANT OF AN AVAILABLE GUARD DO NOT APPEAR HERE.
000700* 80-BYTE FIXED RECORD.
000800******************************************************************
000900 01  GRD-ASSIGN-REC.
001000     05  GRD-ASG-GUARD-ID        PIC X(20).
001100     05  GRD-ASG-POST-ID         PIC X(20).
001200     05  GRD-ASG-START           PIC X(16).
001300     05  GRD-ASG-END             PIC X(16).
001400     05  FILLER                  PIC X(8).
