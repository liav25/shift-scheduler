000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDLIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          OPTIONAL PRINTABLE LISTING OF THE ASSIGNMENTS FILE.
001400*          ONE DETAIL LINE PER ASSIGNMENT RECORD, IN GENERATION
001500*          ORDER -- THE ORDER GRDSCHD OR GRDQSCD WROTE THEM, WHICH
001600*          IS CHRONOLOGICAL BY SLOT AND POST-INPUT ORDER WITHIN
001700*          EACH SLOT.  NO CONTROL BREAKS, NO TOTALS -- A STRAIGHT
001800*          EXTRACT-AND-FORMAT LISTING, THE SAME SHAPE THE SHOP
001900*          USES FOR ANY FLAT ASSIGNMENT-STYLE REPORT.
002000*
002100*          SLOTS LEFT UNFILLED NEVER REACH THE ASSIGNMENTS FILE
002200*          IN THE FIRST PLACE, SO THEY NEVER APPEAR ON THIS
002300*          LISTING EITHER -- THAT IS NOT A BUG IN GRDLIST.
002400******************************************************************
002500*
002600* CHANGE LOG
002700* ----------
002800* 01/01/08  JAS  ORIGINAL CODING FOR THE GUARD POST PROJECT --
002900*                STRAIGHT EXTRACT-AND-FORMAT OFF THE ASSIGNMENTS FILE.
003000* 06/30/09  RAF  PR-0447 PAGE AND COLUMN HEADERS ADDED -- THE FLAT
003100*                EXTRACT WAS UNREADABLE ON A RUN OF ANY SIZE.
003200* 12/09/98  MLV  Y2K-0093 YEAR-FIELD REVIEW -- NO YEAR FIELD ON
003300*                THIS LISTING TO BEGIN WITH; NOTED FOR THE RECORD.
003400* 03/02/09  JQP  CR-0501 END-OF-JOB MESSAGE NOW NAMES THE PROGRAM
003500*                INSTEAD OF A GENERIC COPY-PASTED CLOSING LINE.
003600* 07/21/09  JQP  PR-0515 MORE-ASG-SW MOVED OUT TO THE 77 LEVEL,
003700*                STANDALONE, THE WAY THE OLDER SHOP PROGRAMS CARRY
003800*                A LONE EOF SWITCH -- IT NEVER BELONGED IN A GROUP.
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100         ASSIGN TO UT-S-SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT GRDASG-IN
005500         ASSIGN TO UT-S-GRDASGI
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS ASG-STATUS.
005800
005900     SELECT GRDLST-RPT
006000         ASSIGN TO UT-S-GRDLSTO
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS RPT-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300
007400 FD  GRDLST-RPT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 80 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS RPT-REC.
008000 01  RPT-REC  PIC X(80).
008100
008200***  THIS FILE IS THE SCHEDULER'S ASSIGNMENT OUTPUT, WRITTEN
008300***  ONE RECORD PER GUARD/POST/SLOT IN GENERATION ORDER.  GRDLIST
008400***  READS IT STRAIGHT THROUGH AND NEVER REWRITES IT.
008500 FD  GRDASG-IN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS GRD-ASSIGN-REC.
009100     COPY GRDASG.
009200
009300 WORKING-STORAGE SECTION.
009400
009500 01  FILE-STATUS-CODES.
009600     05  ASG-STATUS              PIC X(2).
009700     05  RPT-STATUS               PIC X(2).
009800
009900 77  MORE-ASG-SW              PIC X(01) VALUE "Y".
010000     88 NO-MORE-ASG-RECS      VALUE "N".
010100     88 MORE-ASG-RECS         VALUE "Y".
010200
010300 01  COUNTERS-AND-ACCUMULATORS.
010400     05 WS-ASG-RECORDS-READ       PIC 9(7) COMP.
010500     05 WS-LINES-WRITTEN          PIC 9(7) COMP.
010600     05 WS-LINES                  PIC 9(02) VALUE 1.
010700     05 WS-PAGES                  PIC 9(02) VALUE 1.
010800
010900***  PACKED-FIELD DIAGNOSTIC VIEWS -- SAME HOUSE CONVENTION AS
011000***  GRDQSET/GRDBAL -- LET THE ABEND DUMP SHOW THE LINE COUNT
011100***  IN HEX IF THE RUN-TOTALS MESSAGE EVER LOOKS WRONG.
011200 01  WS-LINES-DIAG-WORK            PIC 9(7) COMP-3.
011300 01  WS-LINES-DIAG-BYTES REDEFINES WS-LINES-DIAG-WORK
011400         PIC X(4).
011500
011600 01  WS-READ-DIAG-WORK             PIC 9(7) COMP-3.
011700 01  WS-READ-DIAG-BYTES REDEFINES WS-READ-DIAG-WORK
011800         PIC X(4).
011900
012000 01  WS-CURRENT-DATE               PIC 9(6).
012100 01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE.
012200     05  WS-CURRENT-YR              PIC 9(2).
012300     05  WS-CURRENT-MONTH           PIC 9(2).
012400     05  WS-CURRENT-DAY             PIC 9(2).
012500
012600 01  WS-BLANK-LINE.
012700     05  FILLER     PIC X(80) VALUE SPACES.
012800
012900 01  ZERO-VAL                        PIC 9 VALUE ZERO.
013000 01  ONE-VAL                         PIC 9 VALUE 1.
013100
013200 COPY GRDLST.
013300 COPY GRDABN.
013400
013500 PROCEDURE DIVISION.
013600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013700     PERFORM 100-MAINLINE THRU 100-EXIT
013800         UNTIL NO-MORE-ASG-RECS.
013900     PERFORM 900-CLEANUP THRU 900-EXIT.
014000     GOBACK.
014100
014200 000-HOUSEKEEPING.
014300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014400     DISPLAY "******** BEGIN JOB GRDLIST ********".
014500     ACCEPT WS-CURRENT-DATE FROM DATE.
014600
014700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
014800     MOVE +1 TO WS-LINES.
014900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
015100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
015200     PERFORM 900-READ-GRDASG THRU 900-READ-EXIT.
015300
015400 700-WRITE-PAGE-HDR.                                              063009RF
015500     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
015600     IF WS-PAGES > 1
015700         WRITE RPT-REC FROM WS-BLANK-LINE
015800             AFTER ADVANCING 1.
015900     MOVE WS-PAGES TO GRD-LH-PAGE-NBR.
016000     IF WS-PAGES = 1
016100         WRITE RPT-REC FROM GRD-LST-PAGE-HDR
016200             AFTER ADVANCING 1
016300     ELSE
016400         WRITE RPT-REC FROM GRD-LST-PAGE-HDR
016500             AFTER ADVANCING NEXT-PAGE.
016600     MOVE ZERO TO WS-LINES.
016700     ADD 1 TO WS-PAGES.
016800     WRITE RPT-REC FROM WS-BLANK-LINE
016900         AFTER ADVANCING 1.
017000
017100 700-EXIT.
017200     EXIT.
017300
017400 720-WRITE-COLM-HDR.
017500     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
017600     WRITE RPT-REC FROM GRD-LST-COL-HDR
017700         AFTER ADVANCING 1.
017800     WRITE RPT-REC FROM WS-BLANK-LINE
017900         AFTER ADVANCING 1.
018000     ADD 2 TO WS-LINES.
018100
018200 720-EXIT.
018300     EXIT.
018400
018500 000-EXIT.
018600     EXIT.
018700
018800 100-MAINLINE.
018900     MOVE "100-MAINLINE" TO PARA-NAME.
019000     PERFORM 200-WRITE-DETAIL THRU 200-EXIT.
019100     PERFORM 900-READ-GRDASG THRU 900-READ-EXIT.
019200
019300 100-EXIT.
019400     EXIT.
019500
019600 200-WRITE-DETAIL.
019700     MOVE "200-WRITE-DETAIL" TO PARA-NAME.
019800     IF WS-LINES > 50
019900         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
020000
020100     MOVE GRD-ASG-GUARD-ID  TO GRD-LST-GUARD-ID.
020200     MOVE GRD-ASG-POST-ID   TO GRD-LST-POST-ID.
020300     MOVE GRD-ASG-START     TO GRD-LST-START.
020400     MOVE GRD-ASG-END       TO GRD-LST-END.
020500
020600     WRITE RPT-REC FROM GRD-LST-DETAIL-LINE
020700         AFTER ADVANCING 1.
020800     ADD 1 TO WS-LINES.
020900     ADD 1 TO WS-LINES-WRITTEN.
021000
021100 200-EXIT.
021200     EXIT.
021300
021400 600-PAGE-BREAK.
021500     MOVE "600-PAGE-BREAK" TO PARA-NAME.
021600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
021700     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
021800
021900 600-EXIT.
022000     EXIT.
022100
022200 800-OPEN-FILES.
022300     MOVE "800-OPEN-FILES" TO PARA-NAME.
022400     OPEN INPUT GRDASG-IN.
022500     OPEN OUTPUT GRDLST-RPT, SYSOUT.
022600
022700 800-EXIT.
022800     EXIT.
022900
023000 850-CLOSE-FILES.
023100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
023200     CLOSE GRDASG-IN, GRDLST-RPT, SYSOUT.
023300
023400 850-EXIT.
023500     EXIT.
023600
023700 900-READ-GRDASG.
023800     READ GRDASG-IN
023900         AT END MOVE "N" TO MORE-ASG-SW
024000         GO TO 900-READ-EXIT.
024100     ADD 1 TO WS-ASG-RECORDS-READ.
024200
024300 900-READ-EXIT.
024400     EXIT.
024500
024600 900-CLEANUP.
024700     MOVE "900-CLEANUP" TO PARA-NAME.
024800     MOVE WS-LINES-WRITTEN TO WS-LINES-DIAG-WORK.
024900     MOVE WS-ASG-RECORDS-READ TO WS-READ-DIAG-WORK.
025000
025100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
025200     DISPLAY "** ASSIGNMENT RECORDS READ **".
025300     DISPLAY WS-ASG-RECORDS-READ.
025400     DISPLAY "** DETAIL LINES WRITTEN **".
025500     DISPLAY WS-LINES-WRITTEN.
025600     DISPLAY "******** NORMAL END OF JOB GRDLIST ********".       030209JP
025700
025800 900-EXIT.
025900     EXIT.
026000
026100 1000-ABEND-RTN.
026200     MOVE "GRDLIST" TO ABEND-PGM.
026300     WRITE SYSOUT-REC FROM GRD-ABEND-REC.
026400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026500     DISPLAY "*** ABNORMAL END OF JOB-GRDLIST ***" UPON CONSOLE.
026600     DIVIDE ZERO-VAL INTO ONE-VAL.
026700
026800 1000-EXIT.
026900     EXIT.
