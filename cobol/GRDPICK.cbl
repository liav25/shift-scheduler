000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDPICK.
000400 AUTHOR. R. A. FENNIMORE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM HOLDS THE THREE PER-GUARD CHECKS THE
001400*          SCHEDULER AND THE QUEUE SCHEDULER BOTH NEED WHILE
001500*          WORKING A SLOT, SO THE RULES ARE CODED ONCE AND BOTH
001600*          DRIVERS STAY IN STEP WITH EACH OTHER:
001700*
001800*            OP "N"  -  CLASSIFY A SLOT'S START TIME AS NIGHT
001900*                       SHIFT OR DAY SHIFT AGAINST THE RUN'S
002000*                       NIGHT-RANGE CONFIGURATION.
002100*
002200*            OP "A"  -  CHECK A GUARD'S UNAVAILABILITY WINDOWS
002300*                       FOR ANY OVERLAP WITH THE SLOT.
002400*
002500*            OP "P"  -  SCORE A CANDIDATE GUARD FOR THE SLOT --
002600*                       CONSECUTIVE-NIGHT PENALTY PLUS LOAD
002700*                       PENALTY AGAINST THE ROSTER AVERAGE.
002800*
002900*          THE QUEUE WALK AND ROTATION ITSELF STAYS IN THE
003000*          CALLING DRIVER, WHICH OWNS THE QUEUE ORDER TABLE --
003100*          THIS PROGRAM NEVER SEES THE QUEUE, ONLY ONE GUARD
003200*          AT A TIME.  NO FILES ARE OPENED HERE -- LINKAGE
003300*          SECTION ONLY.
003400******************************************************************
003500*
003600* CHANGE LOG
003700* ----------
003800* 03/14/89  RAF  ORIGINAL CODING FOR THE GUARD POST PROJECT.
003900* 09/02/89  RAF  PR-0048 MIDNIGHT-CROSSING NIGHT RANGE ADDED;
004000*                ORIGINAL CODING ONLY HANDLED A SAME-DAY RANGE.
004100* 06/19/91  DKT  PR-0096 AVAILABILITY CHECK REWORKED TO WALK
004200*                THE WHOLE WINDOW TABLE INSTEAD OF STOPPING AT
004300*                THE FIRST BLANK ENTRY (BLANKS ARE VALID PADDING
004400*                ONLY AT THE END OF THE TABLE, NOT IN THE MIDDLE).
004500* 02/27/94  RAF  CR-0128 PENALTY FORMULA CHANGED TO CARRY TWO
004600*                DECIMAL PLACES THROUGHOUT, NOT JUST AT OUTPUT.
004700* 10/11/96  CAS  PR-0201 OFF-BY-ONE IN THE CONSECUTIVE-NIGHT
004800*                COMPARISON -- MUST BE GREATER-THAN-OR-EQUAL TO
004900*                MAX-CONSEC-NIGHTS, NOT STRICTLY GREATER THAN.
005000* 12/09/98  MLV  Y2K-0093 YEAR-FIELD REVIEW -- THIS PROGRAM
005100*                CARRIES NO DATE FIELDS, NO CHANGE REQUIRED.
005200* 05/14/00  JQP  PR-0331 TOUCHING-ENDPOINT WINDOWS NO LONGER
005300*                FLAGGED AS OVERLAPPING, PER REVISED STANDARD.
005400* 01/23/04  CAS  CR-0409 LOAD PENALTY NOW COMPUTED AGAINST THE
005500*                EXACT MEAN, NOT A ROUNDED MEAN, PER AUDIT FINDING.
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     CLASS DIGIT-CHARS IS "0123456789".
006400
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700
006800 01  MISC-FIELDS.
006900     05  WS-CALL-COUNT              PIC S9(4) COMP VALUE ZERO.
007000     05  WS-WIN-SUB                 PIC 9(3) COMP.
007100
007200 01  WS-SLOT-TOD-WORK.
007300     05  WS-SLOT-HH-A               PIC X(2).
007400     05  FILLER                     PIC X(1).
007500     05  WS-SLOT-MM-A               PIC X(2).
007600 01  WS-SLOT-TOD-NUM REDEFINES WS-SLOT-TOD-WORK.
007700     05  WS-SLOT-HH-N               PIC 99.
007800     05  FILLER                     PIC X(1).
007900     05  WS-SLOT-MM-N               PIC 99.
008000
008100 01  WS-RNG-START-WORK.
008200     05  WS-RNG-START-HH-A          PIC X(2).
008300     05  FILLER                     PIC X(1).
008400     05  WS-RNG-START-MM-A          PIC X(2).
008500 01  WS-RNG-START-NUM REDEFINES WS-RNG-START-WORK.
008600     05  WS-RNG-START-HH-N          PIC 99.
008700     05  FILLER                     PIC X(1).
008800     05  WS-RNG-START-MM-N          PIC 99.
008900
009000 01  WS-RNG-END-WORK.
009100     05  WS-RNG-END-HH-A            PIC X(2).
009200     05  FILLER                     PIC X(1).
009300     05  WS-RNG-END-MM-A            PIC X(2).
009400 01  WS-RNG-END-NUM REDEFINES WS-RNG-END-WORK.
009500     05  WS-RNG-END-HH-N            PIC 99.
009600     05  FILLER                     PIC X(1).
009700     05  WS-RNG-END-MM-N            PIC 99.
009800
009900 01  WS-PENALTY-WORK.
010000     05  WS-LOAD-DIFF               PIC S9(5)V99 COMP-3.
010100
010200 LINKAGE SECTION.
010300 01  GRD-PICK-REC.
010400     05  PICK-OP-SW                 PIC X(1).
010500         88  PICK-CLASSIFY-NIGHT     VALUE "N".
010600         88  PICK-CHECK-AVAIL        VALUE "A".
010700         88  PICK-CALC-PENALTY       VALUE "P".
010800     05  PICK-NIGHT-RNG-START        PIC X(5).
010900     05  PICK-NIGHT-RNG-END          PIC X(5).
011000     05  PICK-SLOT-TOD                PIC X(5).
011100     05  PICK-IS-NIGHT-SW             PIC X(1).
011200         88  PICK-IS-NIGHT            VALUE "Y".
011300     05  PICK-SLOT-START-DT           PIC X(16).
011400     05  PICK-SLOT-END-DT             PIC X(16).
011500     05  PICK-WINDOW-COUNT            PIC 9(3) COMP.
011600     05  PICK-WINDOW-TABLE OCCURS 50 TIMES
011700             INDEXED BY PICK-WIN-IDX.
011800         10  PICK-WIN-START-DT        PIC X(16).
011900         10  PICK-WIN-END-DT          PIC X(16).
012000     05  PICK-IS-AVAIL-SW             PIC X(1).
012100         88  PICK-IS-AVAILABLE        VALUE "Y".
012200     05  PICK-MAX-CONSEC-NIGHTS       PIC 9(2) COMP.
012300     05  PICK-GUARD-CONSEC-NIGHTS     PIC 9(3) COMP.
012400     05  PICK-GUARD-TOTAL-SHIFTS      PIC 9(5) COMP.
012500     05  PICK-MEAN-TOTAL-SHIFTS       PIC 9(5)V99 COMP-3.
012600     05  PICK-PENALTY-SCORE           PIC 9(5)V99 COMP-3.
012700
012800 01  RETURN-CD                       PIC 9(4) COMP.
012900
013000 PROCEDURE DIVISION USING GRD-PICK-REC, RETURN-CD.
013100     ADD +1 TO WS-CALL-COUNT.
013200     MOVE ZERO TO RETURN-CD.
013300
013400     IF PICK-CLASSIFY-NIGHT
013500         PERFORM 100-CLASSIFY-NIGHT THRU 100-EXIT
013600     ELSE IF PICK-CHECK-AVAIL
013700         PERFORM 200-CHECK-AVAILABILITY THRU 200-EXIT
013800     ELSE IF PICK-CALC-PENALTY
013900         PERFORM 300-CALC-PENALTY THRU 300-EXIT.
014000
014100     GOBACK.
014200
014300
014400 100-CLASSIFY-NIGHT.
014500     MOVE "N" TO PICK-IS-NIGHT-SW.
014600     MOVE PICK-SLOT-TOD(1:2)        TO WS-SLOT-HH-A.
014700     MOVE PICK-SLOT-TOD(4:2)        TO WS-SLOT-MM-A.
014800     MOVE PICK-NIGHT-RNG-START(1:2) TO WS-RNG-START-HH-A.
014900     MOVE PICK-NIGHT-RNG-START(4:2) TO WS-RNG-START-MM-A.
015000     MOVE PICK-NIGHT-RNG-END(1:2)   TO WS-RNG-END-HH-A.
015100     MOVE PICK-NIGHT-RNG-END(4:2)   TO WS-RNG-END-MM-A.
015200
015300     IF WS-RNG-START-HH-N > WS-RNG-END-HH-N
015400***      NIGHT RANGE CROSSES MIDNIGHT
015500         IF WS-SLOT-HH-N > WS-RNG-START-HH-N
015600            OR WS-SLOT-HH-N < WS-RNG-END-HH-N
015700            OR (WS-SLOT-HH-N = WS-RNG-START-HH-N AND
015800                WS-SLOT-MM-N >= WS-RNG-START-MM-N)
015900            OR (WS-SLOT-HH-N = WS-RNG-END-HH-N AND
016000                WS-SLOT-MM-N < WS-RNG-END-MM-N)
016100             MOVE "Y" TO PICK-IS-NIGHT-SW
016200         END-IF
016300     ELSE
016400***      NIGHT RANGE STAYS WITHIN THE SAME DAY
016500         IF (WS-RNG-START-HH-N < WS-SLOT-HH-N AND
016600             WS-SLOT-HH-N < WS-RNG-END-HH-N)
016700            OR (WS-SLOT-HH-N = WS-RNG-START-HH-N AND
016800                WS-SLOT-MM-N >= WS-RNG-START-MM-N)
016900            OR (WS-SLOT-HH-N = WS-RNG-END-HH-N AND
017000                WS-SLOT-MM-N < WS-RNG-END-MM-N)
017100             MOVE "Y" TO PICK-IS-NIGHT-SW
017200         END-IF
017300     END-IF.
017400
017500 100-EXIT.
017600     EXIT.
017700
017800 200-CHECK-AVAILABILITY.
017900     MOVE "Y" TO PICK-IS-AVAIL-SW.
018000     IF PICK-WINDOW-COUNT = ZERO
018100         GO TO 200-EXIT.
018200
018300     PERFORM 250-TEST-ONE-WINDOW THRU 250-EXIT
018400             VARYING PICK-WIN-IDX FROM 1 BY 1
018500             UNTIL PICK-WIN-IDX > PICK-WINDOW-COUNT
018600                OR NOT PICK-IS-AVAILABLE.
018700
018800 200-EXIT.
018900     EXIT.
019000
019100 250-TEST-ONE-WINDOW.
019200***  NOT (SLOT-END <= WIN-START OR SLOT-START >= WIN-END)
019300     IF PICK-SLOT-END-DT NOT <= PICK-WIN-START-DT(PICK-WIN-IDX)
019400        AND PICK-SLOT-START-DT NOT >= PICK-WIN-END-DT(PICK-WIN-IDX)
019500         MOVE "N" TO PICK-IS-AVAIL-SW.
019600
019700 250-EXIT.
019800     EXIT.
019900
020000 300-CALC-PENALTY.
020100     MOVE ZERO TO PICK-PENALTY-SCORE.
020200
020300     IF PICK-IS-NIGHT AND
020400        PICK-GUARD-CONSEC-NIGHTS >= PICK-MAX-CONSEC-NIGHTS        101196CS
020500         ADD 100.00 TO PICK-PENALTY-SCORE.
020600
020700     IF PICK-GUARD-TOTAL-SHIFTS > PICK-MEAN-TOTAL-SHIFTS
020800         COMPUTE WS-LOAD-DIFF ROUNDED =
020900             PICK-GUARD-TOTAL-SHIFTS - PICK-MEAN-TOTAL-SHIFTS
021000         COMPUTE PICK-PENALTY-SCORE ROUNDED =
021100             PICK-PENALTY-SCORE + (WS-LOAD-DIFF * 5.0).           022794RF
021200
021300 300-EXIT.
021400     EXIT.
