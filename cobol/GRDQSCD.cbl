000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GRDQSCD.
000400 AUTHOR. R. A. FENNIMORE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/95.
000700 DATE-COMPILED. 01/09/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          QUEUE SCHEDULER -- POST-CONFIGURATION VARIANT OF THE
001400*          MAIN SCHEDULING ENGINE.
001500*
001600*          SAME CORE AS GRDSCHD -- WALKS THE SCHEDULE PERIOD ONE
001700*          SLOT AT A TIME AND ASSIGNS A GUARD TO EVERY POST OUT OF
001800*          THAT POST'S OWN QUEUE -- BUT EACH POST CARRIES A COVERAGE
001900*          CONFIGURATION (24/7 OR A REQUIRED TIME-OF-DAY WINDOW).
002000*          A POST NOT REQUIRED AT A SLOT'S START TIME IS SKIPPED FOR
002100*          THAT SLOT -- NO ASSIGNMENT, NO FAILURE COUNTED.  THIS RUN
002200*          CARRIES NO CONTINUATION STATE -- EVERY RUN STARTS FRESH
002300*          WITH ROSTER-ORDER QUEUES, AND NOTHING IS SAVED AT THE END.
002400*
002500*          INPUT FILES:  CONTROL, GUARDS, POSTS, UNAVAIL.
002600*          OUTPUT FILES: ASSIGNMENTS.
002700*
002800*          CALLS GRDCVR TO TEST POST COVERAGE; GRDPICK FOR NIGHT
002900*          CLASSIFICATION, AVAILABILITY AND PENALTY SCORING; GRDQSET
003000*          TO ROLL A CHOSEN GUARD'S STATE FORWARD AND TO ROTATE THE
003100*          QUEUE; GRDTMCHK TO ROUND EACH GENERATED SLOT BOUNDARY TO
003200*          THE HALF HOUR.
003300******************************************************************
003400*
003500* CHANGE LOG
003600* ----------
003700* 01/09/95  RAF  ORIGINAL CODING, SPLIT OUT OF GRDSCHD FOR THE
003800*                CAMPUS CONTRACT'S WINDOWED PATROL POSTS.
003900* 06/02/96  DKT  PR-0188 POSTS MISSING A COVERAGE WINDOW BOUNDARY
004000*                NO LONGER ABEND THE RUN -- SEE GRDCVR'S OWN LOG.
004100* 03/14/98  CAS  CR-0271 FAILED-SLOT COUNTER DROPPED -- A POST THAT
004200*                ISN'T REQUIRED IS NOT A COVERAGE FAILURE.
004300* 12/09/98  MLV  Y2K-0093 YEAR-FIELD REVIEW -- SCHED-START/END CARRY
004400*                A FULL 4-DIGIT YEAR AS RECEIVED, NO 2-DIGIT YEAR
004500*                LOGIC ANYWHERE IN THIS PROGRAM.
004600* 06/14/01  JQP  PR-0359 MAX-CONSEC-NIGHTS DEFAULTED TO 1 HERE ON
004700*                LOAD WHEN THE CONTROL RECORD CARRIES ZERO, SAME AS
004800*                GRDSCHD AND GRDEDIT.
004900* 02/11/09  JQP  CR-0421 TOTAL-HOURS FIELDS WIDENED TO TWO DECIMAL
005000*                PLACES TO MATCH GRDQSET AND GRDSCHD.
005100* 03/02/09  JQP  CR-0501 ADDED THE CALL TO GRDTMCHK SO EVERY SLOT
005200*                BOUNDARY LANDS ON THE HOUR OR HALF HOUR EVEN WHEN
005300*                SHIFT LENGTHS CARRY ODD HUNDREDTHS OF AN HOUR.
005400* 07/02/09  JQP  PR-0512 TOTAL-HOURS FIELDS NARROWED BACK TO ONE
005500*                DECIMAL TO MATCH GRDQSET AND THE SAVESTATE LAYOUT
005600*                -- CR-0421'S SECOND DECIMAL WAS NEVER CARRIED TO
005700*                ANY READER OUTSIDE THIS SUITE.
005800* 07/20/09  JQP  PR-0513 STOP-EARLY CHECK WAS BURIED INSIDE THE
005900*                AVAILABLE-GUARD BRANCH IN 420-EXAMINE-ONE-GUARD --
006000*                AN UNAVAILABLE GUARD AT OR PAST THE EXAMINE LIMIT
006100*                NEVER TRIPPED THE FLAG.  CHECK NOW RUNS ON EVERY
006200*                GUARD EXAMINED, AVAILABLE OR NOT.
006300* 08/04/09  JQP  PR-0516 TWO FIXES IN THE QUEUE WALK: (1) THE
006400*                STOP-EARLY TEST NOW REQUIRES A CANDIDATE BE FOUND
006500*                FIRST -- WS-BEST-PENALTY'S PACKED ZERO DEFAULT WAS
006600*                TRIPPING STOP-EARLY ON A POST'S FIRST, UNAVAILABLE
006700*                GUARD. (2) 410 NOW ROTATES ONE MORE STEP AFTER 440
006800*                SO THE CHOSEN GUARD LANDS AT THE BACK OF THE QUEUE
006900*                INSTEAD OF STAYING AT THE FRONT.
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     CLASS DIGIT-CHARS IS "0123456789".
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT         ASSIGN TO SYSOUT
008200         ORGANIZATION LINE SEQUENTIAL.
008300     SELECT GRDCTL-IN      ASSIGN TO GRDCTLI
008400         ORGANIZATION LINE SEQUENTIAL
008500         FILE STATUS IS CTL-STATUS.
008600     SELECT GRDGRD-IN      ASSIGN TO GRDGRDI
008700         ORGANIZATION LINE SEQUENTIAL
008800         FILE STATUS IS GRD-STATUS.
008900     SELECT GRDPST-IN      ASSIGN TO GRDPSTI
009000         ORGANIZATION LINE SEQUENTIAL
009100         FILE STATUS IS PST-STATUS.
009200     SELECT GRDUNV-IN      ASSIGN TO GRDUNVI
009300         ORGANIZATION LINE SEQUENTIAL
009400         FILE STATUS IS UNV-STATUS.
009500     SELECT GRDASG-OUT     ASSIGN TO GRDASGO
009600         ORGANIZATION LINE SEQUENTIAL
009700         FILE STATUS IS ASG-STATUS.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200 FD  SYSOUT
010300     RECORD CONTAINS 130 CHARACTERS.
010400 01  SYSOUT-REC                     PIC X(130).
010500
010600 FD  GRDCTL-IN
010700     RECORD CONTAINS 64 CHARACTERS.
010800     COPY GRDCTL.
010900
011000 FD  GRDGRD-IN
011100     RECORD CONTAINS 30 CHARACTERS.
011200     COPY GRDGRD.
011300
011400 FD  GRDPST-IN
011500     RECORD CONTAINS 40 CHARACTERS.
011600     COPY GRDPST.
011700
011800 FD  GRDUNV-IN
011900     RECORD CONTAINS 60 CHARACTERS.
012000     COPY GRDUNV.
012100
012200 FD  GRDASG-OUT
012300     RECORD CONTAINS 80 CHARACTERS.
012400     COPY GRDASG.
012500
012600 WORKING-STORAGE SECTION.
012700
012800 01  FILE-STATUS-CODES.
012900     05  CTL-STATUS                 PIC X(2).
013000     05  GRD-STATUS                 PIC X(2).
013100     05  PST-STATUS                 PIC X(2).
013200     05  UNV-STATUS                 PIC X(2).
013300     05  ASG-STATUS                 PIC X(2).
013400
013500 01  FLAGS-AND-SWITCHES.
013600     05  MORE-GRD-SW                PIC X(1) VALUE "Y".
013700         88  MORE-GRD                VALUE "Y".
013800     05  MORE-PST-SW                PIC X(1) VALUE "Y".
013900         88  MORE-PST                VALUE "Y".
014000     05  MORE-UNV-SW                PIC X(1) VALUE "Y".
014100         88  MORE-UNV                 VALUE "Y".
014200     05  WS-FOUND-SW                PIC X(1).
014300         88  WS-FOUND-CANDIDATE       VALUE "Y".
014400     05  WS-STOP-EARLY-SW           PIC X(1).
014500         88  WS-STOP-EARLY             VALUE "Y".
014600     05  WS-SLOT-IS-NIGHT-SW        PIC X(1).
014700         88  WS-SLOT-IS-NIGHT         VALUE "Y".
014800     05  WS-MATCH-SW                PIC X(1).
014900         88  WS-MATCH-FOUND            VALUE "Y".
015000     05  WS-POST-REQUIRED-SW        PIC X(1).
015100         88  WS-POST-IS-REQUIRED      VALUE "Y".
015200
015300 01  COUNTERS-AND-ACCUMULATORS.
015400     05  WS-GS-COUNT                PIC 9(3)  COMP.
015500     05  WS-POST-COUNT              PIC 9(3)  COMP.
015600     05  WS-UN-COUNT                PIC 9(4)  COMP.
015700     05  WS-SLOT-COUNT              PIC 9(7) COMP.
015800     05  WS-ASSIGN-COUNT            PIC 9(7) COMP.
015900     05  WS-SKIPPED-COUNT           PIC 9(7) COMP.
016000     05  WS-EXAMINE-COUNT           PIC 9(3) COMP.
016100     05  WS-EXAMINE-LIMIT           PIC 9(3) COMP.
016200     05  WS-WIN-COUNT               PIC 9(3) COMP.
016300
016400 01  WS-GUARD-STATE-TABLE.
016500     05  WS-GS-ENTRY OCCURS 200 TIMES
016600             INDEXED BY WS-GS-IDX WS-GS-SRCH-IDX.
016700         10  WS-GS-GUARD-ID          PIC X(20).
016800         10  WS-GS-LAST-SHIFT-END    PIC X(16).
016900         10  WS-GS-CONSEC-NIGHTS     PIC 9(3) COMP-3.
017000         10  WS-GS-TOTAL-SHIFTS      PIC 9(5) COMP-3.
017100         10  WS-GS-TOTAL-HOURS       PIC 9(5)V9(1) COMP-3.
017200
017300 01  WS-QUEUE-TABLE.
017400     05  WS-QP-ENTRY OCCURS 50 TIMES INDEXED BY WS-QP-IDX.
017500         10  WS-QP-POST-ID           PIC X(20).
017600         10  WS-QP-24-7-SW           PIC X(1).
017700             88  WS-QP-IS-24-7        VALUE "Y".
017800         10  WS-QP-REQ-START         PIC X(5).
017900         10  WS-QP-REQ-END           PIC X(5).
018000         10  WS-QP-LENGTH            PIC 9(3) COMP.
018100         10  WS-QP-GUARD OCCURS 200 TIMES INDEXED BY WS-QG-IDX.
018200             15  WS-QG-GUARD-ID      PIC X(20).
018300
018400 01  WS-UNAVAIL-TABLE.
018500     05  WS-UN-ENTRY OCCURS 2000 TIMES
018600             INDEXED BY WS-UN-IDX WS-UN-SRCH-IDX.
018700         10  WS-UN-GUARD-ID          PIC X(20).
018800         10  WS-UN-START             PIC X(16).
018900         10  WS-UN-END               PIC X(16).
019000
019100 01  WS-ROTATE-WORK.
019200     05  WS-ROTATE-HOLD              PIC X(20).
019300     05  WS-ROTATE-SUB                PIC 9(3) COMP.
019400
019500***  PACKED-FIELD DIAGNOSTIC VIEW -- SAME HOUSE CONVENTION AS
019600***  GRDQSET -- LETS THE OPERATIONS CONSOLE SHOW THE SKIPPED-POST
019700***  COUNT IN HEX IF THE FIGURE EVER LOOKS WRONG AT END OF RUN.
019800 01  WS-SKIP-DIAG-WORK              PIC 9(5) COMP-3.
019900 01  WS-SKIP-DIAG-BYTES REDEFINES WS-SKIP-DIAG-WORK
020000                                    PIC X(3).
020100
020200 01  WS-BEST-CANDIDATE.
020300     05  WS-BEST-GUARD-ID             PIC X(20).
020400     05  WS-BEST-PENALTY              PIC 9(5)V99 COMP-3.
020500     05  WS-CAND-GUARD-ID             PIC X(20).
020600     05  WS-CAND-PENALTY              PIC 9(5)V99 COMP-3.
020700     05  WS-MEAN-TOTAL-SHIFTS         PIC 9(5)V99 COMP-3.
020800     05  WS-SUM-TOTAL-SHIFTS          PIC 9(7) COMP-3.
020900
021000 01  WS-SCHED-START-USED             PIC X(16).
021100 01  WS-CURRENT-DT                   PIC X(16).
021200 01  WS-SLOT-END-DT                  PIC X(16).
021300 01  WS-SLOT-HOURS                   PIC 9(3)V9(2) COMP-3.
021400
021500*** DUAL VIEW OF A DATE-TIME STRING FOR SLOT ARITHMETIC -- NUMERIC
021600*** SUBFIELDS LET THE ADVANCE ROUTINE ADD MINUTES WITHOUT UNSTRING.
021700 01  WS-DT-WORK                      PIC X(16).
021800 01  WS-DT-NUM REDEFINES WS-DT-WORK.
021900     05  WS-DT-YYYY                  PIC 9(4).
022000     05  FILLER                      PIC X(1).
022100     05  WS-DT-MM                    PIC 99.
022200     05  FILLER                      PIC X(1).
022300     05  WS-DT-DD                    PIC 99.
022400     05  FILLER                      PIC X(1).
022500     05  WS-DT-HH                    PIC 99.
022600     05  FILLER                      PIC X(1).
022700     05  WS-DT-MI                    PIC 99.
022800
022900 01  WS-ADD-MINUTES                  PIC 9(4) COMP.
023000 01  WS-TOTAL-MI                     PIC 9(5) COMP.
023100 01  WS-CARRY-HOURS                  PIC 9(3) COMP.
023200 01  WS-TOTAL-HH                     PIC 9(4) COMP.
023300 01  WS-CARRY-DAYS                   PIC 9(3) COMP.
023400
023500*** CLASSIC FILLER-TABLE TRICK -- TWELVE ELEMENTARY ITEMS WITH
023600*** DISTINCT VALUES, REDEFINED AS A SUBSCRIPTED TABLE.  STANDARD
023700*** COBOL HAS NO OTHER WAY TO LOAD AN OCCURS TABLE WITH DIFFERENT
023800*** VALUES AT COMPILE TIME.
023900 01  WS-DAYS-IN-MONTH-LIT.
024000     05  FILLER  PIC 9(2) VALUE 31.
024100     05  FILLER  PIC 9(2) VALUE 28.
024200     05  FILLER  PIC 9(2) VALUE 31.
024300     05  FILLER  PIC 9(2) VALUE 30.
024400     05  FILLER  PIC 9(2) VALUE 31.
024500     05  FILLER  PIC 9(2) VALUE 30.
024600     05  FILLER  PIC 9(2) VALUE 31.
024700     05  FILLER  PIC 9(2) VALUE 31.
024800     05  FILLER  PIC 9(2) VALUE 30.
024900     05  FILLER  PIC 9(2) VALUE 31.
025000     05  FILLER  PIC 9(2) VALUE 30.
025100     05  FILLER  PIC 9(2) VALUE 31.
025200 01  WS-DAYS-IN-MONTH-TBL REDEFINES WS-DAYS-IN-MONTH-LIT.
025300     05  WS-DIM-ENTRY PIC 9(2) OCCURS 12 TIMES.
025400
025500 01  WS-LEAP-WORK.
025600     05  WS-LEAP-REM-4               PIC 9(3) COMP.
025700     05  WS-LEAP-REM-100             PIC 9(3) COMP.
025800     05  WS-LEAP-REM-400             PIC 9(3) COMP.
025900     05  WS-LEAP-QUOT                PIC 9(4) COMP.
026000     05  WS-LEAP-SW                  PIC X(1).
026100         88  WS-IS-LEAP-YEAR            VALUE "Y".
026200
026300 01  ZERO-VAL                        PIC 9 VALUE ZERO.
026400 01  ONE-VAL                         PIC 9 VALUE 1.
026500
026600*** CALL-PARAMETER WORKING STORAGE -- EACH SUBPROGRAM CARRIES ITS OWN
026700*** LINKAGE SECTION, NO COPYBOOK IS SHARED, SO THE CALLER MUST MIRROR
026800*** EACH LAYOUT HERE FIELD FOR FIELD.
026900 01  GRD-PICK-REC.
027000     05  PICK-OP-SW                  PIC X(1).
027100         88  PICK-CLASSIFY-NIGHT      VALUE "N".
027200         88  PICK-CHECK-AVAIL         VALUE "A".
027300         88  PICK-CALC-PENALTY        VALUE "P".
027400     05  PICK-NIGHT-RNG-START         PIC X(5).
027500     05  PICK-NIGHT-RNG-END           PIC X(5).
027600     05  PICK-SLOT-TOD                PIC X(5).
027700     05  PICK-IS-NIGHT-SW             PIC X(1).
027800         88  PICK-IS-NIGHT             VALUE "Y".
027900     05  PICK-SLOT-START-DT           PIC X(16).
028000     05  PICK-SLOT-END-DT             PIC X(16).
028100     05  PICK-WINDOW-COUNT            PIC 9(3) COMP.
028200     05  PICK-WINDOW-TABLE OCCURS 50 TIMES INDEXED BY PICK-WIN-IDX.
028300         10  PICK-WIN-START-DT         PIC X(16).
028400         10  PICK-WIN-END-DT           PIC X(16).
028500     05  PICK-IS-AVAIL-SW             PIC X(1).
028600         88  PICK-IS-AVAILABLE         VALUE "Y".
028700     05  PICK-MAX-CONSEC-NIGHTS       PIC 9(2) COMP.
028800     05  PICK-GUARD-CONSEC-NIGHTS     PIC 9(3) COMP.
028900     05  PICK-GUARD-TOTAL-SHIFTS      PIC 9(5) COMP.
029000     05  PICK-MEAN-TOTAL-SHIFTS       PIC 9(5)V99 COMP-3.
029100     05  PICK-PENALTY-SCORE           PIC 9(5)V99 COMP-3.
029200
029300 01  GRD-QSET-REC.
029400     05  QSET-OP-SW                   PIC X(1).
029500         88  QSET-UPDATE-GUARD         VALUE "G".
029600         88  QSET-ROTATE-QUEUE         VALUE "Q".
029700     05  QSET-IS-NIGHT-SW              PIC X(1).
029800         88  QSET-IS-NIGHT              VALUE "Y".
029900     05  QSET-SHIFT-HOURS              PIC 9(3)V9(2) COMP-3.
030000     05  QSET-SHIFT-END                PIC X(16).
030100     05  QSET-CONSEC-NIGHTS            PIC 9(3) COMP-3.
030200     05  QSET-TOTAL-SHIFTS             PIC 9(5) COMP-3.
030300     05  QSET-TOTAL-HOURS              PIC 9(5)V9(1) COMP-3.
030400     05  QSET-LAST-SHIFT-END           PIC X(16).
030500     05  QSET-OLD-SEQ                  PIC 9(3) COMP-3.
030600     05  QSET-QUEUE-SIZE               PIC 9(3) COMP-3.
030700     05  QSET-NEW-SEQ                  PIC 9(3) COMP-3.
030800
030900 01  RETURN-CD                       PIC 9(4) COMP.
031000
031100 01  TM-TIME-IN                      PIC X(5).
031200 01  TM-TIME-VALID-SW                PIC X(1).
031300     88  TM-TIME-IS-VALID             VALUE "Y".
031400     88  TM-TIME-IS-INVALID           VALUE "N".
031500 01  TM-TIME-OUT                     PIC X(5).
031600 01  TM-ERROR-MSG                    PIC X(40).
031700
031800 01  GRD-CVR-REC.
031900     05  CVR-24-7-SW                  PIC X(1).
032000         88  CVR-IS-24-7               VALUE "Y".
032100     05  CVR-REQ-START                PIC X(5).
032200     05  CVR-REQ-END                  PIC X(5).
032300     05  CVR-SLOT-TIME                PIC X(5).
032400     05  CVR-REQUIRED-SW              PIC X(1).
032500         88  CVR-IS-REQUIRED           VALUE "Y".
032600
032700 01  CVR-RETURN-CD                   PIC 9(4) COMP.
032800
032900 COPY GRDABN.
033000
033100 LINKAGE SECTION.
033200
033300 PROCEDURE DIVISION.
033400
033500 000-HOUSEKEEPING.
033600     MOVE "GRDQSCD" TO ABEND-PGM.
033700     OPEN INPUT  GRDCTL-IN GRDGRD-IN GRDPST-IN GRDUNV-IN.
033800     OPEN OUTPUT GRDASG-OUT.
033900     OPEN OUTPUT SYSOUT.
034000     PERFORM 100-LOAD-CONTROL THRU 100-EXIT.
034100     PERFORM 150-LOAD-ROSTER THRU 150-EXIT.
034200     PERFORM 170-LOAD-POSTS THRU 170-EXIT.
034300     PERFORM 190-LOAD-UNAVAIL THRU 190-EXIT.
034400     PERFORM 250-DEFAULT-QUEUES THRU 250-EXIT.
034500
034600 000-EXIT.
034700     EXIT.
034800
034900 100-LOAD-CONTROL.
035000     MOVE "100-LOAD-CONTROL" TO PARA-NAME.
035100     READ GRDCTL-IN
035200         AT END
035300             MOVE "*** CONTROL FILE IS EMPTY" TO ABEND-REASON
035400             GO TO 1000-ABEND-RTN.
035500     IF GRD-MAX-CONSEC-NIGHTS = ZERO
035600         MOVE 1 TO GRD-MAX-CONSEC-NIGHTS.
035700     MOVE GRD-SCHED-START TO WS-SCHED-START-USED.
035800
035900 100-EXIT.
036000     EXIT.
036100
036200 150-LOAD-ROSTER.
036300     MOVE "150-LOAD-ROSTER" TO PARA-NAME.
036400     MOVE ZERO TO WS-GS-COUNT.
036500     PERFORM 155-READ-ONE-GUARD THRU 155-EXIT
036600         UNTIL NOT MORE-GRD.
036700
036800 150-EXIT.
036900     EXIT.
037000
037100 155-READ-ONE-GUARD.
037200     READ GRDGRD-IN
037300         AT END
037400             MOVE "N" TO MORE-GRD-SW
037500             GO TO 155-EXIT.
037600     ADD 1 TO WS-GS-COUNT.
037700     SET WS-GS-IDX TO WS-GS-COUNT.
037800     MOVE GRD-GUARD-ID       TO WS-GS-GUARD-ID(WS-GS-IDX).
037900     MOVE SPACES             TO WS-GS-LAST-SHIFT-END(WS-GS-IDX).
038000     MOVE ZERO               TO WS-GS-CONSEC-NIGHTS(WS-GS-IDX).
038100     MOVE ZERO               TO WS-GS-TOTAL-SHIFTS(WS-GS-IDX).
038200     MOVE ZERO               TO WS-GS-TOTAL-HOURS(WS-GS-IDX).
038300
038400 155-EXIT.
038500     EXIT.
038600
038700 170-LOAD-POSTS.
038800     MOVE "170-LOAD-POSTS" TO PARA-NAME.
038900     MOVE ZERO TO WS-POST-COUNT.
039000     PERFORM 175-READ-ONE-POST THRU 175-EXIT
039100         UNTIL NOT MORE-PST.
039200
039300 170-EXIT.
039400     EXIT.
039500
039600 175-READ-ONE-POST.
039700     READ GRDPST-IN
039800         AT END
039900             MOVE "N" TO MORE-PST-SW
040000             GO TO 175-EXIT.
040100     ADD 1 TO WS-POST-COUNT.
040200     SET WS-QP-IDX TO WS-POST-COUNT.
040300     MOVE GRD-POST-ID       TO WS-QP-POST-ID(WS-QP-IDX).
040400     MOVE GRD-POST-24-7-SW  TO WS-QP-24-7-SW(WS-QP-IDX).
040500     MOVE GRD-POST-REQ-START TO WS-QP-REQ-START(WS-QP-IDX).
040600     MOVE GRD-POST-REQ-END   TO WS-QP-REQ-END(WS-QP-IDX).
040700     MOVE ZERO              TO WS-QP-LENGTH(WS-QP-IDX).
040800
040900 175-EXIT.
041000     EXIT.
041100
041200 190-LOAD-UNAVAIL.
041300     MOVE "190-LOAD-UNAVAIL" TO PARA-NAME.
041400     MOVE ZERO TO WS-UN-COUNT.
041500     PERFORM 195-READ-ONE-UNAVAIL THRU 195-EXIT
041600         UNTIL NOT MORE-UNV.
041700
041800 190-EXIT.
041900     EXIT.
042000
042100 195-READ-ONE-UNAVAIL.
042200     READ GRDUNV-IN
042300         AT END
042400             MOVE "N" TO MORE-UNV-SW
042500             GO TO 195-EXIT.
042600     ADD 1 TO WS-UN-COUNT.
042700     SET WS-UN-IDX TO WS-UN-COUNT.
042800     MOVE GRD-UNAV-GUARD-ID TO WS-UN-GUARD-ID(WS-UN-IDX).
042900     MOVE GRD-UNAV-START    TO WS-UN-START(WS-UN-IDX).
043000     MOVE GRD-UNAV-END      TO WS-UN-END(WS-UN-IDX).
043100
043200 195-EXIT.
043300     EXIT.
043400
043500 250-DEFAULT-QUEUES.
043600*** THIS RUN NEVER RESTORES A SAVED QUEUE -- EVERY POST STARTS IN
043700*** ROSTER ORDER EVERY TIME.
043800     MOVE "250-DEFAULT-QUEUES" TO PARA-NAME.
043900     SET WS-QP-IDX TO 1.
044000     PERFORM 255-DEFAULT-ONE-QUEUE THRU 255-EXIT
044100         UNTIL WS-QP-IDX > WS-POST-COUNT.
044200
044300 250-EXIT.
044400     EXIT.
044500
044600 255-DEFAULT-ONE-QUEUE.
044700     SET WS-GS-IDX TO 1.
044800     PERFORM 257-COPY-ONE-ROSTER-SLOT THRU 257-EXIT
044900         WS-GS-COUNT TIMES.
045000     MOVE WS-GS-COUNT TO WS-QP-LENGTH(WS-QP-IDX).
045100     SET WS-QP-IDX UP BY 1.
045200
045300 255-EXIT.
045400     EXIT.
045500
045600 257-COPY-ONE-ROSTER-SLOT.
045700     SET WS-QG-IDX TO WS-GS-IDX.
045800     MOVE WS-GS-GUARD-ID(WS-GS-IDX)
045900         TO WS-QG-GUARD-ID(WS-QP-IDX, WS-QG-IDX).
046000     SET WS-GS-IDX UP BY 1.
046100
046200 257-EXIT.
046300     EXIT.
046400
046500 300-GENERATE-SLOTS.
046600     MOVE "300-GENERATE-SLOTS" TO PARA-NAME.
046700     MOVE WS-SCHED-START-USED TO WS-CURRENT-DT.
046800     PERFORM 310-GENERATE-ONE-SLOT THRU 310-EXIT
046900         UNTIL WS-CURRENT-DT NOT < GRD-SCHED-END.
047000
047100 300-EXIT.
047200     EXIT.
047300
047400 310-GENERATE-ONE-SLOT.
047500     ADD 1 TO WS-SLOT-COUNT.
047600     PERFORM 320-CLASSIFY-SLOT THRU 320-EXIT.
047700     PERFORM 330-ROUND-SLOT-TIME THRU 330-EXIT.
047800     MOVE WS-CURRENT-DT TO WS-SLOT-END-DT.
047900     IF WS-SLOT-IS-NIGHT
048000         MOVE GRD-NIGHT-SHIFT-HRS TO WS-SLOT-HOURS
048100     ELSE
048200         MOVE GRD-DAY-SHIFT-HRS TO WS-SLOT-HOURS.
048300     COMPUTE WS-ADD-MINUTES = WS-SLOT-HOURS * 60.
048400     PERFORM 350-ADVANCE-DATETIME THRU 350-EXIT.
048500     PERFORM 400-ASSIGN-SLOT THRU 400-EXIT.
048600     MOVE WS-SLOT-END-DT TO WS-CURRENT-DT.
048700
048800 310-EXIT.
048900     EXIT.
049000
049100 320-CLASSIFY-SLOT.
049200*** NIGHT/DAY CLASSIFICATION IS GRDPICK'S RULE, NOT OURS -- THE RULE
049300*** IS CODED ONCE THERE SO THE SCHEDULER AND THE QUEUE-SCHEDULER
049400*** NEVER DRIFT APART ON WHAT COUNTS AS A NIGHT SHIFT.
049500     MOVE "N" TO PICK-OP-SW.
049600     MOVE GRD-NIGHT-RANGE-START TO PICK-NIGHT-RNG-START.
049700     MOVE GRD-NIGHT-RANGE-END   TO PICK-NIGHT-RNG-END.
049800     MOVE WS-CURRENT-DT(12:5)   TO PICK-SLOT-TOD.
049900     CALL "GRDPICK" USING GRD-PICK-REC, RETURN-CD.
050000     MOVE PICK-IS-NIGHT-SW TO WS-SLOT-IS-NIGHT-SW.
050100
050200 320-EXIT.
050300     EXIT.
050400
050500 330-ROUND-SLOT-TIME.
050600*** LEAVE THE DATE ALONE, ONLY ROUND THE TIME-OF-DAY PORTION.
050700     MOVE WS-CURRENT-DT(12:5) TO TM-TIME-IN.
050800     CALL "GRDTMCHK" USING TM-TIME-IN, TM-TIME-VALID-SW,          030209JP
050900                            TM-TIME-OUT, TM-ERROR-MSG.
051000     IF TM-TIME-IS-INVALID
051100         MOVE TM-TIME-OUT TO WS-CURRENT-DT(12:5).
051200
051300 330-EXIT.
051400     EXIT.
051500
051600 350-ADVANCE-DATETIME.
051700*** ADD WS-ADD-MINUTES TO WS-SLOT-END-DT, CARRYING THROUGH HOURS,
051800*** DAYS, MONTHS AND YEARS.  NO INTRINSIC FUNCTIONS -- CLASSIC
051900*** DIVIDE/REMAINDER CARRY ARITHMETIC ONLY.
052000     MOVE WS-SLOT-END-DT TO WS-DT-WORK.
052100     COMPUTE WS-TOTAL-MI = WS-DT-MI + WS-ADD-MINUTES.
052200     DIVIDE WS-TOTAL-MI BY 60 GIVING WS-CARRY-HOURS
052300         REMAINDER WS-DT-MI.
052400     COMPUTE WS-TOTAL-HH = WS-DT-HH + WS-CARRY-HOURS.
052500     DIVIDE WS-TOTAL-HH BY 24 GIVING WS-CARRY-DAYS
052600         REMAINDER WS-DT-HH.
052700     ADD WS-CARRY-DAYS TO WS-DT-DD.
052800     PERFORM 360-NORMALIZE-MONTH THRU 360-EXIT
052900         UNTIL WS-DT-DD <= WS-DIM-ENTRY(WS-DT-MM)
053000             OR (WS-DT-MM = 2 AND WS-IS-LEAP-YEAR
053100                 AND WS-DT-DD <= 29).
053200     MOVE WS-DT-WORK TO WS-SLOT-END-DT.
053300
053400 350-EXIT.
053500     EXIT.
053600
053700 360-NORMALIZE-MONTH.
053800     PERFORM 365-CHECK-LEAP-YEAR THRU 365-EXIT.
053900     IF WS-DT-MM = 2 AND WS-IS-LEAP-YEAR AND WS-DT-DD <= 29
054000         GO TO 360-EXIT.
054100     IF WS-DT-DD <= WS-DIM-ENTRY(WS-DT-MM)
054200         GO TO 360-EXIT.
054300     IF WS-DT-MM = 2 AND WS-IS-LEAP-YEAR
054400         SUBTRACT 29 FROM WS-DT-DD
054500     ELSE
054600         SUBTRACT WS-DIM-ENTRY(WS-DT-MM) FROM WS-DT-DD.
054700     IF WS-DT-MM = 12
054800         MOVE 1 TO WS-DT-MM
054900         ADD 1 TO WS-DT-YYYY
055000     ELSE
055100         ADD 1 TO WS-DT-MM.
055200
055300 360-EXIT.
055400     EXIT.
055500
055600 365-CHECK-LEAP-YEAR.
055700     MOVE "N" TO WS-LEAP-SW.
055800     DIVIDE WS-DT-YYYY BY 4   GIVING WS-LEAP-QUOT
055900         REMAINDER WS-LEAP-REM-4.
056000     DIVIDE WS-DT-YYYY BY 100 GIVING WS-LEAP-QUOT
056100         REMAINDER WS-LEAP-REM-100.
056200     DIVIDE WS-DT-YYYY BY 400 GIVING WS-LEAP-QUOT
056300         REMAINDER WS-LEAP-REM-400.
056400     IF WS-LEAP-REM-4 = ZERO AND
056500            (WS-LEAP-REM-100 NOT = ZERO OR WS-LEAP-REM-400 = ZERO)
056600         MOVE "Y" TO WS-LEAP-SW.
056700
056800 365-EXIT.
056900     EXIT.
057000
057100 400-ASSIGN-SLOT.
057200     SET WS-QP-IDX TO 1.
057300     PERFORM 410-ASSIGN-ONE-POST THRU 410-EXIT
057400         UNTIL WS-QP-IDX > WS-POST-COUNT.
057500
057600 400-EXIT.
057700     EXIT.
057800
057900 410-ASSIGN-ONE-POST.
058000     PERFORM 415-CHECK-COVERAGE THRU 415-EXIT.
058100     IF WS-POST-IS-REQUIRED
058200         PERFORM 470-COMPUTE-MEAN-SHIFTS THRU 470-EXIT
058300         MOVE "N" TO WS-FOUND-SW
058400         MOVE "N" TO WS-STOP-EARLY-SW
058500         MOVE ZERO TO WS-EXAMINE-COUNT
058600         IF WS-QP-LENGTH(WS-QP-IDX) < 5
058700             MOVE WS-QP-LENGTH(WS-QP-IDX) TO WS-EXAMINE-LIMIT
058800         ELSE
058900             MOVE 5 TO WS-EXAMINE-LIMIT
059000         END-IF
059100
059200         PERFORM 420-EXAMINE-ONE-GUARD THRU 420-EXIT
059300             UNTIL WS-STOP-EARLY
059400                OR WS-EXAMINE-COUNT >= WS-QP-LENGTH(WS-QP-IDX)
059500
059600         IF WS-FOUND-CANDIDATE
059700***          PR-0516 -- 440 ONLY BRINGS THE CHOSEN GUARD BACK TO
059800***          THE FRONT.  ONE MORE ROTATE-BY-ONE CARRIES IT ON TO
059900***          THE BACK, WHICH IS WHERE A JUST-PICKED GUARD BELONGS.
060000             PERFORM 440-ROTATE-TO-CHOSEN THRU 440-EXIT
060100             PERFORM 430-ROTATE-QUEUE-BY-ONE THRU 430-EXIT
060200             PERFORM 450-RECORD-ASSIGNMENT THRU 450-EXIT
060300         ELSE
060400             ADD 1 TO WS-SKIPPED-COUNT                            031498CS
060500         END-IF
060600     ELSE
060700         ADD 1 TO WS-SKIPPED-COUNT.
060800
060900     SET WS-QP-IDX UP BY 1.
061000
061100 410-EXIT.
061200     EXIT.
061300
061400 415-CHECK-COVERAGE.
061500*** THE RULE IS CODED ONCE IN GRDCVR -- 24/7 ALWAYS REQUIRED, A
061600*** WINDOWED POST REQUIRED ONLY INSIDE ITS WINDOW, A MALFORMED OR
061700*** MISSING WINDOW BOUNDARY NEVER REQUIRED.
061800     IF WS-QP-IS-24-7(WS-QP-IDX)
061900         MOVE "Y" TO CVR-24-7-SW
062000     ELSE
062100         MOVE "N" TO CVR-24-7-SW.
062200     MOVE WS-QP-REQ-START(WS-QP-IDX) TO CVR-REQ-START.
062300     MOVE WS-QP-REQ-END(WS-QP-IDX)   TO CVR-REQ-END.
062400     MOVE WS-CURRENT-DT(12:5)        TO CVR-SLOT-TIME.
062500     CALL "GRDCVR" USING GRD-CVR-REC, CVR-RETURN-CD.
062600     MOVE CVR-REQUIRED-SW TO WS-POST-REQUIRED-SW.
062700
062800 415-EXIT.
062900     EXIT.
063000
063100 420-EXAMINE-ONE-GUARD.
063200     MOVE WS-QG-GUARD-ID(WS-QP-IDX, 1) TO WS-CAND-GUARD-ID.
063300     PERFORM 430-ROTATE-QUEUE-BY-ONE THRU 430-EXIT.
063400     ADD 1 TO WS-EXAMINE-COUNT.
063500
063600     PERFORM 480-BUILD-WINDOW-TABLE THRU 480-EXIT.
063700     MOVE "A" TO PICK-OP-SW.
063800     MOVE WS-SLOT-END-DT   TO PICK-SLOT-END-DT.
063900     MOVE WS-CURRENT-DT    TO PICK-SLOT-START-DT.
064000     MOVE WS-WIN-COUNT     TO PICK-WINDOW-COUNT.
064100     CALL "GRDPICK" USING GRD-PICK-REC, RETURN-CD.
064200
064300     IF PICK-IS-AVAILABLE
064400         MOVE "P" TO PICK-OP-SW
064500         IF WS-SLOT-IS-NIGHT
064600             MOVE "Y" TO PICK-IS-NIGHT-SW
064700         ELSE
064800             MOVE "N" TO PICK-IS-NIGHT-SW
064900         END-IF
065000         SET WS-GS-SRCH-IDX TO 1
065100         MOVE "N" TO WS-MATCH-SW
065200         PERFORM 425-FIND-CAND-STATE THRU 425-EXIT
065300             UNTIL WS-MATCH-FOUND OR WS-GS-SRCH-IDX > WS-GS-COUNT
065400         MOVE GRD-MAX-CONSEC-NIGHTS TO PICK-MAX-CONSEC-NIGHTS
065500         MOVE WS-GS-CONSEC-NIGHTS(WS-GS-SRCH-IDX)
065600             TO PICK-GUARD-CONSEC-NIGHTS
065700         MOVE WS-GS-TOTAL-SHIFTS(WS-GS-SRCH-IDX)
065800             TO PICK-GUARD-TOTAL-SHIFTS
065900         MOVE WS-MEAN-TOTAL-SHIFTS TO PICK-MEAN-TOTAL-SHIFTS
066000         CALL "GRDPICK" USING GRD-PICK-REC, RETURN-CD
066100         MOVE PICK-PENALTY-SCORE TO WS-CAND-PENALTY
066200         IF NOT WS-FOUND-CANDIDATE OR
066300                WS-CAND-PENALTY < WS-BEST-PENALTY
066400             MOVE "Y" TO WS-FOUND-SW
066500             MOVE WS-CAND-GUARD-ID TO WS-BEST-GUARD-ID
066600             MOVE WS-CAND-PENALTY  TO WS-BEST-PENALTY
066700         END-IF
066800     END-IF.
066900
067000***  PR-0513 -- THIS CHECK USED TO SIT INSIDE THE PICK-IS-AVAILABLE
067100***  BRANCH ABOVE, SO AN UNAVAILABLE GUARD AT OR PAST THE EXAMINE
067200***  LIMIT NEVER TRIPPED STOP-EARLY.  MOVED OUT HERE SO IT RUNS ON
067300***  EVERY GUARD EXAMINED, AVAILABLE OR NOT.
067400***  PR-0516 -- BOTH BRANCHES OF THIS TEST PRESUPPOSE A CANDIDATE
067500***  WAS ALREADY FOUND.  WS-BEST-PENALTY STARTS AT ITS PACKED
067600***  ZERO DEFAULT, SO WITHOUT THE WS-FOUND-CANDIDATE GATE A POST
067700***  WHOSE FIRST EXAMINED GUARD IS UNAVAILABLE TRIPPED STOP-EARLY
067800***  ON THAT STALE ZERO BEFORE ANY OTHER GUARD WAS EVER LOOKED AT.
067900     IF WS-FOUND-CANDIDATE AND
068000           (WS-BEST-PENALTY = ZERO OR
068100            WS-EXAMINE-COUNT >= WS-EXAMINE-LIMIT)
068200         MOVE "Y" TO WS-STOP-EARLY-SW
068300     END-IF.
068400
068500 420-EXIT.
068600     EXIT.
068700
068800 425-FIND-CAND-STATE.
068900     IF WS-GS-GUARD-ID(WS-GS-SRCH-IDX) = WS-CAND-GUARD-ID
069000         MOVE "Y" TO WS-MATCH-SW
069100     ELSE
069200         SET WS-GS-SRCH-IDX UP BY 1.
069300
069400 425-EXIT.
069500     EXIT.
069600
069700 430-ROTATE-QUEUE-BY-ONE.
069800     MOVE WS-QG-GUARD-ID(WS-QP-IDX, 1) TO WS-ROTATE-HOLD.
069900     SET WS-ROTATE-SUB TO 1.
070000     PERFORM 435-SHIFT-ONE-ELEMENT THRU 435-EXIT
070100         UNTIL WS-ROTATE-SUB >= WS-QP-LENGTH(WS-QP-IDX).
070200     MOVE WS-ROTATE-HOLD
070300         TO WS-QG-GUARD-ID(WS-QP-IDX, WS-QP-LENGTH(WS-QP-IDX)).
070400
070500 430-EXIT.
070600     EXIT.
070700
070800 435-SHIFT-ONE-ELEMENT.
070900     MOVE WS-QG-GUARD-ID(WS-QP-IDX, WS-ROTATE-SUB + 1)
071000         TO WS-QG-GUARD-ID(WS-QP-IDX, WS-ROTATE-SUB).
071100     ADD 1 TO WS-ROTATE-SUB.
071200
071300 435-EXIT.
071400     EXIT.
071500
071600 440-ROTATE-TO-CHOSEN.
071700*** THE EXAMINE LOOP HAS ALREADY ROTATED EVERY EXAMINED GUARD ONCE.
071800*** FINISH BRINGING THE CHOSEN GUARD BACK AROUND TO THE FRONT.
071900     PERFORM 430-ROTATE-QUEUE-BY-ONE THRU 430-EXIT
072000         UNTIL WS-QG-GUARD-ID(WS-QP-IDX, 1) = WS-BEST-GUARD-ID.
072100
072200 440-EXIT.
072300     EXIT.
072400
072500 450-RECORD-ASSIGNMENT.
072600     MOVE WS-BEST-GUARD-ID TO GRD-ASG-GUARD-ID.
072700     MOVE WS-QP-POST-ID(WS-QP-IDX) TO GRD-ASG-POST-ID.
072800     MOVE WS-CURRENT-DT   TO GRD-ASG-START.
072900     MOVE WS-SLOT-END-DT  TO GRD-ASG-END.
073000     WRITE GRD-ASSIGN-REC.
073100     ADD 1 TO WS-ASSIGN-COUNT.
073200
073300     SET WS-GS-SRCH-IDX TO 1.
073400     MOVE "N" TO WS-MATCH-SW.
073500     PERFORM 425-FIND-CAND-STATE THRU 425-EXIT
073600         UNTIL WS-MATCH-FOUND OR WS-GS-SRCH-IDX > WS-GS-COUNT.
073700
073800     MOVE "G" TO QSET-OP-SW.
073900     IF WS-SLOT-IS-NIGHT
074000         MOVE "Y" TO QSET-IS-NIGHT-SW
074100     ELSE
074200         MOVE "N" TO QSET-IS-NIGHT-SW.
074300     MOVE WS-SLOT-HOURS TO QSET-SHIFT-HOURS.
074400     MOVE WS-SLOT-END-DT TO QSET-SHIFT-END.
074500     MOVE WS-GS-CONSEC-NIGHTS(WS-GS-SRCH-IDX) TO QSET-CONSEC-NIGHTS.
074600     MOVE WS-GS-TOTAL-SHIFTS(WS-GS-SRCH-IDX)  TO QSET-TOTAL-SHIFTS.
074700     MOVE WS-GS-TOTAL-HOURS(WS-GS-SRCH-IDX)   TO QSET-TOTAL-HOURS.
074800     CALL "GRDQSET" USING GRD-QSET-REC, RETURN-CD.
074900     MOVE QSET-CONSEC-NIGHTS TO WS-GS-CONSEC-NIGHTS(WS-GS-SRCH-IDX).
075000     MOVE QSET-TOTAL-SHIFTS  TO WS-GS-TOTAL-SHIFTS(WS-GS-SRCH-IDX).
075100     MOVE QSET-TOTAL-HOURS   TO WS-GS-TOTAL-HOURS(WS-GS-SRCH-IDX).
075200     MOVE QSET-LAST-SHIFT-END TO WS-GS-LAST-SHIFT-END(WS-GS-SRCH-IDX).
075300
075400     MOVE "Q" TO QSET-OP-SW.
075500     MOVE 1 TO QSET-OLD-SEQ.
075600     MOVE WS-QP-LENGTH(WS-QP-IDX) TO QSET-QUEUE-SIZE.
075700     CALL "GRDQSET" USING GRD-QSET-REC, RETURN-CD.
075800
075900 450-EXIT.
076000     EXIT.
076100
076200 470-COMPUTE-MEAN-SHIFTS.
076300     MOVE ZERO TO WS-SUM-TOTAL-SHIFTS.
076400     SET WS-GS-IDX TO 1.
076500     PERFORM 475-ADD-ONE-GUARD-SHIFTS THRU 475-EXIT
076600         WS-GS-COUNT TIMES.
076700     COMPUTE WS-MEAN-TOTAL-SHIFTS ROUNDED =
076800         WS-SUM-TOTAL-SHIFTS / WS-GS-COUNT.
076900
077000 470-EXIT.
077100     EXIT.
077200
077300 475-ADD-ONE-GUARD-SHIFTS.
077400     ADD WS-GS-TOTAL-SHIFTS(WS-GS-IDX) TO WS-SUM-TOTAL-SHIFTS.
077500     SET WS-GS-IDX UP BY 1.
077600
077700 475-EXIT.
077800     EXIT.
077900
078000 480-BUILD-WINDOW-TABLE.
078100     MOVE ZERO TO WS-WIN-COUNT.
078200     SET WS-UN-SRCH-IDX TO 1.
078300     PERFORM 485-ADD-ONE-WINDOW THRU 485-EXIT
078400         UNTIL WS-UN-SRCH-IDX > WS-UN-COUNT OR WS-WIN-COUNT >= 50.
078500
078600 480-EXIT.
078700     EXIT.
078800
078900 485-ADD-ONE-WINDOW.
079000     IF WS-UN-GUARD-ID(WS-UN-SRCH-IDX) = WS-CAND-GUARD-ID
079100         ADD 1 TO WS-WIN-COUNT
079200         SET PICK-WIN-IDX TO WS-WIN-COUNT
079300         MOVE WS-UN-START(WS-UN-SRCH-IDX)
079400             TO PICK-WIN-START-DT(PICK-WIN-IDX)
079500         MOVE WS-UN-END(WS-UN-SRCH-IDX)
079600             TO PICK-WIN-END-DT(PICK-WIN-IDX).
079700     SET WS-UN-SRCH-IDX UP BY 1.
079800
079900 485-EXIT.
080000     EXIT.
080100
080200 900-CLEANUP.
080300     MOVE "900-CLEANUP" TO PARA-NAME.
080400     CLOSE GRDCTL-IN GRDGRD-IN GRDPST-IN GRDUNV-IN GRDASG-OUT.
080500     IF WS-ASSIGN-COUNT = ZERO
080600         MOVE "*** NO ASSIGNMENTS WERE PRODUCED FOR THIS RUN" TO
080700             ABEND-REASON
080800         GO TO 1000-ABEND-RTN.
080900     MOVE WS-SKIPPED-COUNT TO WS-SKIP-DIAG-WORK.
081000     DISPLAY "GRDQSCD SLOTS GENERATED.... " WS-SLOT-COUNT.
081100     DISPLAY "GRDQSCD ASSIGNMENTS MADE... " WS-ASSIGN-COUNT.
081200     DISPLAY "GRDQSCD POST-SLOTS SKIPPED.. " WS-SKIPPED-COUNT.
081300     DISPLAY "GRDQSCD NORMAL EOJ".
081400     CLOSE SYSOUT.
081500     STOP RUN.
081600
081700 900-EXIT.
081800     EXIT.
081900
082000 1000-ABEND-RTN.
082100     MOVE "GRDQSCD" TO ABEND-PGM.
082200     WRITE SYSOUT-REC FROM GRD-ABEND-REC.
082300     DISPLAY "GRDQSCD ABEND -- " ABEND-REASON.
082400     DISPLAY "GRDQSCD PARAGRAPH -- " PARA-NAME.
082500     CLOSE GRDCTL-IN GRDGRD-IN GRDPST-IN GRDUNV-IN GRDASG-OUT SYSOUT.
082600     DIVIDE ZERO-VAL INTO ONE-VAL.
082700
082800 1000-EXIT.
082900     EXIT.
